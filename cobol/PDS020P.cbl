000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PDS020P.
000500 AUTHOR.                     J. F. KOWALSKI.
000600 INSTALLATION.               CARD TRADE DATA SERVICES - BRISTOL.
000700 DATE-WRITTEN.               02/02/1993.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH ONLY.
001000*----------------------------------------------------------------*
001100*    MODULE......: PokeUK DealScout Batch Family
001200*    PROGRAM.....: PDS020P
001300*    OBJECTIVE...: ERA-CLASSIFIER / CARD-SYNC companion job.
001400*                  Reads the card set master, assigns each set
001500*                  a marketing-era code by a ten-rule cascade on
001600*                  the series text, and writes SET-ERA with
001700*                  per-era counts for the morning print.  Then
001800*                  walks the card master price file and rebuilds
001900*                  the GBP "near mint" value every other part of
002000*                  the pipeline prices off of, so PDS012P never
002100*                  has to know tcgplayer is quoted in USD or
002200*                  cardmarket in EUR.  Independent of the three
002300*                  LISTING-PIPELINE steps - does not touch
002400*                  LK-RUN-STATS, runs whenever the operator's
002500*                  control card or UPSI-0 asks for it.
002600*----------------------------------------------------------------*
002700*    CHANGE LOG
002800*    02/02/93  JFK  First cut - era cascade only, six rules
002900*                   (base/gym/neo era through XY).  Everything
003000*                   newer than XY filed under OTHER until the
003100*                   sets shipped (ticket PDS-059).
003200*    19/08/94  JFK  Added the sun/moon and release-year fallback
003300*                   rules (PDS-059 closed) - buyer desk was
003400*                   filing half the SM sets under OTHER by hand.
003500*    16/11/94  JFK  2000-SINCRONIZA-PRECOS added - NM value was
003600*                   being recomputed inside PDS012P from raw USD/
003700*                   EUR fields every run; pulled out here so it
003800*                   only happens once, at sync time (PDS-066).
003900*    05/05/96  JFK  Sword/shield and scarlet/violet rules added
004000*                   ahead of the release-year fallback - 2019-23
004100*                   sets were landing in the >= 2019 bucket
004200*                   before the two-word series test could fire.
004300*    09/30/98  RW   Y2K sweep - SM-RELEASE-YEAR is already a
004400*                   4-digit field, nothing to widen; the >= 2023/
004500*                   >= 2019 literals in 1000-CLASSIFICA-ERAS were
004600*                   checked against the windowing rule and left
004700*                   as 4-digit literals, not 2-digit.
004800*    04/11/02  TLM  All era and sync counters moved to COMP, and
004900*                   W-SERIE-MINUSCULA's lower-case table loaded
005000*                   from a FILLER block instead of a literal
005100*                   INSPECT CONVERTING string laid out inline
005200*                   (PDS-201 cleanup, matching PDS011P/PDS012P).
005300*================================================================*
005400 ENVIRONMENT                     DIVISION.
005500*================================================================*
005600
005700*----------------------------------------------------------------*
005800 INPUT-OUTPUT                    SECTION.
005900*----------------------------------------------------------------*
006000
006100 FILE-CONTROL.
006200     COPY "copybooks-PDS013FC".
006300     COPY "copybooks-PDS016FC".
006400     COPY "copybooks-PDS012FC".
006500     COPY "copybooks-PDS019FC".
006600
006700*================================================================*
006800 DATA                            DIVISION.
006900*================================================================*
007000
007100*----------------------------------------------------------------*
007200 FILE                            SECTION.
007300*----------------------------------------------------------------*
007400 COPY "copybooks-PDS013FD".
007500 COPY "copybooks-PDS016FD".
007600 COPY "copybooks-PDS012FD".
007700 COPY "copybooks-PDS019FD".
007800
007900*----------------------------------------------------------------*
008000 WORKING-STORAGE                 SECTION.
008100*----------------------------------------------------------------*
008200 COPY "copybooks-PDS000W".
008300 COPY "copybooks-PDS000R".
008400
008500* PDS012R's table-load/binary-search paragraphs come along for
008600* the ride when that routine copybook is COPYd below (this
008700* program only calls its plain open/read-next/close entries,
008800* not the table ones) - PDS012W supplies the data they touch.
008900 COPY "copybooks-PDS012W".
009000
009100 77  W-FIM                        PIC X(01) VALUE "N".
009200
009300*----------------------------------------------------------------*
009400* 1000-CLASSIFICA-ERAS working fields - the series text is
009500* lower-cased into W-SERIE-MINUSCULA (REDEFINED as a 30-byte
009600* char array so the substring scan can walk it one byte at a
009700* time), then tested against each rule's terms in turn.  No
009800* word-boundary test here - the ten rules are plain "contains",
009900* unlike the KEYWORD-FILTER/CONDITION-MATCHER single-word tests
010000* in PDS011P/PDS012P.
010100*----------------------------------------------------------------*
010200 01  W-SERIE-MINUSCULA            PIC X(30) VALUE SPACES.
010300 01  W-SERIE-MINUSCULA-R REDEFINES W-SERIE-MINUSCULA.
010400     05  W-SERIE-CHAR OCCURS 30 TIMES        PIC X(01).
010500
010600 01  W-TERMO-PROCURADO            PIC X(15) VALUE SPACES.
010700
010800 77  W-TAM-SERIE                  PIC 9(2) COMP VALUE ZERO.
010900 77  W-TAM-TERMO                  PIC 9(2) COMP VALUE ZERO.
011000 77  W-POS                        PIC 9(2) COMP VALUE ZERO.
011100 77  W-POS-MAX                    PIC 9(2) COMP VALUE ZERO.
011200 77  W-ACHOU                      PIC X(01) VALUE "N".
011300 77  W-TEM-SUN                    PIC X(01) VALUE "N".
011400 77  W-TEM-MOON                   PIC X(01) VALUE "N".
011500 77  W-TEM-SWORD                  PIC X(01) VALUE "N".
011600 77  W-TEM-SHIELD                 PIC X(01) VALUE "N".
011700 77  W-TEM-SCARLET                PIC X(01) VALUE "N".
011800 77  W-TEM-VIOLET                 PIC X(01) VALUE "N".
011900
012000* Rule 1's five wotc-vintage terms - FILLER block, same loading
012100* trick as the platform table in PDS000W.
012200 01  W-TAB-VINTAGE-CARGA.
012300     05  FILLER  PIC X(15) VALUE "base".
012400     05  FILLER  PIC X(15) VALUE "gym".
012500     05  FILLER  PIC X(15) VALUE "neo".
012600     05  FILLER  PIC X(15) VALUE "legendary".
012700     05  FILLER  PIC X(15) VALUE "e-card".
012800 01  W-TAB-VINTAGE REDEFINES W-TAB-VINTAGE-CARGA.
012900     05  W-VINTAGE-TERMO-TAB OCCURS 5 TIMES INDEXED BY W-VIN-IDX
013000                                 PIC X(15).
013100
013200 77  W-ERA-RESULTADO              PIC X(15) VALUE SPACES.
013300
013400* Per-era counters, walked as a table for the closing DISPLAY -
013500* same idiom as PDS000P's W-RESUMO-FINAL reject table.
013600 01  W-CONTADORES-ERA.
013700     05  W-QTD-WOTC-VINTAGE       PIC 9(7) COMP VALUE ZERO.
013800     05  W-QTD-EX-ERA             PIC 9(7) COMP VALUE ZERO.
013900     05  W-QTD-DP-ERA             PIC 9(7) COMP VALUE ZERO.
014000     05  W-QTD-BW-ERA             PIC 9(7) COMP VALUE ZERO.
014100     05  W-QTD-XY-ERA             PIC 9(7) COMP VALUE ZERO.
014200     05  W-QTD-SM-ERA             PIC 9(7) COMP VALUE ZERO.
014300     05  W-QTD-SWSH-ERA           PIC 9(7) COMP VALUE ZERO.
014400     05  W-QTD-MODERN-CHASE       PIC 9(7) COMP VALUE ZERO.
014500     05  W-QTD-OTHER              PIC 9(7) COMP VALUE ZERO.
014600     05  FILLER                   PIC X(08).
014700 01  W-CONTADORES-ERA-TAB REDEFINES W-CONTADORES-ERA.
014800     05  W-QTD-ERA-TAB OCCURS 9 TIMES        PIC 9(7) COMP.
014900
015000 01  W-ROTULOS-ERA.
015100     05  FILLER  PIC X(15) VALUE "wotc_vintage".
015200     05  FILLER  PIC X(15) VALUE "ex_era".
015300     05  FILLER  PIC X(15) VALUE "dp_era".
015400     05  FILLER  PIC X(15) VALUE "bw_era".
015500     05  FILLER  PIC X(15) VALUE "xy_era".
015600     05  FILLER  PIC X(15) VALUE "sm_era".
015700     05  FILLER  PIC X(15) VALUE "swsh_era".
015800     05  FILLER  PIC X(15) VALUE "modern_chase".
015900     05  FILLER  PIC X(15) VALUE "other".
016000 01  W-ROTULOS-ERA-TAB REDEFINES W-ROTULOS-ERA.
016100     05  W-ROTULO-ERA-TAB OCCURS 9 TIMES     PIC X(15).
016200
016300 77  W-ERA-IDX                    PIC 9(2) COMP VALUE ZERO.
016400
016500*----------------------------------------------------------------*
016600* 2000-SINCRONIZA-PRECOS working fields - currency conversion is
016700* the same 0.79 USD / 0.86 EUR rate the TMV paragraph in PDS012P
016800* uses; kept local here rather than shared off PDS012W because
016900* this step only ever needs the one NM value, not the full
017000* source table.
017100*----------------------------------------------------------------*
017200 77  W-QTD-CARTOES-SYNC           PIC 9(7) COMP VALUE ZERO.
017300 77  W-TAXA-USD-GBP               PIC 9V99      VALUE 0.79.
017400 77  W-VALOR-NM-GBP               PIC S9(7)V99  VALUE ZEROS.
017500
017600*================================================================*
017700 PROCEDURE                       DIVISION.
017800*================================================================*
017900
018000*----------------------------------------------------------------*
018100*    MAIN LOOP - classify every SET-MASTER record, then sync
018200*    every CARD-MASTER price record.  Two unrelated passes, one
018300*    program, because the nightly JCL only has room for one
018400*    extra step beyond the three LISTING-PIPELINE CALLs.
018500*----------------------------------------------------------------*
018600 0000-INICIO                     SECTION.
018700*----------------------------------------------------------------*
018800
018900     MOVE ZEROS TO W-CONTADORES-ERA
019000     MOVE ZERO  TO W-QTD-CARTOES-SYNC
019100
019200     PERFORM 1000-CLASSIFICA-ERAS
019300     PERFORM 2000-SINCRONIZA-PRECOS
019400     PERFORM 8000-MOSTRA-CONTADORES
019500
019600     GOBACK.
019700
019800*----------------------------------------------------------------*
019900 0000-99-FIM.                    EXIT.
020000*----------------------------------------------------------------*
020100
020200*----------------------------------------------------------------*
020300*    1000-CLASSIFICA-ERAS - ERA-CLASSIFIER flow.  Read SET-
020400*    MASTER sequentially, classify on the lower-cased series
020500*    text, write SET-ERA, tally per-era.
020600*----------------------------------------------------------------*
020700 1000-CLASSIFICA-ERAS            SECTION.
020800*----------------------------------------------------------------*
020900
021000     PERFORM 7311-ABRIR-ARQ-SET
021100     PERFORM 7610-ABRIR-ARQ-ERA
021200
021300     MOVE "N" TO W-FIM
021400     PERFORM 7353-LER-PROX-ARQ-SET
021500     IF FS-FIM MOVE "Y" TO W-FIM END-IF
021600
021700     PERFORM 1010-CLASSIFICA-UM-SET UNTIL W-FIM EQUAL "Y"
021800
021900     PERFORM 7390-FECHAR-ARQ-SET
022000     PERFORM 7690-FECHAR-ARQ-ERA.
022100
022200*----------------------------------------------------------------*
022300 1000-99-FIM.                    EXIT.
022400*----------------------------------------------------------------*
022500
022600*----------------------------------------------------------------*
022700*    1010-CLASSIFICA-UM-SET - one SET-MASTER record through the
022800*    ten-rule cascade, write SET-ERA, tally, read the next one.
022900*----------------------------------------------------------------*
023000 1010-CLASSIFICA-UM-SET          SECTION.
023100*----------------------------------------------------------------*
023200
023300     PERFORM 1050-MONTA-SERIE-MINUSCULA
023400     PERFORM 1100-AVALIA-CASCATA-ERA
023500
023600     MOVE SM-SET-ID               TO SE-SET-ID
023700     MOVE W-ERA-RESULTADO         TO SE-ERA
023800     PERFORM 7660-GRAVAR-ARQ-ERA
023900
024000     PERFORM 1020-TESTA-UM-ROTULO-ERA VARYING W-ERA-IDX FROM 1 BY 1
024100             UNTIL W-ERA-IDX GREATER 9
024200
024300     PERFORM 7353-LER-PROX-ARQ-SET
024400     IF FS-FIM MOVE "Y" TO W-FIM END-IF.
024500
024600*----------------------------------------------------------------*
024700 1010-99-FIM.                    EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100 1020-TESTA-UM-ROTULO-ERA        SECTION.
025200*----------------------------------------------------------------*
025300
025400     IF  W-ERA-RESULTADO EQUAL W-ROTULO-ERA-TAB(W-ERA-IDX)
025500         ADD 1 TO W-QTD-ERA-TAB(W-ERA-IDX)
025600     END-IF.
025700
025800*----------------------------------------------------------------*
025900 1020-99-FIM.                    EXIT.
026000*----------------------------------------------------------------*
026100
026200*----------------------------------------------------------------*
026300*    1050-MONTA-SERIE-MINUSCULA - SM-SERIES lower-cased into the
026400*    30-byte scratch field the cascade scans.
026500*----------------------------------------------------------------*
026600 1050-MONTA-SERIE-MINUSCULA      SECTION.
026700*----------------------------------------------------------------*
026800
026900     MOVE SM-SERIES TO W-SERIE-MINUSCULA
027000
027100     INSPECT W-SERIE-MINUSCULA CONVERTING
027200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
027300          TO "abcdefghijklmnopqrstuvwxyz"
027400
027500     MOVE 30 TO W-TAM-SERIE
027600     PERFORM 1055-RECUA-TAM-SERIE UNTIL W-TAM-SERIE EQUAL ZERO
027700             OR W-SERIE-CHAR(W-TAM-SERIE) NOT EQUAL SPACE.
027800
027900*----------------------------------------------------------------*
028000 1050-99-FIM.                    EXIT.
028100*----------------------------------------------------------------*
028200
028300*----------------------------------------------------------------*
028400 1055-RECUA-TAM-SERIE            SECTION.
028500*----------------------------------------------------------------*
028600
028700     SUBTRACT 1 FROM W-TAM-SERIE.
028800
028900*----------------------------------------------------------------*
029000 1055-99-FIM.                    EXIT.
029100*----------------------------------------------------------------*
029200
029300*----------------------------------------------------------------*
029400*    1100-AVALIA-CASCATA-ERA - the ten ERA-CLASSIFIER rules,
029500*    first hit wins, result left in W-ERA-RESULTADO.  Rules 6-8
029600*    need two terms both present so they are tested directly
029700*    with two 1150 calls instead of walking a table.
029800*----------------------------------------------------------------*
029900 1100-AVALIA-CASCATA-ERA         SECTION.
030000*----------------------------------------------------------------*
030100
030200     MOVE SPACES TO W-ERA-RESULTADO
030300
030400* Rule 1 - base/gym/neo/legendary/e-card.
030500     MOVE "N" TO W-ACHOU
030600     PERFORM 1110-TESTA-UM-TERMO-VINTAGE VARYING W-VIN-IDX FROM 1 BY 1
030700             UNTIL W-VIN-IDX GREATER 5 OR W-ACHOU EQUAL "Y"
030800     IF  W-ACHOU EQUAL "Y"
030900         MOVE "wotc_vintage" TO W-ERA-RESULTADO
031000     END-IF
031100
031200* Rule 2 - ex.
031300     IF  W-ERA-RESULTADO EQUAL SPACES
031400         MOVE "ex" TO W-TERMO-PROCURADO
031500         PERFORM 1160-CALC-TAM-TERMO
031600         PERFORM 1150-PROCURA-TERMO-SERIE
031700         IF  W-ACHOU EQUAL "Y"
031800             MOVE "ex_era" TO W-ERA-RESULTADO
031900         END-IF
032000     END-IF
032100
032200* Rule 3 - diamond or platinum.
032300     IF  W-ERA-RESULTADO EQUAL SPACES
032400         MOVE "diamond" TO W-TERMO-PROCURADO
032500         PERFORM 1160-CALC-TAM-TERMO
032600         PERFORM 1150-PROCURA-TERMO-SERIE
032700         IF  W-ACHOU EQUAL "N"
032800             MOVE "platinum" TO W-TERMO-PROCURADO
032900             PERFORM 1160-CALC-TAM-TERMO
033000             PERFORM 1150-PROCURA-TERMO-SERIE
033100         END-IF
033200         IF  W-ACHOU EQUAL "Y"
033300             MOVE "dp_era" TO W-ERA-RESULTADO
033400         END-IF
033500     END-IF
033600
033700* Rule 4 - heartgold or black.
033800     IF  W-ERA-RESULTADO EQUAL SPACES
033900         MOVE "heartgold" TO W-TERMO-PROCURADO
034000         PERFORM 1160-CALC-TAM-TERMO
034100         PERFORM 1150-PROCURA-TERMO-SERIE
034200         IF  W-ACHOU EQUAL "N"
034300             MOVE "black" TO W-TERMO-PROCURADO
034400             PERFORM 1160-CALC-TAM-TERMO
034500             PERFORM 1150-PROCURA-TERMO-SERIE
034600         END-IF
034700         IF  W-ACHOU EQUAL "Y"
034800             MOVE "bw_era" TO W-ERA-RESULTADO
034900         END-IF
035000     END-IF
035100
035200* Rule 5 - xy.
035300     IF  W-ERA-RESULTADO EQUAL SPACES
035400         MOVE "xy" TO W-TERMO-PROCURADO
035500         PERFORM 1160-CALC-TAM-TERMO
035600         PERFORM 1150-PROCURA-TERMO-SERIE
035700         IF  W-ACHOU EQUAL "Y"
035800             MOVE "xy_era" TO W-ERA-RESULTADO
035900         END-IF
036000     END-IF
036100
036200* Rule 6 - sun AND moon.
036300     IF  W-ERA-RESULTADO EQUAL SPACES
036400         MOVE "sun" TO W-TERMO-PROCURADO
036500         PERFORM 1160-CALC-TAM-TERMO
036600         PERFORM 1150-PROCURA-TERMO-SERIE
036700         MOVE W-ACHOU TO W-TEM-SUN
036800         MOVE "moon" TO W-TERMO-PROCURADO
036900         PERFORM 1160-CALC-TAM-TERMO
037000         PERFORM 1150-PROCURA-TERMO-SERIE
037100         MOVE W-ACHOU TO W-TEM-MOON
037200         IF  W-TEM-SUN EQUAL "Y" AND W-TEM-MOON EQUAL "Y"
037300             MOVE "sm_era" TO W-ERA-RESULTADO
037400         END-IF
037500     END-IF
037600
037700* Rule 7 - sword AND shield.
037800     IF  W-ERA-RESULTADO EQUAL SPACES
037900         MOVE "sword" TO W-TERMO-PROCURADO
038000         PERFORM 1160-CALC-TAM-TERMO
038100         PERFORM 1150-PROCURA-TERMO-SERIE
038200         MOVE W-ACHOU TO W-TEM-SWORD
038300         MOVE "shield" TO W-TERMO-PROCURADO
038400         PERFORM 1160-CALC-TAM-TERMO
038500         PERFORM 1150-PROCURA-TERMO-SERIE
038600         MOVE W-ACHOU TO W-TEM-SHIELD
038700         IF  W-TEM-SWORD EQUAL "Y" AND W-TEM-SHIELD EQUAL "Y"
038800             MOVE "swsh_era" TO W-ERA-RESULTADO
038900         END-IF
039000     END-IF
039100
039200* Rule 8 - scarlet AND violet.
039300     IF  W-ERA-RESULTADO EQUAL SPACES
039400         MOVE "scarlet" TO W-TERMO-PROCURADO
039500         PERFORM 1160-CALC-TAM-TERMO
039600         PERFORM 1150-PROCURA-TERMO-SERIE
039700         MOVE W-ACHOU TO W-TEM-SCARLET
039800         MOVE "violet" TO W-TERMO-PROCURADO
039900         PERFORM 1160-CALC-TAM-TERMO
040000         PERFORM 1150-PROCURA-TERMO-SERIE
040100         MOVE W-ACHOU TO W-TEM-VIOLET
040200         IF  W-TEM-SCARLET EQUAL "Y" AND W-TEM-VIOLET EQUAL "Y"
040300             MOVE "modern_chase" TO W-ERA-RESULTADO
040400         END-IF
040500     END-IF
040600
040700* Rules 9 and 10 - release-year fallback, then OTHER.
040800     IF  W-ERA-RESULTADO EQUAL SPACES
040900         IF  SM-RELEASE-YEAR NOT LESS 2023
041000             MOVE "modern_chase" TO W-ERA-RESULTADO
041100         ELSE
041200             IF  SM-RELEASE-YEAR NOT LESS 2019
041300                 MOVE "swsh_era" TO W-ERA-RESULTADO
041400             ELSE
041500                 MOVE "other" TO W-ERA-RESULTADO
041600             END-IF
041700         END-IF
041800     END-IF.
041900
042000*----------------------------------------------------------------*
042100 1100-99-FIM.                    EXIT.
042200*----------------------------------------------------------------*
042300
042400*----------------------------------------------------------------*
042500 1110-TESTA-UM-TERMO-VINTAGE     SECTION.
042600*----------------------------------------------------------------*
042700
042800     MOVE W-VINTAGE-TERMO-TAB(W-VIN-IDX) TO W-TERMO-PROCURADO
042900     PERFORM 1160-CALC-TAM-TERMO
043000     PERFORM 1150-PROCURA-TERMO-SERIE.
043100
043200*----------------------------------------------------------------*
043300 1110-99-FIM.                    EXIT.
043400*----------------------------------------------------------------*
043500
043600*----------------------------------------------------------------*
043700*    1150-PROCURA-TERMO-SERIE - plain substring scan of
043800*    W-SERIE-MINUSCULA for W-TERMO-PROCURADO.  No word-boundary
043900*    test - every ERA-CLASSIFIER rule is a straight "contains".
044000*----------------------------------------------------------------*
044100 1150-PROCURA-TERMO-SERIE        SECTION.
044200*----------------------------------------------------------------*
044300
044400     MOVE "N" TO W-ACHOU
044500
044600     IF  W-TAM-TERMO GREATER ZERO
044700         AND W-TAM-TERMO NOT GREATER W-TAM-SERIE
044800         COMPUTE W-POS-MAX = W-TAM-SERIE - W-TAM-TERMO + 1
044900         PERFORM 1155-TESTA-POSICAO-SERIE VARYING W-POS FROM 1 BY 1
045000                 UNTIL W-POS GREATER W-POS-MAX OR W-ACHOU EQUAL "Y"
045100     END-IF.
045200
045300*----------------------------------------------------------------*
045400 1150-99-FIM.                    EXIT.
045500*----------------------------------------------------------------*
045600
045700*----------------------------------------------------------------*
045800 1155-TESTA-POSICAO-SERIE        SECTION.
045900*----------------------------------------------------------------*
046000
046100     IF  W-SERIE-MINUSCULA(W-POS:W-TAM-TERMO)
046200             EQUAL W-TERMO-PROCURADO(1:W-TAM-TERMO)
046300         MOVE "Y" TO W-ACHOU
046400     END-IF.
046500
046600*----------------------------------------------------------------*
046700 1155-99-FIM.                    EXIT.
046800*----------------------------------------------------------------*
046900
047000*----------------------------------------------------------------*
047100*    1160-CALC-TAM-TERMO - trailing-space trim of the rule term
047200*    just moved into W-TERMO-PROCURADO.
047300*----------------------------------------------------------------*
047400 1160-CALC-TAM-TERMO             SECTION.
047500*----------------------------------------------------------------*
047600
047700     MOVE 15 TO W-TAM-TERMO
047800     PERFORM 1165-RECUA-TAM-TERMO UNTIL W-TAM-TERMO EQUAL ZERO
047900             OR W-TERMO-PROCURADO(W-TAM-TERMO:1) NOT EQUAL SPACE.
048000
048100*----------------------------------------------------------------*
048200 1160-99-FIM.                    EXIT.
048300*----------------------------------------------------------------*
048400
048500*----------------------------------------------------------------*
048600 1165-RECUA-TAM-TERMO             SECTION.
048700*----------------------------------------------------------------*
048800
048900     SUBTRACT 1 FROM W-TAM-TERMO.
049000
049100*----------------------------------------------------------------*
049200 1165-99-FIM.                    EXIT.
049300*----------------------------------------------------------------*
049400
049500*----------------------------------------------------------------*
049600*    2000-SINCRONIZA-PRECOS - CARD-SYNC price transform.  Read
049700*    CARD-MASTER sequentially, derive the GBP NM value off
049800*    tcgplayer (preferred) or cardmarket trend, carry the rest
049900*    of the record through unchanged, write CARD-PRICE-SYNC.
050000*----------------------------------------------------------------*
050100 2000-SINCRONIZA-PRECOS          SECTION.
050200*----------------------------------------------------------------*
050300
050400     PERFORM 7211-ABRIR-ARQ-CARTAO
050500     PERFORM 7910-ABRIR-ARQ-SYNC
050600
050700     MOVE "N" TO W-FIM
050800     PERFORM 7253-LER-PROX-ARQ-CARTAO
050900     IF FS-FIM MOVE "Y" TO W-FIM END-IF
051000
051100     PERFORM 2010-SINCRONIZA-UM-CARTAO UNTIL W-FIM EQUAL "Y"
051200
051300     PERFORM 7290-FECHAR-ARQ-CARTAO
051400     PERFORM 7990-FECHAR-ARQ-SYNC.
051500
051600*----------------------------------------------------------------*
051700 2000-99-FIM.                    EXIT.
051800*----------------------------------------------------------------*
051900
052000*----------------------------------------------------------------*
052100*    2010-SINCRONIZA-UM-CARTAO - one CARD-MASTER record's worth
052200*    of the NM value transform, write CARD-PRICE-SYNC, tally,
052300*    read the next one.
052400*----------------------------------------------------------------*
052500 2010-SINCRONIZA-UM-CARTAO       SECTION.
052600*----------------------------------------------------------------*
052700
052800     MOVE ZEROS TO W-VALOR-NM-GBP
052900
053000     IF  CM-TCGPLAYER-MARKET GREATER ZERO
053100         COMPUTE W-VALOR-NM-GBP ROUNDED =
053200                 CM-TCGPLAYER-MARKET * W-TAXA-USD-GBP
053300     ELSE
053400         IF  CM-CARDMARKET-TREND GREATER ZERO
053500             MOVE CM-CARDMARKET-TREND TO W-VALOR-NM-GBP
053600         END-IF
053700     END-IF
053800
053900     MOVE CM-CARD-ID              TO SY-CARD-ID
054000     MOVE CM-NAME                 TO SY-NAME
054100     MOVE CM-SET-ID                TO SY-SET-ID
054200     MOVE CM-SET-NAME             TO SY-SET-NAME
054300     MOVE CM-NUMBER                TO SY-NUMBER
054400     MOVE CM-RARITY                TO SY-RARITY
054500     MOVE CM-EBAY-SOLD-AVG        TO SY-EBAY-SOLD-AVG
054600     MOVE CM-CARDMARKET-TREND     TO SY-CARDMARKET-TREND
054700     MOVE CM-CARDMARKET-LOW       TO SY-CARDMARKET-LOW
054800     MOVE CM-TCGPLAYER-MARKET     TO SY-TCGPLAYER-MARKET
054900     MOVE CM-TCGPLAYER-LOW        TO SY-TCGPLAYER-LOW
055000     MOVE CM-DATA-AGE-DAYS        TO SY-DATA-AGE-DAYS
055100     MOVE W-VALOR-NM-GBP          TO SY-NM-VALUE-GBP
055200
055300     PERFORM 7960-GRAVAR-ARQ-SYNC
055400     ADD 1 TO W-QTD-CARTOES-SYNC
055500
055600     PERFORM 7253-LER-PROX-ARQ-CARTAO
055700     IF FS-FIM MOVE "Y" TO W-FIM END-IF.
055800
055900*----------------------------------------------------------------*
056000 2010-99-FIM.                    EXIT.
056100*----------------------------------------------------------------*
056200
056300*----------------------------------------------------------------*
056400*    8000-MOSTRA-CONTADORES - closing SYSOUT tally, one PERFORM
056500*    over the era table instead of nine DISPLAYs, same idiom as
056600*    PDS000P's 8000-RESUMO-FINAL.
056700*----------------------------------------------------------------*
056800 8000-MOSTRA-CONTADORES          SECTION.
056900*----------------------------------------------------------------*
057000
057100     MOVE "ERA-CLASSIFIER / CARD-SYNC complete" TO W-MSGERRO
057200     PERFORM 8500-MOSTRA-AVISO
057300
057400     PERFORM 8010-MOSTRA-UM-ROTULO-ERA VARYING W-ERA-IDX FROM 1 BY 1
057500             UNTIL W-ERA-IDX GREATER 9
057600
057700     DISPLAY "CARDS SYNCED.....: " W-QTD-CARTOES-SYNC.
057800
057900*----------------------------------------------------------------*
058000 8000-99-FIM.                    EXIT.
058100*----------------------------------------------------------------*
058200
058300*----------------------------------------------------------------*
058400 8010-MOSTRA-UM-ROTULO-ERA       SECTION.
058500*----------------------------------------------------------------*
058600
058700     DISPLAY "SETS CLASSIFIED " W-ROTULO-ERA-TAB(W-ERA-IDX)
058800             ": " W-QTD-ERA-TAB(W-ERA-IDX).
058900
059000*----------------------------------------------------------------*
059100 8010-99-FIM.                    EXIT.
059200*----------------------------------------------------------------*
059300
059400******************************************************************
059500* FILE ROUTINES
059600******************************************************************
059700
059800 COPY "copybooks-PDS013R".
059900 COPY "copybooks-PDS016R".
060000 COPY "copybooks-PDS012R".
060100 COPY "copybooks-PDS019R".
