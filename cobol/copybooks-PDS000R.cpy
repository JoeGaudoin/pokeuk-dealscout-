000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Console routines shared by every step.  These
000600*                  replace the GCC family's S-TELA operator
000700*                  screens - this is an unattended batch job, the
000800*                  operator reads SYSOUT, not a CRT.
000900*----------------------------------------------------------------*
001000*    CHANGE LOG
001100*    03/06/87  RW   First cut.
001200*    09/30/98  RW   Y2K sweep - run-stamp now prints a 4-digit
001300*                   year, W-DATA-EXEC-AAAA replaces the old 2-
001400*                   digit field that used to feed this routine.
001500*================================================================*
001600
001700*----------------------------------------------------------------*
001800 8500-MOSTRA-AVISO               SECTION.
001900*----------------------------------------------------------------*
002000
002100     DISPLAY "PDS-FAMILY: " W-MSGERRO.
002200
002300*----------------------------------------------------------------*
002400 8500-99-FIM.                    EXIT.
002500*----------------------------------------------------------------*
