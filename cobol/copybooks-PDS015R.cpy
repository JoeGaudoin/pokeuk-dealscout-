000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Open/write/close for the filtered-listing
000600*                  output file.  COPYd into PDS011P and PDS012P
000700*                  - both steps reject listings, both write to
000800*                  the same file (OPEN EXTEND in the second
000900*                  step so stage 2's rejects land after stage
001000*                  1's).
001100*----------------------------------------------------------------*
001200
001300*----------------------------------------------------------------*
001400 7510-ABRIR-ARQ-REJEITO-OUTPUT   SECTION.
001500*----------------------------------------------------------------*
001600
001700     OPEN OUTPUT ARQ-REJEITO.
001800
001900*----------------------------------------------------------------*
002000 7510-99-FIM.                    EXIT.
002100*----------------------------------------------------------------*
002200
002300*----------------------------------------------------------------*
002400 7511-ABRIR-ARQ-REJEITO-EXTEND   SECTION.
002500*----------------------------------------------------------------*
002600
002700     OPEN EXTEND ARQ-REJEITO.
002800
002900*----------------------------------------------------------------*
003000 7511-99-FIM.                    EXIT.
003100*----------------------------------------------------------------*
003200
003300*----------------------------------------------------------------*
003400 7560-GRAVAR-ARQ-REJEITO         SECTION.
003500*----------------------------------------------------------------*
003600
003700     WRITE REG-ARQ-REJEITO.
003800
003900*----------------------------------------------------------------*
004000 7560-99-FIM.                    EXIT.
004100*----------------------------------------------------------------*
004200
004300*----------------------------------------------------------------*
004400 7590-FECHAR-ARQ-REJEITO         SECTION.
004500*----------------------------------------------------------------*
004600
004700     CLOSE ARQ-REJEITO.
004800
004900*----------------------------------------------------------------*
005000 7590-99-FIM.                    EXIT.
005100*----------------------------------------------------------------*
