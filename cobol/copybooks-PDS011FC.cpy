000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: SELECT for the raw marketplace listing feed -
000600*                  arrival order, as handed off by the scraper
000700*                  job upstream of this batch.
000800*----------------------------------------------------------------*
000900 SELECT ARQ-LISTAGEM ASSIGN TO "RAW-LISTING"
001000     ORGANIZATION    IS SEQUENTIAL
001100     FILE STATUS     IS WS-RESULTADO-ACESSO.
