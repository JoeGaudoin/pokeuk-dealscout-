000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: SELECT for the card master price file - one
000600*                  row per known card, sorted ascending on
000700*                  CM-CARD-ID so it loads straight into the
000800*                  binary-searchable table in PDS012W.
000900*----------------------------------------------------------------*
001000 SELECT ARQ-CARTAO ASSIGN TO "CARD-MASTER"
001100     ORGANIZATION    IS SEQUENTIAL
001200     FILE STATUS     IS WS-RESULTADO-ACESSO.
