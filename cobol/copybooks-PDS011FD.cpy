000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: FD for the raw listing feed.  Fixed 360-byte
000600*                  record; 321 bytes of real data plus a 39-byte
000700*                  pad, same habit as every other file in the
000800*                  family - the scraper shop adds fields to the
000900*                  end of its export now and again, the pad buys
001000*                  us one release without reformatting this copy.
001100*----------------------------------------------------------------*
001200*    CHANGE LOG
001300*    03/06/87  RW   First cut.
001400*    11/14/89  RW   RL-SHIPPING-COST clarified: a negative value
001500*                   (or a value above the high-value marker) is
001600*                   "not given", pipeline applies the platform
001700*                   default shipping.
001800*================================================================*
001900 FD  ARQ-LISTAGEM.
002000 01  REG-ARQ-LISTAGEM.
002100     05  RL-EXTERNAL-ID          PIC X(20).
002200     05  RL-PLATFORM             PIC X(15).
002300     05  RL-TITLE                PIC X(80).
002400     05  RL-DESCRIPTION          PIC X(120).
002500     05  RL-LISTING-PRICE        PIC S9(7)V99.
002600     05  RL-SHIPPING-COST        PIC S9(5)V99.
002700     05  RL-CONDITION-TEXT       PIC X(20).
002800     05  RL-CARD-ID              PIC X(20).
002900     05  RL-SELLER-NAME          PIC X(30).
003000     05  FILLER                  PIC X(39).
