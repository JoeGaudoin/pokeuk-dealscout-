000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: Open/read-next/close routines for the card
000600*                  set master.  COPYd into PDS020P only.
000700*----------------------------------------------------------------*
000800
000900*----------------------------------------------------------------*
001000 7311-ABRIR-ARQ-SET              SECTION.
001100*----------------------------------------------------------------*
001200
001300     OPEN INPUT ARQ-SET.
001400
001500*----------------------------------------------------------------*
001600 7311-99-FIM.                    EXIT.
001700*----------------------------------------------------------------*
001800
001900*----------------------------------------------------------------*
002000 7353-LER-PROX-ARQ-SET           SECTION.
002100*----------------------------------------------------------------*
002200
002300     READ ARQ-SET NEXT RECORD
002400         AT END MOVE "10" TO WS-RESULTADO-ACESSO
002500     END-READ.
002600
002700*----------------------------------------------------------------*
002800 7353-99-FIM.                    EXIT.
002900*----------------------------------------------------------------*
003000
003100*----------------------------------------------------------------*
003200 7390-FECHAR-ARQ-SET             SECTION.
003300*----------------------------------------------------------------*
003400
003500     CLOSE ARQ-SET.
003600
003700*----------------------------------------------------------------*
003800 7390-99-FIM.                    EXIT.
003900*----------------------------------------------------------------*
