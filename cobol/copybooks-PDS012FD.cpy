000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: FD for the card master price file.  181 bytes
000600*                  of data, 39-byte pad to the shop's standard
000700*                  220-byte record.
000800*----------------------------------------------------------------*
000900*    CHANGE LOG
001000*    03/06/87  RW   First cut.
001100*    02/02/93  JFK  CM-CARDMARKET-* clarified as EUR, CM-TCGPLAYER-
001200*                   * as USD; a zero in any of the six price
001300*                   fields means that source is absent.
001400*================================================================*
001500 FD  ARQ-CARTAO.
001600 01  REG-ARQ-CARTAO.
001700     05  CM-CARD-ID              PIC X(20).
001800     05  CM-NAME                 PIC X(40).
001900     05  CM-SET-ID               PIC X(15).
002000     05  CM-SET-NAME             PIC X(30).
002100     05  CM-NUMBER                PIC X(8).
002200     05  CM-RARITY               PIC X(20).
002300     05  CM-EBAY-SOLD-AVG        PIC S9(7)V99.
002400     05  CM-CARDMARKET-TREND     PIC S9(7)V99.
002500     05  CM-CARDMARKET-LOW       PIC S9(7)V99.
002600     05  CM-TCGPLAYER-MARKET     PIC S9(7)V99.
002700     05  CM-TCGPLAYER-LOW        PIC S9(7)V99.
002800     05  CM-DATA-AGE-DAYS        PIC 9(3).
002900     05  FILLER                  PIC X(39).
