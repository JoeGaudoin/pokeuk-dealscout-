000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Fields and switches shared by every step of
000600*                  the deal-scouting batch run (PDS011P/012P/
000700*                  013P) and by the era/price companion job
000800*                  (PDS020P).
000900*----------------------------------------------------------------*
001000*    CHANGE LOG
001100*    03/06/87  RW   First cut, split out of PDS000P so the three
001200*                   pipeline steps could share one copy of the
001300*                   switches instead of three private ones.
001400*    11/14/89  RW   Added W-PLATAFORMA-VALIDA table (6 codes) -
001500*                   card shop added Vinted and Facebook feeds.
001600*    02/02/93  JFK  WS-RESULTADO-ACESSO 88s renumbered to match
001700*                   the file-status values GnuCOBOL actually
001800*                   returns on this box (ticket PDS-114).
001900*    09/30/98  RW   Y2K sweep - W-DATA-EXECUCAO widened to carry
002000*                   a 4-digit year; no 2-digit year fields left
002100*                   anywhere in this copy.
002200*    04/11/02  TLM  Added W-LIMIAR-* configurable threshold
002300*                   fields (price floor/ceiling/min score) per
002400*                   ticket PDS-201, previously hard-coded in
002500*                   each step.
002600*    08/14/02  TLM  W-PLATAFORMAS-VALIDAS now loaded from a
002700*                   FILLER block (W-PLATAFORMAS-CARGA) instead
002800*                   of six MOVE statements repeated in every
002900*                   program that used the table - same fix
003000*                   GCC8000W used for its validation tables.
003100*================================================================*
003200
003300*----------------------------------------------------------------*
003400* Run switches
003500*----------------------------------------------------------------*
003600 77  W-FIM                       PIC X(01) VALUE "N".
003700 77  W-VOLTAR                    PIC X(01) VALUE "N".
003800 77  W-GRAVADO                   PIC X(01) VALUE "N".
003900 77  W-REG-ENCONTRADO            PIC X(01) VALUE "N".
004000
004100*----------------------------------------------------------------*
004200* File status - common across every SELECT in the family
004300*----------------------------------------------------------------*
004400 77 WS-RESULTADO-ACESSO          PIC X(02).
004500     88 FS-OK                    VALUE "00".
004600     88 FS-ARQ-NAO-ENCONTRADO    VALUE "35".
004700     88 FS-FIM                   VALUE "10".
004800     88 FS-DUPLICADO             VALUE "22".
004900     88 FS-ERRO-LAYOUT           VALUE "39".
005000     88 FS-CANCELA               VALUE "99".
005100
005200*----------------------------------------------------------------*
005300* Configurable acceptance thresholds (BUSINESS RULES - LISTING-
005400* PIPELINE acceptance thresholds).  Shipped with the shop's
005500* defaults; an operator may override via PDS000L before CALLing
005600* the pipeline steps.
005700*----------------------------------------------------------------*
005800 01  W-LIMIARES.
005900     05  W-LIMIAR-PRECO-MINIMO   PIC S9(7)V99 VALUE +0010.00.
006000     05  W-LIMIAR-PRECO-MAXIMO   PIC S9(7)V99 VALUE +10000.00.
006100     05  W-LIMIAR-SCORE-MINIMO   PIC S9(3)V99 VALUE +015.00.
006200     05  FILLER                 PIC X(10) VALUE SPACES.
006300
006400*----------------------------------------------------------------*
006500* Valid platform codes (BATCH FLOW 2b), fee rate and default
006600* shipping (BUSINESS RULES - DEAL-SCORE).  Loaded in code,
006700* ASCENDING on the platform code so PDS012P can SEARCH ALL it -
006800* same trick GCC8000W used for its table loads, a FILLER block
006900* carrying the VALUEs, REDEFINED as the keyed table the rest of
007000* the program actually works with.
007100*----------------------------------------------------------------*
007200 01  W-PLATAFORMAS-CARGA.
007300     05  FILLER              PIC X(15)       VALUE "CARDMARKET".
007400     05  FILLER              PIC S9(3)V9(4)  VALUE 0.0500.
007500     05  FILLER              PIC S9(5)V99    VALUE 1.20.
007600     05  FILLER              PIC X(15)       VALUE "CHAOSCARDS".
007700     05  FILLER              PIC S9(3)V9(4)  VALUE 0.0000.
007800     05  FILLER              PIC S9(5)V99    VALUE 1.49.
007900     05  FILLER              PIC X(15)       VALUE "EBAY".
008000     05  FILLER              PIC S9(3)V9(4)  VALUE 0.1280.
008100     05  FILLER              PIC S9(5)V99    VALUE 1.50.
008200     05  FILLER              PIC X(15)       VALUE "FACEBOOK".
008300     05  FILLER              PIC S9(3)V9(4)  VALUE 0.0000.
008400     05  FILLER              PIC S9(5)V99    VALUE 0.00.
008500     05  FILLER              PIC X(15)       VALUE "MAGICMADHOUSE".
008600     05  FILLER              PIC S9(3)V9(4)  VALUE 0.0000.
008700     05  FILLER              PIC S9(5)V99    VALUE 1.99.
008800     05  FILLER              PIC X(15)       VALUE "VINTED".
008900     05  FILLER              PIC S9(3)V9(4)  VALUE 0.0500.
009000     05  FILLER              PIC S9(5)V99    VALUE 2.50.
009100 01  W-PLATAFORMAS-VALIDAS REDEFINES W-PLATAFORMAS-CARGA.
009200     05  W-PLATAFORMA-TAB OCCURS 6 TIMES
009300                             ASCENDING KEY IS W-PLAT-CODIGO
009400                             INDEXED BY W-PLAT-IDX.
009500         10  W-PLAT-CODIGO       PIC X(15).
009600         10  W-PLAT-TAXA         PIC S9(3)V9(4).
009700         10  W-PLAT-FRETE-PADRAO PIC S9(5)V99.
009800
009900 01  W-DATA-EXECUCAO.
010000     05  W-DATA-EXEC-AAAA        PIC 9(04) VALUE ZEROS.
010100     05  W-DATA-EXEC-MM          PIC 9(02) VALUE ZEROS.
010200     05  W-DATA-EXEC-DD          PIC 9(02) VALUE ZEROS.
010300
010400*----------------------------------------------------------------*
010500* Message line used by the console routine in PDS000R.
010600*----------------------------------------------------------------*
010700 01  W-MSGERRO                   PIC X(80) VALUE SPACES.
