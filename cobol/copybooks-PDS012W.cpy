000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Working storage private to PDS012P - the
000600*                  card-master table (loaded once, searched once
000700*                  per listing) and the fixed weight/confidence/
000800*                  multiplier tables the MARKET-VALUE and DEAL-
000900*                  SCORE rules run off of.  REDEFINES on
001000*                  CT-PRECOS-GBP gives the TMV paragraph a
001100*                  subscriptable view of the six source prices
001200*                  instead of six separate MOVEs.
001300*----------------------------------------------------------------*
001400*    CHANGE LOG
001500*    03/06/87  RW   First cut, table sized for 5,000 cards.
001600*    07/19/91  RW   Added CT-PRECOS-GBP REDEFINES after the TMV
001700*                   paragraph turned into six nearly-identical
001800*                   IF blocks - one PERFORM VARYING over the
001900*                   redefined table reads better.
002000*    04/11/02  TLM  W-CARTAO-QTD and all table subscripts moved
002100*                   to COMP per the auditor's note on this
002200*                   program (ticket PDS-201).
002300*    08/14/02  TLM  W-TABELA-FONTES and W-TABELA-CONDICAO now
002400*                   loaded from FILLER blocks instead of MOVE
002500*                   statements buried in 0000-INICIO - same
002600*                   cleanup as the platform table (PDS-201).
002700*================================================================*
002800
002900*----------------------------------------------------------------*
003000* Card master table - OCCURS DEPENDING ON, ASCENDING KEY for
003100* SEARCH ALL (binary search; CARD-MASTER arrives sorted by
003200* CM-CARD-ID, per the BATCH FLOW note).
003300*----------------------------------------------------------------*
003400 77  W-CARTAO-QTD                PIC 9(5) COMP VALUE ZERO.
003500 77  W-CARTAO-MAX                PIC 9(5) COMP VALUE 5000.
003600 77  W-CARTAO-CHAVE              PIC X(20) VALUE SPACES.
003700
003800 01  W-TABELA-CARTAO.
003900     05  W-CARTAO-TAB OCCURS 1 TO 5000 TIMES
004000                         DEPENDING ON W-CARTAO-QTD
004100                         ASCENDING KEY IS CT-CARD-ID
004200                         INDEXED BY CT-IDX.
004300         10  CT-CARD-ID          PIC X(20).
004400         10  CT-EBAY-SOLD-AVG    PIC S9(7)V99.
004500         10  CT-CARDMARKET-TREND PIC S9(7)V99.
004600         10  CT-CARDMARKET-LOW   PIC S9(7)V99.
004700         10  CT-TCGPLAYER-MARKET PIC S9(7)V99.
004800         10  CT-TCGPLAYER-LOW    PIC S9(7)V99.
004900         10  CT-DATA-AGE-DAYS    PIC 9(3).
005000         10  CT-PRECOS-GBP REDEFINES CT-EBAY-SOLD-AVG.
005100             15  CT-PRECO OCCURS 5 TIMES PIC S9(7)V99.
005200
005300*----------------------------------------------------------------*
005400* MARKET-VALUE source weight / confidence, in the order the
005500* REDEFINES above walks them: ebay, cardmarket trend, cardmarket
005600* low, tcgplayer market, tcgplayer low.  The sixth source
005700* (manual, never age-decayed) has no file column and is handled
005800* by 5300-CALCULA-TMV on its own.  Loaded from a FILLER block,
005900* same trick as the platform table in PDS000W.
006000*----------------------------------------------------------------*
006100 01  W-TABELA-FONTES-CARGA.
006200     05  FILLER  PIC X(03) VALUE "GBP".
006300     05  FILLER  PIC 9V99  VALUE 1.00.
006400     05  FILLER  PIC 9V99  VALUE 1.00.
006500     05  FILLER  PIC 9V99  VALUE 1.00.
006600     05  FILLER  PIC X(03) VALUE "EUR".
006700     05  FILLER  PIC 9V99  VALUE 0.86.
006800     05  FILLER  PIC 9V99  VALUE 0.90.
006900     05  FILLER  PIC 9V99  VALUE 0.95.
007000     05  FILLER  PIC X(03) VALUE "EUR".
007100     05  FILLER  PIC 9V99  VALUE 0.86.
007200     05  FILLER  PIC 9V99  VALUE 0.70.
007300     05  FILLER  PIC 9V99  VALUE 0.85.
007400     05  FILLER  PIC X(03) VALUE "USD".
007500     05  FILLER  PIC 9V99  VALUE 0.79.
007600     05  FILLER  PIC 9V99  VALUE 0.60.
007700     05  FILLER  PIC 9V99  VALUE 0.80.
007800     05  FILLER  PIC X(03) VALUE "USD".
007900     05  FILLER  PIC 9V99  VALUE 0.79.
008000     05  FILLER  PIC 9V99  VALUE 0.50.
008100     05  FILLER  PIC 9V99  VALUE 0.70.
008200 01  W-TABELA-FONTES REDEFINES W-TABELA-FONTES-CARGA.
008300     05  W-FONTE-TAB OCCURS 5 TIMES INDEXED BY W-FONTE-IDX.
008400         10  WF-MOEDA            PIC X(03).
008500         10  WF-TAXA-CAMBIO      PIC 9V99.
008600         10  WF-PESO-BASE        PIC 9V99.
008700         10  WF-CONFIANCA        PIC 9V99.
008800
008900*----------------------------------------------------------------*
009000* DEAL-SCORE condition multiplier vs NM value.
009100*----------------------------------------------------------------*
009200 01  W-TABELA-CONDICAO-CARGA.
009300     05  FILLER  PIC X(03) VALUE "NM".
009400     05  FILLER  PIC 9V99  VALUE 1.00.
009500     05  FILLER  PIC X(03) VALUE "LP".
009600     05  FILLER  PIC 9V99  VALUE 0.85.
009700     05  FILLER  PIC X(03) VALUE "MP".
009800     05  FILLER  PIC 9V99  VALUE 0.70.
009900     05  FILLER  PIC X(03) VALUE "HP".
010000     05  FILLER  PIC 9V99  VALUE 0.50.
010100     05  FILLER  PIC X(03) VALUE "DMG".
010200     05  FILLER  PIC 9V99  VALUE 0.30.
010300 01  W-TABELA-CONDICAO REDEFINES W-TABELA-CONDICAO-CARGA.
010400     05  W-COND-TAB OCCURS 5 TIMES INDEXED BY W-COND-IDX.
010500         10  WC-CONDICAO         PIC X(03).
010600         10  WC-MULTIPLICADOR    PIC 9V99.
010700
010800*----------------------------------------------------------------*
010900* Scratch fields for 5300-CALCULA-TMV / 5400-CALCULA-SCORE.
011000*----------------------------------------------------------------*
011100 01  W-CALCULO-TMV.
011200     05  W-TMV-SOMA-PESO         PIC S9(7)V9999   VALUE ZEROS.
011300     05  W-TMV-SOMA-VALOR        PIC S9(9)V9999   VALUE ZEROS.
011400     05  W-TMV-PESO-EFETIVO      PIC S9(5)V9999   VALUE ZEROS.
011500     05  W-TMV-VALOR-GBP         PIC S9(7)V99     VALUE ZEROS.
011600     05  W-TMV-DECAY             PIC S9(3)V9999   VALUE ZEROS.
011700     05  W-TMV-PESO-MAIOR        PIC S9(5)V9999   VALUE ZEROS.
011800     05  W-TMV-QTD-FONTES        PIC 9(2) COMP    VALUE ZERO.
011900     05  W-TMV-RESULTADO         PIC S9(7)V99     VALUE ZEROS.
012000     05  W-TMV-CONFIANCA         PIC 9V9999       VALUE ZEROS.
012100     05  W-TMV-MIN-GBP           PIC S9(7)V99     VALUE ZEROS.
012200     05  W-TMV-MAX-GBP           PIC S9(7)V99     VALUE ZEROS.
012300     05  W-TMV-FONTE-PRIMARIA    PIC 9(2) COMP    VALUE ZERO.
012400     05  W-TMV-AUX-A             PIC S9(3)V9999   VALUE ZEROS.
012500     05  W-TMV-AUX-B             PIC S9(5)V9999   VALUE ZEROS.
012600
012700 01  W-CALCULO-SCORE.
012800     05  W-SCORE-VALOR-COND      PIC S9(7)V99     VALUE ZEROS.
012900     05  W-SCORE-FRETE           PIC S9(5)V99     VALUE ZEROS.
013000     05  W-SCORE-TAXA            PIC S9(7)V99     VALUE ZEROS.
013100     05  W-SCORE-CUSTO-TOTAL     PIC S9(7)V99     VALUE ZEROS.
013200     05  W-SCORE-LUCRO           PIC S9(7)V99     VALUE ZEROS.
013300     05  W-SCORE-PERCENTUAL      PIC S9(3)V99     VALUE ZEROS.
013400     05  W-SCORE-LUCRATIVO       PIC X(01)        VALUE "N".
013500     05  W-SCORE-PRESENTE        PIC X(01)        VALUE "N".
013600
013700*----------------------------------------------------------------*
013800* Scratch fields for the 5450-CALCULA-TETO-COMPRA utility -
013900* maximum profitable buy price, kept available for an operator
014000* to drive from an ad-hoc JCL override; not called by the main
014100* flow.
014200*----------------------------------------------------------------*
014300 01  W-CALCULO-TETO.
014400     05  W-TETO-VALOR-MERCADO    PIC S9(7)V99     VALUE ZEROS.
014500     05  W-TETO-TAXA-PLATAFORMA  PIC S9(3)V9(4)   VALUE ZEROS.
014600     05  W-TETO-FRETE            PIC S9(5)V99     VALUE ZEROS.
014700     05  W-TETO-MARGEM           PIC S9(1)V99     VALUE ZEROS.
014800     05  W-TETO-RESULTADO        PIC S9(7)V99     VALUE ZEROS.
