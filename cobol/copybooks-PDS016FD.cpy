000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: FD for the era classifier output file.  30
000600*                  bytes of data, 6-byte pad to the shop's
000700*                  standard 36-byte record.
000800*----------------------------------------------------------------*
000900 FD  ARQ-ERA.
001000 01  REG-ARQ-ERA.
001100     05  SE-SET-ID               PIC X(15).
001200     05  SE-ERA                  PIC X(15).
001300     05  FILLER                  PIC X(6).
