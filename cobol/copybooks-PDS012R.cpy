000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Open/read-next/close routines for the card
000600*                  master file, the table-load paragraph, and
000700*                  the binary-search lookup every listing runs
000800*                  through.  COPYd into PDS012P and PDS020P.
000900*----------------------------------------------------------------*
001000*    CHANGE LOG
001100*    03/06/87  RW   First cut - table load only went one way.
001200*    07/19/91  RW   7270-LOCALIZA-CARTAO added; card master grew
001300*                   past the point a linear scan was acceptable
001400*                   per listing (ticket PDS-088).
001500*================================================================*
001600
001700*----------------------------------------------------------------*
001800 7211-ABRIR-ARQ-CARTAO           SECTION.
001900*----------------------------------------------------------------*
002000
002100     OPEN INPUT ARQ-CARTAO.
002200
002300*----------------------------------------------------------------*
002400 7211-99-FIM.                    EXIT.
002500*----------------------------------------------------------------*
002600
002700*----------------------------------------------------------------*
002800 7253-LER-PROX-ARQ-CARTAO        SECTION.
002900*----------------------------------------------------------------*
003000
003100     READ ARQ-CARTAO NEXT RECORD
003200         AT END MOVE "10" TO WS-RESULTADO-ACESSO
003300     END-READ.
003400
003500*----------------------------------------------------------------*
003600 7253-99-FIM.                    EXIT.
003700*----------------------------------------------------------------*
003800
003900*----------------------------------------------------------------*
004000 7290-FECHAR-ARQ-CARTAO          SECTION.
004100*----------------------------------------------------------------*
004200
004300     CLOSE ARQ-CARTAO.
004400
004500*----------------------------------------------------------------*
004600 7290-99-FIM.                    EXIT.
004700*----------------------------------------------------------------*
004800
004900*----------------------------------------------------------------*
005000*    Loads the whole card master into W-CARTAO-TAB.  CARD-MASTER
005100*    arrives sorted ascending on CM-CARD-ID (BATCH FLOW step 1),
005200*    so the table comes up pre-sorted for SEARCH ALL below.
005300*----------------------------------------------------------------*
005400 7260-CARREGA-TABELA-CARTAO      SECTION.
005500*----------------------------------------------------------------*
005600
005700     MOVE ZERO                   TO W-CARTAO-QTD
005800     PERFORM 7211-ABRIR-ARQ-CARTAO
005900     PERFORM 7253-LER-PROX-ARQ-CARTAO
006000
006100     PERFORM 7265-CARREGA-UM-CARTAO UNTIL FS-FIM
006200             OR W-CARTAO-QTD EQUAL W-CARTAO-MAX
006300
006400     PERFORM 7290-FECHAR-ARQ-CARTAO.
006500
006600*----------------------------------------------------------------*
006700 7260-99-FIM.                    EXIT.
006800*----------------------------------------------------------------*
006900
007000*----------------------------------------------------------------*
007100 7265-CARREGA-UM-CARTAO          SECTION.
007200*----------------------------------------------------------------*
007300
007400     ADD 1                       TO W-CARTAO-QTD
007500     MOVE CM-CARD-ID             TO CT-CARD-ID(W-CARTAO-QTD)
007600     MOVE CM-EBAY-SOLD-AVG       TO CT-EBAY-SOLD-AVG(W-CARTAO-QTD)
007700     MOVE CM-CARDMARKET-TREND
007800                                 TO CT-CARDMARKET-TREND(W-CARTAO-QTD)
007900     MOVE CM-CARDMARKET-LOW      TO CT-CARDMARKET-LOW(W-CARTAO-QTD)
008000     MOVE CM-TCGPLAYER-MARKET
008100                                 TO CT-TCGPLAYER-MARKET(W-CARTAO-QTD)
008200     MOVE CM-TCGPLAYER-LOW       TO CT-TCGPLAYER-LOW(W-CARTAO-QTD)
008300     MOVE CM-DATA-AGE-DAYS       TO CT-DATA-AGE-DAYS(W-CARTAO-QTD)
008400     PERFORM 7253-LER-PROX-ARQ-CARTAO.
008500
008600*----------------------------------------------------------------*
008700 7265-99-FIM.                    EXIT.
008800*----------------------------------------------------------------*
008900
009000*----------------------------------------------------------------*
009100*    Binary search of the card master table on RL-CARD-ID /
009200*    TR-CARD-ID.  Caller moves the key into W-CARTAO-CHAVE first.
009300*    W-REG-ENCONTRADO is set "S"/"N"; CT-IDX is positioned on a
009400*    hit.
009500*----------------------------------------------------------------*
009600 7270-LOCALIZA-CARTAO            SECTION.
009700*----------------------------------------------------------------*
009800
009900     MOVE "N"                    TO W-REG-ENCONTRADO
010000
010100     IF  W-CARTAO-QTD GREATER ZERO
010200         SEARCH ALL CT-IDX
010300             AT END
010400                 MOVE "N"        TO W-REG-ENCONTRADO
010500             WHEN CT-CARD-ID(CT-IDX) EQUAL W-CARTAO-CHAVE
010600                 MOVE "S"        TO W-REG-ENCONTRADO
010700         END-SEARCH
010800     END-IF.
010900
011000*----------------------------------------------------------------*
011100 7270-99-FIM.                    EXIT.
011200*----------------------------------------------------------------*
