000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 21/09/1990
000500*    PURPOSE ....: FD for the deals report print file - plain
000600*                  132-column print line, same as every other
000700*                  report in the family; the heading/detail/
000800*                  footer layouts live in PDS013P's WORKING-
000900*                  STORAGE, not in this copy (shop habit - see
001000*                  the old GCC021P report for the pattern).
001100*----------------------------------------------------------------*
001200 FD  ARQ-RELATO.
001300 01  REG-ARQ-RELATO              PIC X(132).
