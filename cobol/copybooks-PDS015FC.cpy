000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: SELECT for the filtered-listing output file -
000600*                  one record per listing screened out anywhere
000700*                  in the pipeline, with the reason it was cut.
000800*----------------------------------------------------------------*
000900 SELECT ARQ-REJEITO ASSIGN TO "REJECTS"
001000     ORGANIZATION    IS SEQUENTIAL
001100     FILE STATUS     IS WS-RESULTADO-ACESSO.
