000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: SELECT for the card-price-sync refresh file -
000600*                  CARD-SYNC's output, a GBP-converted NM market
000700*                  value carried alongside the original source
000800*                  prices for the next card-master reload.
000900*----------------------------------------------------------------*
001000 SELECT ARQ-SYNC ASSIGN TO "CARD-PRICE-SYNC"
001100     ORGANIZATION    IS SEQUENTIAL
001200     FILE STATUS     IS WS-RESULTADO-ACESSO.
