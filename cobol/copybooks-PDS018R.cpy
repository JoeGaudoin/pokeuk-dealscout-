000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Open/write/close for the stage-1 carry file
000600*                  (output side, COPYd into PDS011P) and open/
000700*                  read-next/close for the same file (input
000800*                  side, COPYd into PDS012P).
000900*----------------------------------------------------------------*
001000
001100*----------------------------------------------------------------*
001200 7810-ABRIR-ARQ-TRIAGEM-OUTPUT   SECTION.
001300*----------------------------------------------------------------*
001400
001500     OPEN OUTPUT ARQ-TRIAGEM.
001600
001700*----------------------------------------------------------------*
001800 7810-99-FIM.                    EXIT.
001900*----------------------------------------------------------------*
002000
002100*----------------------------------------------------------------*
002200 7860-GRAVAR-ARQ-TRIAGEM         SECTION.
002300*----------------------------------------------------------------*
002400
002500     WRITE REG-ARQ-TRIAGEM.
002600
002700*----------------------------------------------------------------*
002800 7860-99-FIM.                    EXIT.
002900*----------------------------------------------------------------*
003000
003100*----------------------------------------------------------------*
003200 7890-FECHAR-ARQ-TRIAGEM         SECTION.
003300*----------------------------------------------------------------*
003400
003500     CLOSE ARQ-TRIAGEM.
003600
003700*----------------------------------------------------------------*
003800 7890-99-FIM.                    EXIT.
003900*----------------------------------------------------------------*
004000
004100*----------------------------------------------------------------*
004200 7811-ABRIR-ARQ-TRIAGEM-INPUT    SECTION.
004300*----------------------------------------------------------------*
004400
004500     OPEN INPUT ARQ-TRIAGEM.
004600
004700*----------------------------------------------------------------*
004800 7811-99-FIM.                    EXIT.
004900*----------------------------------------------------------------*
005000
005100*----------------------------------------------------------------*
005200 7853-LER-PROX-ARQ-TRIAGEM       SECTION.
005300*----------------------------------------------------------------*
005400
005500     READ ARQ-TRIAGEM NEXT RECORD
005600         AT END MOVE "10" TO WS-RESULTADO-ACESSO
005700     END-READ.
005800
005900*----------------------------------------------------------------*
006000 7853-99-FIM.                    EXIT.
006100*----------------------------------------------------------------*
