000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: SELECT for the card set master - input to the
000600*                  era classifier companion job (PDS020P).
000700*----------------------------------------------------------------*
000800 SELECT ARQ-SET ASSIGN TO "SET-MASTER"
000900     ORGANIZATION    IS SEQUENTIAL
001000     FILE STATUS     IS WS-RESULTADO-ACESSO.
