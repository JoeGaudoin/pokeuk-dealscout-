000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: FD for the filtered-listing output file.  83
000600*                  bytes of data, 5-byte pad to the shop's
000700*                  standard 88-byte record.
000800*----------------------------------------------------------------*
000900 FD  ARQ-REJEITO.
001000 01  REG-ARQ-REJEITO.
001100     05  RJ-EXTERNAL-ID          PIC X(20).
001200     05  RJ-PLATFORM             PIC X(15).
001300     05  RJ-REASON               PIC X(15).
001400     05  RJ-MATCHED-TERM         PIC X(30).
001500     05  RJ-CONFIDENCE           PIC 9V99.
001600     05  FILLER                  PIC X(5).
