000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: SELECT for the era classifier's output file -
000600*                  one record per card set, with the marketing
000700*                  era code assigned to it.
000800*----------------------------------------------------------------*
000900 SELECT ARQ-ERA ASSIGN TO "SET-ERA"
001000     ORGANIZATION    IS SEQUENTIAL
001100     FILE STATUS     IS WS-RESULTADO-ACESSO.
