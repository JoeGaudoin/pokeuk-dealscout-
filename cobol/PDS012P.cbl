000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PDS012P.
000500 AUTHOR.                     R. WHITLOCK.
000600 INSTALLATION.               CARD TRADE DATA SERVICES - BRISTOL.
000700 DATE-WRITTEN.               02/02/1993.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH ONLY.
001000*----------------------------------------------------------------*
001100*    MODULE......: PokeUK DealScout Batch Family
001200*    PROGRAM.....: PDS012P
001300*    OBJECTIVE...: LISTING-PIPELINE stage 2.  Loads the card
001400*                  master into memory, then for every survivor
001500*                  of stage 1: works out a condition grade,
001600*                  looks the card up, prices it against up to
001700*                  five market sources, scores the deal and
001800*                  writes DEALS or REJECTS (LOW-SCORE).
001900*----------------------------------------------------------------*
002000*    CHANGE LOG
002100*    02/02/93  JFK  First cut - condition matcher and card
002200*                   lookup only, deal score hard-coded at the
002300*                   listing price (placeholder for PDS-061).
002400*    19/08/94  JFK  5300-CALCULA-TMV written properly - age
002500*                   decay and the weighted average across all
002600*                   five file-backed sources (PDS-061 closed).
002700*    16/11/94  JFK  5400-CALCULA-SCORE added - platform fee,
002800*                   default shipping, profit, deal score %.
002900*    05/05/96  JFK  Condition grade parser rewritten after PSA
003000*                   10 graded cards were coming out HP - the old
003100*                   parser read "10" as "1" then stopped.
003200*    09/30/98  RW   Y2K sweep - CT-DATA-AGE-DAYS is a day count,
003300*                   not a date; nothing to change here.
003400*    04/11/02  TLM  Acceptance threshold now reads W-LIMIAR-
003500*                   SCORE-MINIMO from PDS000W instead of a
003600*                   literal 15 buried in the EVALUATE (PDS-201).
003700*    08/19/03  RW   5400-CALCULA-SCORE was stamping every deal's
003800*                   DL-COND-SOURCE to EXPLICIT right before the
003900*                   write, overwriting whatever 5100 had worked
004000*                   out - reject breakdowns and the report were
004100*                   showing EXPLICIT on GRADED/PATTERN/DEFAULT
004200*                   deals too (ticket PDS-214).  Stray MOVE and
004300*                   its dead DL-CONDITION-to-itself companion
004400*                   both removed; 5400 leaves DL-COND-SOURCE
004500*                   alone now.
004600*    02/14/04  JFK  5301-PROCESSA-UMA-FONTE's effective weight
004700*                   was base weight alone, decayed by age - the
004800*                   per-source confidence loaded into WF-CONFIANCA
004900*                   (1.00 ebay, down to 0.70 low) never got
005000*                   multiplied in, so every TMV off a non-ebay
005100*                   source leaned harder on that source than
005200*                   pricing desk signed off on (ticket PDS-229).
005300*                   Effective weight is now base x confidence,
005400*                   decayed by age same as before.
005500*================================================================*
005600 ENVIRONMENT                     DIVISION.
005700*================================================================*
005800
005900*----------------------------------------------------------------*
006000 CONFIGURATION                   SECTION.
006100*----------------------------------------------------------------*
006200
006300 SPECIAL-NAMES.
006400     CLASS W-CLASSE-ALFANUM  IS "A" THRU "Z", "0" THRU "9".
006500
006600*----------------------------------------------------------------*
006700 INPUT-OUTPUT                    SECTION.
006800*----------------------------------------------------------------*
006900
007000 FILE-CONTROL.
007100     COPY "copybooks-PDS012FC".
007200     COPY "copybooks-PDS018FC".
007300     COPY "copybooks-PDS014FC".
007400     COPY "copybooks-PDS015FC".
007500
007600*================================================================*
007700 DATA                            DIVISION.
007800*================================================================*
007900
008000*----------------------------------------------------------------*
008100 FILE                            SECTION.
008200*----------------------------------------------------------------*
008300 COPY "copybooks-PDS012FD".
008400 COPY "copybooks-PDS018FD".
008500 COPY "copybooks-PDS014FD".
008600 COPY "copybooks-PDS015FD".
008700
008800*----------------------------------------------------------------*
008900 WORKING-STORAGE                 SECTION.
009000*----------------------------------------------------------------*
009100 COPY "copybooks-PDS000W".
009200 COPY "copybooks-PDS000R".
009300 COPY "copybooks-PDS012W".
009400
009500*----------------------------------------------------------------*
009600* Search buffer for the condition scan - either title+description
009700* or, when the seller gave us a short condition string that
009800* isn't one of the five codes, that string on its own.  REDEFINED
009900* as a char array for the word-boundary test.
010000*----------------------------------------------------------------*
010100 01  W-TEXTO-COND                 PIC X(201) VALUE SPACES.
010200 01  W-TEXTO-COND-R REDEFINES W-TEXTO-COND.
010300     05  W-TEXTO-COND-CHAR OCCURS 201 TIMES  PIC X(01).
010400
010500 01  W-COND-NORM                  PIC X(20) VALUE SPACES.
010600
010700*----------------------------------------------------------------*
010800* Grading-company codes (graded-card rule, checked before the
010900* literal word "GRADED").
011000*----------------------------------------------------------------*
011100 01  W-TAB-GRADE-CARGA.
011200     05  FILLER PIC X(03) VALUE "PSA".
011300     05  FILLER PIC X(03) VALUE "CGC".
011400     05  FILLER PIC X(03) VALUE "BGS".
011500     05  FILLER PIC X(03) VALUE "SGC".
011600 01  W-TAB-GRADE-R REDEFINES W-TAB-GRADE-CARGA.
011700     05  W-GRADE-COD-TAB OCCURS 4 TIMES      PIC X(03).
011800
011900*----------------------------------------------------------------*
012000* Explicit condition term tables, checked NM/LP/MP/HP/DMG in
012100* that order - first table with a hit wins.
012200*----------------------------------------------------------------*
012300 01  W-TAB-EXNM-CARGA.
012400     05  FILLER PIC X(20) VALUE "NM".
012500     05  FILLER PIC X(20) VALUE "NEAR MINT".
012600     05  FILLER PIC X(20) VALUE "MINT CONDITION".
012700     05  FILLER PIC X(20) VALUE "PACK FRESH".
012800     05  FILLER PIC X(20) VALUE "FACTORY FRESH".
012900 01  W-TAB-EXNM-R REDEFINES W-TAB-EXNM-CARGA.
013000     05  W-EXNM-TAB OCCURS 5 TIMES           PIC X(20).
013100
013200 01  W-TAB-EXLP-CARGA.
013300     05  FILLER PIC X(20) VALUE "LP".
013400     05  FILLER PIC X(20) VALUE "LIGHTLY PLAYED".
013500     05  FILLER PIC X(20) VALUE "LIGHTLY USED".
013600     05  FILLER PIC X(20) VALUE "LIGHT USED".
013700     05  FILLER PIC X(20) VALUE "EXCELLENT".
013800     05  FILLER PIC X(20) VALUE "EXC".
013900 01  W-TAB-EXLP-R REDEFINES W-TAB-EXLP-CARGA.
014000     05  W-EXLP-TAB OCCURS 6 TIMES           PIC X(20).
014100
014200 01  W-TAB-EXMP-CARGA.
014300     05  FILLER PIC X(20) VALUE "MP".
014400     05  FILLER PIC X(20) VALUE "MODERATELY PLAYED".
014500     05  FILLER PIC X(20) VALUE "MOD PLAY".
014600     05  FILLER PIC X(20) VALUE "MODERATE PLAY".
014700     05  FILLER PIC X(20) VALUE "GOOD CONDITION".
014800     05  FILLER PIC X(20) VALUE "USED".
014900 01  W-TAB-EXMP-R REDEFINES W-TAB-EXMP-CARGA.
015000     05  W-EXMP-TAB OCCURS 6 TIMES           PIC X(20).
015100
015200 01  W-TAB-EXHP-CARGA.
015300     05  FILLER PIC X(20) VALUE "HP".
015400     05  FILLER PIC X(20) VALUE "HEAVILY PLAYED".
015500     05  FILLER PIC X(20) VALUE "HEAVY PLAY".
015600     05  FILLER PIC X(20) VALUE "WELL LOVED".
015700     05  FILLER PIC X(20) VALUE "WELL PLAYED".
015800 01  W-TAB-EXHP-R REDEFINES W-TAB-EXHP-CARGA.
015900     05  W-EXHP-TAB OCCURS 5 TIMES           PIC X(20).
016000
016100 01  W-TAB-EXDMG-CARGA.
016200     05  FILLER PIC X(20) VALUE "DMG".
016300     05  FILLER PIC X(20) VALUE "DAMAGED".
016400     05  FILLER PIC X(20) VALUE "POOR CONDITION".
016500     05  FILLER PIC X(20) VALUE "JUNK".
016600 01  W-TAB-EXDMG-R REDEFINES W-TAB-EXDMG-CARGA.
016700     05  W-EXDMG-TAB OCCURS 4 TIMES          PIC X(20).
016800
016900*----------------------------------------------------------------*
017000* Damage-pattern tables, checked most-severe-first: severe,
017100* heavy, moderate, minor.
017200*----------------------------------------------------------------*
017300 01  W-TAB-SEVERE-CARGA.
017400     05  FILLER PIC X(20) VALUE "TORN".
017500     05  FILLER PIC X(20) VALUE "TEAR".
017600     05  FILLER PIC X(20) VALUE "WATER DAMAGE".
017700     05  FILLER PIC X(20) VALUE "MOLD".
017800     05  FILLER PIC X(20) VALUE "MISSING CORNER".
017900     05  FILLER PIC X(20) VALUE "MISSING PIECE".
018000     05  FILLER PIC X(20) VALUE "HOLE".
018100 01  W-TAB-SEVERE-R REDEFINES W-TAB-SEVERE-CARGA.
018200     05  W-SEVERE-TAB OCCURS 7 TIMES         PIC X(20).
018300
018400 01  W-TAB-HEAVY-CARGA.
018500     05  FILLER PIC X(20) VALUE "CREASED".
018600     05  FILLER PIC X(20) VALUE "CREASE".
018700     05  FILLER PIC X(20) VALUE "BENT".
018800     05  FILLER PIC X(20) VALUE "DENT".
018900     05  FILLER PIC X(20) VALUE "DENTED".
019000     05  FILLER PIC X(20) VALUE "HEAVY WEAR".
019100     05  FILLER PIC X(20) VALUE "FADED".
019200 01  W-TAB-HEAVY-R REDEFINES W-TAB-HEAVY-CARGA.
019300     05  W-HEAVY-TAB OCCURS 7 TIMES          PIC X(20).
019400
019500 01  W-TAB-MODERATE-CARGA.
019600     05  FILLER PIC X(20) VALUE "WHITENING".
019700     05  FILLER PIC X(20) VALUE "SCRATCH".
019800     05  FILLER PIC X(20) VALUE "SCRATCHED".
019900     05  FILLER PIC X(20) VALUE "CORNER WEAR".
020000     05  FILLER PIC X(20) VALUE "SURFACE WEAR".
020100     05  FILLER PIC X(20) VALUE "SCUFFED".
020200 01  W-TAB-MODERATE-R REDEFINES W-TAB-MODERATE-CARGA.
020300     05  W-MODERATE-TAB OCCURS 6 TIMES       PIC X(20).
020400
020500 01  W-TAB-MINOR-CARGA.
020600     05  FILLER PIC X(20) VALUE "MINOR WEAR".
020700     05  FILLER PIC X(20) VALUE "LIGHT WHITENING".
020800     05  FILLER PIC X(20) VALUE "SMALL SCRATCH".
020900     05  FILLER PIC X(20) VALUE "EDGE WEAR".
021000 01  W-TAB-MINOR-R REDEFINES W-TAB-MINOR-CARGA.
021100     05  W-MINOR-TAB OCCURS 4 TIMES          PIC X(20).
021200
021300*----------------------------------------------------------------*
021400* Scan / parse work fields (CONDITION-MATCHER).
021500*----------------------------------------------------------------*
021600 77  W-PALAVRA-ATUAL              PIC X(20) VALUE SPACES.
021700 77  W-TAM-PALAVRA                PIC 9(02) COMP VALUE ZERO.
021800 77  W-TAM-TEXTO                  PIC 9(03) COMP VALUE 201.
021900 77  W-POS                        PIC 9(03) COMP VALUE ZERO.
022000 77  W-POS-MAX                    PIC 9(03) COMP VALUE ZERO.
022100 77  W-POS-APOS                   PIC 9(03) COMP VALUE ZERO.
022200 77  W-POS-DEPOIS                 PIC 9(03) COMP VALUE ZERO.
022300 77  W-ACHOU                      PIC X(01) VALUE "N".
022400 77  W-MULTI-PALAVRA              PIC X(01) VALUE "N".
022500 77  W-CONTADOR-ESPACO            PIC 9(02) COMP VALUE ZERO.
022600 77  W-CHAR-ANTES                 PIC X(01) VALUE SPACE.
022700 77  W-CHAR-DEPOIS                PIC X(01) VALUE SPACE.
022800 77  W-IDX-PAL                    PIC 9(02) COMP VALUE ZERO.
022900 77  W-COND-ACHADA                PIC X(01) VALUE "N".
023000
023100 77  W-GRAU-DEZ                   PIC 9(01) VALUE ZERO.
023200 77  W-GRAU-UNI                   PIC 9(01) VALUE ZERO.
023300 77  W-GRAU-DEC                   PIC 9(01) VALUE ZERO.
023400 77  W-GRAU-NUM                   PIC 99V9  VALUE ZERO.
023500 77  W-GRAU-ACHADO                PIC X(01) VALUE "N".
023600
023700*----------------------------------------------------------------*
023800 LINKAGE                         SECTION.
023900*----------------------------------------------------------------*
024000 COPY "copybooks-PDS000L".
024100
024200*================================================================*
024300 PROCEDURE                       DIVISION USING LK-RUN-STATS.
024400*================================================================*
024500
024600*----------------------------------------------------------------*
024700*    MAIN LOOP - load the card master, then price and score
024800*    every stage-1 survivor.
024900*----------------------------------------------------------------*
025000 0000-INICIO                     SECTION.
025100*----------------------------------------------------------------*
025200
025300     PERFORM 7260-CARREGA-TABELA-CARTAO
025400
025500     PERFORM 7811-ABRIR-ARQ-TRIAGEM-INPUT
025600     PERFORM 7410-ABRIR-ARQ-DEAL
025700     PERFORM 7511-ABRIR-ARQ-REJEITO-EXTEND
025800
025900     MOVE "N" TO W-FIM
026000     PERFORM 7853-LER-PROX-ARQ-TRIAGEM
026100     IF FS-FIM MOVE "Y" TO W-FIM END-IF
026200
026300     PERFORM 2000-PROCESSA-TRIAGEM UNTIL W-FIM EQUAL "Y"
026400
026500     PERFORM 7890-FECHAR-ARQ-TRIAGEM
026600     PERFORM 7490-FECHAR-ARQ-DEAL
026700     PERFORM 7590-FECHAR-ARQ-REJEITO
026800
026900     GOBACK.
027000
027100*----------------------------------------------------------------*
027200 0000-99-FIM.                    EXIT.
027300*----------------------------------------------------------------*
027400
027500*----------------------------------------------------------------*
027600*    2000-PROCESSA-TRIAGEM - one stage-1 survivor through
027700*    condition, market value, deal score and the acceptance
027800*    test (BATCH FLOW steps 2e-2h).
027900*----------------------------------------------------------------*
028000 2000-PROCESSA-TRIAGEM           SECTION.
028100*----------------------------------------------------------------*
028200
028300     MOVE TR-EXTERNAL-ID          TO DL-EXTERNAL-ID
028400     MOVE TR-PLATFORM             TO DL-PLATFORM
028500     MOVE TR-TITLE                TO DL-TITLE
028600     MOVE TR-LISTING-PRICE        TO DL-LISTING-PRICE
028700
028800     PERFORM 5180-NORMALIZA-CONDICAO
028900
029000     MOVE SPACES                  TO DL-CARD-ID
029100     MOVE ZERO                    TO DL-MARKET-VALUE
029200
029300     IF  TR-CARD-ID NOT EQUAL SPACES
029400         MOVE TR-CARD-ID           TO W-CARTAO-CHAVE
029500         PERFORM 7270-LOCALIZA-CARTAO
029600         IF  W-REG-ENCONTRADO EQUAL "S"
029700             MOVE TR-CARD-ID       TO DL-CARD-ID
029800             PERFORM 5300-CALCULA-TMV
029900             PERFORM 5320-APLICA-MULTIPLICADOR-COND
030000         END-IF
030100     END-IF
030200
030300     PERFORM 5400-CALCULA-SCORE
030400
030500     IF  W-SCORE-PRESENTE EQUAL "Y"
030600     AND W-SCORE-PERCENTUAL NOT LESS W-LIMIAR-SCORE-MINIMO
030700         PERFORM 5460-GRAVA-DEAL
030800     ELSE
030900         ADD 1 TO LK-REJ-LOW-SCORE
031000         MOVE "LOW-SCORE"         TO RJ-REASON
031100         MOVE SPACES              TO RJ-MATCHED-TERM
031200         MOVE 1.00                TO RJ-CONFIDENCE
031300         PERFORM 5900-GRAVA-REJEITO-2
031400     END-IF
031500
031600     PERFORM 7853-LER-PROX-ARQ-TRIAGEM
031700     IF FS-FIM MOVE "Y" TO W-FIM END-IF.
031800
031900*----------------------------------------------------------------*
032000 2000-99-FIM.                    EXIT.
032100*----------------------------------------------------------------*
032200
032300*----------------------------------------------------------------*
032400*    5180-NORMALIZA-CONDICAO - BATCH FLOW step 2e.  Blank
032500*    condition text runs the full matcher on title+description;
032600*    a recognised code is kept as-is; anything else runs the
032700*    matcher on the seller's own string.
032800*----------------------------------------------------------------*
032900 5180-NORMALIZA-CONDICAO         SECTION.
033000*----------------------------------------------------------------*
033100
033200     IF  TR-CONDITION-TEXT EQUAL SPACES
033300         PERFORM 5105-MONTA-TEXTO-TITULO
033400         PERFORM 5100-AVALIA-CONDICAO
033500     ELSE
033600         MOVE TR-CONDITION-TEXT   TO W-COND-NORM
033700         INSPECT W-COND-NORM CONVERTING
033800                 "abcdefghijklmnopqrstuvwxyz"
033900              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034000
034100         EVALUATE W-COND-NORM
034200             WHEN "NM"   WHEN "NEAR MINT"   WHEN "MINT"
034300             WHEN "M"    WHEN "PACK FRESH"
034400                 MOVE "NM"        TO DL-CONDITION
034500                 MOVE "EXPLICIT"  TO DL-COND-SOURCE
034600             WHEN "LP"   WHEN "LIGHTLY PLAYED"
034700             WHEN "EXCELLENT" WHEN "EXC"
034800                 MOVE "LP"        TO DL-CONDITION
034900                 MOVE "EXPLICIT"  TO DL-COND-SOURCE
035000             WHEN "MP"   WHEN "MODERATELY PLAYED"
035100             WHEN "GOOD" WHEN "GD"
035200                 MOVE "MP"        TO DL-CONDITION
035300                 MOVE "EXPLICIT"  TO DL-COND-SOURCE
035400             WHEN "HP"   WHEN "HEAVILY PLAYED" WHEN "PLAYED"
035500                 MOVE "HP"        TO DL-CONDITION
035600                 MOVE "EXPLICIT"  TO DL-COND-SOURCE
035700             WHEN "DMG"  WHEN "DAMAGED" WHEN "POOR"
035800                 MOVE "DMG"       TO DL-CONDITION
035900                 MOVE "EXPLICIT"  TO DL-COND-SOURCE
036000             WHEN OTHER
036100                 MOVE SPACES      TO W-TEXTO-COND
036200                 MOVE W-COND-NORM TO W-TEXTO-COND(1:20)
036300                 PERFORM 5100-AVALIA-CONDICAO
036400         END-EVALUATE
036500     END-IF.
036600
036700*----------------------------------------------------------------*
036800 5180-99-FIM.                    EXIT.
036900*----------------------------------------------------------------*
037000
037100*----------------------------------------------------------------*
037200*    5100-AVALIA-CONDICAO - the CONDITION-MATCHER proper, run
037300*    against whatever is currently sat in W-TEXTO-COND.
037400*----------------------------------------------------------------*
037500 5100-AVALIA-CONDICAO            SECTION.
037600*----------------------------------------------------------------*
037700
037800     MOVE "N" TO W-COND-ACHADA
037900
038000     PERFORM 5110-TESTA-GRADED
038100
038200     IF  W-COND-ACHADA EQUAL "N"
038300         PERFORM 5120-TESTA-EXPLICIT
038400     END-IF
038500
038600     IF  W-COND-ACHADA EQUAL "N"
038700         PERFORM 5130-TESTA-PATTERN
038800     END-IF
038900
039000     IF  W-COND-ACHADA EQUAL "N"
039100         MOVE "NM"        TO DL-CONDITION
039200         MOVE "DEFAULT"   TO DL-COND-SOURCE
039300     END-IF.
039400
039500*----------------------------------------------------------------*
039600 5100-99-FIM.                    EXIT.
039700*----------------------------------------------------------------*
039800
039900*----------------------------------------------------------------*
040000*    5105-MONTA-TEXTO-TITULO - title + space + description,
040100*    upper-cased.
040200*----------------------------------------------------------------*
040300 5105-MONTA-TEXTO-TITULO         SECTION.
040400*----------------------------------------------------------------*
040500
040600     MOVE SPACES              TO W-TEXTO-COND
040700     STRING TR-TITLE          DELIMITED BY SIZE
040800            " "               DELIMITED BY SIZE
040900            TR-DESCRIPTION    DELIMITED BY SIZE
041000            INTO W-TEXTO-COND
041100     END-STRING
041200
041300     INSPECT W-TEXTO-COND CONVERTING
041400             "abcdefghijklmnopqrstuvwxyz"
041500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041600
041700*----------------------------------------------------------------*
041800 5105-99-FIM.                    EXIT.
041900*----------------------------------------------------------------*
042000
042100*----------------------------------------------------------------*
042200*    5110-TESTA-GRADED - PSA|CGC|BGS|SGC or the word GRADED
042300*    followed by a grade number.  No word-boundary test here -
042400*    "PSA10" and "PSA 10" both count.
042500*----------------------------------------------------------------*
042600 5110-TESTA-GRADED               SECTION.
042700*----------------------------------------------------------------*
042800
042900     PERFORM 5111-TESTA-UM-CODIGO-GRADE VARYING W-IDX-PAL FROM 1 BY 1
043000             UNTIL W-IDX-PAL > 4 OR W-COND-ACHADA EQUAL "Y"
043100
043200     IF  W-COND-ACHADA EQUAL "N"
043300         MOVE "GRADED" TO W-PALAVRA-ATUAL
043400         MOVE 6 TO W-TAM-PALAVRA
043500         PERFORM 5107-PROCURA-SUBSTR-SIMPLES
043600         IF  W-ACHOU EQUAL "Y"
043700             PERFORM 5115-EXTRAI-GRAU
043800             IF  W-GRAU-ACHADO EQUAL "Y"
043900                 PERFORM 5117-MAPEIA-GRAU-CONDICAO
044000                 MOVE "GRADED"    TO DL-COND-SOURCE
044100                 MOVE "Y"         TO W-COND-ACHADA
044200             END-IF
044300         END-IF
044400     END-IF.
044500
044600*----------------------------------------------------------------*
044700 5110-99-FIM.                    EXIT.
044800*----------------------------------------------------------------*
044900
045000*----------------------------------------------------------------*
045100*    5111-TESTA-UM-CODIGO-GRADE - one grading-company code of
045200*    the loop PERFORMed by 5110 above.
045300*----------------------------------------------------------------*
045400 5111-TESTA-UM-CODIGO-GRADE      SECTION.
045500*----------------------------------------------------------------*
045600
045700     MOVE W-GRADE-COD-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
045800     MOVE 3 TO W-TAM-PALAVRA
045900     PERFORM 5107-PROCURA-SUBSTR-SIMPLES
046000     IF  W-ACHOU EQUAL "Y"
046100         PERFORM 5115-EXTRAI-GRAU
046200         IF  W-GRAU-ACHADO EQUAL "Y"
046300             PERFORM 5117-MAPEIA-GRAU-CONDICAO
046400             MOVE "GRADED"    TO DL-COND-SOURCE
046500             MOVE "Y"         TO W-COND-ACHADA
046600         END-IF
046700     END-IF.
046800
046900*----------------------------------------------------------------*
047000 5111-99-FIM.                    EXIT.
047100*----------------------------------------------------------------*
047200
047300*----------------------------------------------------------------*
047400*    5115-EXTRAI-GRAU - from the byte just after the matched
047500*    code/word (skipping spaces and a colon), parse "10" or a
047600*    single digit, then an optional ".n".
047700*----------------------------------------------------------------*
047800 5115-EXTRAI-GRAU                SECTION.
047900*----------------------------------------------------------------*
048000
048100     MOVE "N" TO W-GRAU-ACHADO
048200     MOVE ZERO TO W-GRAU-DEZ W-GRAU-UNI W-GRAU-DEC
048300
048400     COMPUTE W-POS-APOS = W-POS + W-TAM-PALAVRA
048500
048600     PERFORM 5116-AVANCA-POS-APOS UNTIL W-POS-APOS GREATER W-TAM-TEXTO
048700             OR (W-TEXTO-COND(W-POS-APOS:1) NOT EQUAL SPACE
048800             AND W-TEXTO-COND(W-POS-APOS:1) NOT EQUAL ":")
048900
049000     IF  W-POS-APOS NOT GREATER W-TAM-TEXTO
049100         IF  W-POS-APOS NOT GREATER (W-TAM-TEXTO - 1)
049200         AND W-TEXTO-COND(W-POS-APOS:2) EQUAL "10"
049300             MOVE 1 TO W-GRAU-DEZ
049400             MOVE 0 TO W-GRAU-UNI
049500             ADD 2 TO W-POS-APOS
049600             MOVE "Y" TO W-GRAU-ACHADO
049700         ELSE
049800             IF  W-TEXTO-COND(W-POS-APOS:1) IS NUMERIC
049900                 MOVE W-TEXTO-COND(W-POS-APOS:1) TO W-GRAU-UNI
050000                 ADD 1 TO W-POS-APOS
050100                 MOVE "Y" TO W-GRAU-ACHADO
050200             END-IF
050300         END-IF
050400     END-IF
050500
050600     IF  W-GRAU-ACHADO EQUAL "Y"
050700         IF  W-POS-APOS NOT GREATER (W-TAM-TEXTO - 1)
050800         AND W-TEXTO-COND(W-POS-APOS:1) EQUAL "."
050900         AND W-TEXTO-COND(W-POS-APOS + 1:1) IS NUMERIC
051000             MOVE W-TEXTO-COND(W-POS-APOS + 1:1) TO W-GRAU-DEC
051100         END-IF
051200         COMPUTE W-GRAU-NUM =
051300                 (W-GRAU-DEZ * 10) + W-GRAU-UNI + (W-GRAU-DEC / 10)
051400     END-IF.
051500
051600*----------------------------------------------------------------*
051700 5115-99-FIM.                    EXIT.
051800*----------------------------------------------------------------*
051900
052000*----------------------------------------------------------------*
052100*    5116-AVANCA-POS-APOS - one step of the skip-spaces-and-
052200*    colon scan PERFORMed by 5115 above.
052300*----------------------------------------------------------------*
052400 5116-AVANCA-POS-APOS            SECTION.
052500*----------------------------------------------------------------*
052600
052700     ADD 1 TO W-POS-APOS.
052800
052900*----------------------------------------------------------------*
053000 5116-99-FIM.                    EXIT.
053100*----------------------------------------------------------------*
053200
053300*----------------------------------------------------------------*
053400*    5117-MAPEIA-GRAU-CONDICAO - grade number to condition code.
053500*----------------------------------------------------------------*
053600 5117-MAPEIA-GRAU-CONDICAO       SECTION.
053700*----------------------------------------------------------------*
053800
053900     EVALUATE TRUE
054000         WHEN W-GRAU-NUM NOT LESS 9.0
054100             MOVE "NM"  TO DL-CONDITION
054200         WHEN W-GRAU-NUM NOT LESS 8.0
054300             MOVE "LP"  TO DL-CONDITION
054400         WHEN W-GRAU-NUM NOT LESS 6.0
054500             MOVE "MP"  TO DL-CONDITION
054600         WHEN W-GRAU-NUM NOT LESS 4.0
054700             MOVE "HP"  TO DL-CONDITION
054800         WHEN OTHER
054900             MOVE "DMG" TO DL-CONDITION
055000     END-EVALUATE.
055100
055200*----------------------------------------------------------------*
055300 5117-99-FIM.                    EXIT.
055400*----------------------------------------------------------------*
055500
055600*----------------------------------------------------------------*
055700*    5120-TESTA-EXPLICIT - explicit condition terms, NM/LP/MP/
055800*    HP/DMG in that order, word-boundary matching throughout.
055900*----------------------------------------------------------------*
056000 5120-TESTA-EXPLICIT             SECTION.
056100*----------------------------------------------------------------*
056200
056300     PERFORM 5121-TESTA-UM-EXNM VARYING W-IDX-PAL FROM 1 BY 1
056400             UNTIL W-IDX-PAL > 5 OR W-COND-ACHADA EQUAL "Y"
056500
056600     IF  W-COND-ACHADA EQUAL "N"
056700         PERFORM 5122-TESTA-UM-EXLP VARYING W-IDX-PAL FROM 1 BY 1
056800                 UNTIL W-IDX-PAL > 6 OR W-COND-ACHADA EQUAL "Y"
056900     END-IF
057000
057100     IF  W-COND-ACHADA EQUAL "N"
057200         PERFORM 5123-TESTA-UM-EXMP VARYING W-IDX-PAL FROM 1 BY 1
057300                 UNTIL W-IDX-PAL > 6 OR W-COND-ACHADA EQUAL "Y"
057400     END-IF
057500
057600     IF  W-COND-ACHADA EQUAL "N"
057700         PERFORM 5124-TESTA-UM-EXHP VARYING W-IDX-PAL FROM 1 BY 1
057800                 UNTIL W-IDX-PAL > 5 OR W-COND-ACHADA EQUAL "Y"
057900     END-IF
058000
058100     IF  W-COND-ACHADA EQUAL "N"
058200         PERFORM 5125-TESTA-UM-EXDMG VARYING W-IDX-PAL FROM 1 BY 1
058300                 UNTIL W-IDX-PAL > 4 OR W-COND-ACHADA EQUAL "Y"
058400     END-IF.
058500
058600*----------------------------------------------------------------*
058700 5120-99-FIM.                    EXIT.
058800*----------------------------------------------------------------*
058900
059000*----------------------------------------------------------------*
059100*    5121 thru 5125 - one table-walk paragraph per explicit-term
059200*    table, each PERFORMed VARYING W-IDX-PAL by 5120 above.
059300*----------------------------------------------------------------*
059400 5121-TESTA-UM-EXNM              SECTION.
059500*----------------------------------------------------------------*
059600
059700     MOVE W-EXNM-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
059800     PERFORM 5160-CALC-TAM-PALAVRA
059900     PERFORM 5170-PROCURA-PALAVRA-FRONT
060000     IF  W-ACHOU EQUAL "Y"
060100         MOVE "NM" TO DL-CONDITION
060200         MOVE "EXPLICIT" TO DL-COND-SOURCE
060300         MOVE "Y" TO W-COND-ACHADA
060400     END-IF.
060500
060600*----------------------------------------------------------------*
060700 5121-99-FIM.                    EXIT.
060800*----------------------------------------------------------------*
060900
061000*----------------------------------------------------------------*
061100 5122-TESTA-UM-EXLP              SECTION.
061200*----------------------------------------------------------------*
061300
061400     MOVE W-EXLP-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
061500     PERFORM 5160-CALC-TAM-PALAVRA
061600     PERFORM 5170-PROCURA-PALAVRA-FRONT
061700     IF  W-ACHOU EQUAL "Y"
061800         MOVE "LP" TO DL-CONDITION
061900         MOVE "EXPLICIT" TO DL-COND-SOURCE
062000         MOVE "Y" TO W-COND-ACHADA
062100     END-IF.
062200
062300*----------------------------------------------------------------*
062400 5122-99-FIM.                    EXIT.
062500*----------------------------------------------------------------*
062600
062700*----------------------------------------------------------------*
062800 5123-TESTA-UM-EXMP              SECTION.
062900*----------------------------------------------------------------*
063000
063100     MOVE W-EXMP-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
063200     PERFORM 5160-CALC-TAM-PALAVRA
063300     PERFORM 5170-PROCURA-PALAVRA-FRONT
063400     IF  W-ACHOU EQUAL "Y"
063500         MOVE "MP" TO DL-CONDITION
063600         MOVE "EXPLICIT" TO DL-COND-SOURCE
063700         MOVE "Y" TO W-COND-ACHADA
063800     END-IF.
063900
064000*----------------------------------------------------------------*
064100 5123-99-FIM.                    EXIT.
064200*----------------------------------------------------------------*
064300
064400*----------------------------------------------------------------*
064500 5124-TESTA-UM-EXHP              SECTION.
064600*----------------------------------------------------------------*
064700
064800     MOVE W-EXHP-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
064900     PERFORM 5160-CALC-TAM-PALAVRA
065000     PERFORM 5170-PROCURA-PALAVRA-FRONT
065100     IF  W-ACHOU EQUAL "Y"
065200         MOVE "HP" TO DL-CONDITION
065300         MOVE "EXPLICIT" TO DL-COND-SOURCE
065400         MOVE "Y" TO W-COND-ACHADA
065500     END-IF.
065600
065700*----------------------------------------------------------------*
065800 5124-99-FIM.                    EXIT.
065900*----------------------------------------------------------------*
066000
066100*----------------------------------------------------------------*
066200 5125-TESTA-UM-EXDMG             SECTION.
066300*----------------------------------------------------------------*
066400
066500     MOVE W-EXDMG-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
066600     PERFORM 5160-CALC-TAM-PALAVRA
066700     PERFORM 5170-PROCURA-PALAVRA-FRONT
066800     IF  W-ACHOU EQUAL "Y"
066900         MOVE "DMG" TO DL-CONDITION
067000         MOVE "EXPLICIT" TO DL-COND-SOURCE
067100         MOVE "Y" TO W-COND-ACHADA
067200     END-IF.
067300
067400*----------------------------------------------------------------*
067500 5125-99-FIM.                    EXIT.
067600*----------------------------------------------------------------*
067700
067800*----------------------------------------------------------------*
067900*    5130-TESTA-PATTERN - damage indicators, most severe first.
068000*----------------------------------------------------------------*
068100 5130-TESTA-PATTERN              SECTION.
068200*----------------------------------------------------------------*
068300
068400     PERFORM 5131-TESTA-UM-SEVERE VARYING W-IDX-PAL FROM 1 BY 1
068500             UNTIL W-IDX-PAL > 7 OR W-COND-ACHADA EQUAL "Y"
068600
068700     IF  W-COND-ACHADA EQUAL "N"
068800         PERFORM 5132-TESTA-UM-HEAVY VARYING W-IDX-PAL FROM 1 BY 1
068900                 UNTIL W-IDX-PAL > 7 OR W-COND-ACHADA EQUAL "Y"
069000     END-IF
069100
069200     IF  W-COND-ACHADA EQUAL "N"
069300         PERFORM 5133-TESTA-UM-MODERATE VARYING W-IDX-PAL FROM 1 BY 1
069400                 UNTIL W-IDX-PAL > 6 OR W-COND-ACHADA EQUAL "Y"
069500     END-IF
069600
069700     IF  W-COND-ACHADA EQUAL "N"
069800         PERFORM 5134-TESTA-UM-MINOR VARYING W-IDX-PAL FROM 1 BY 1
069900                 UNTIL W-IDX-PAL > 4 OR W-COND-ACHADA EQUAL "Y"
070000     END-IF.
070100
070200*----------------------------------------------------------------*
070300 5130-99-FIM.                    EXIT.
070400*----------------------------------------------------------------*
070500
070600*----------------------------------------------------------------*
070700*    5131 thru 5134 - one table-walk paragraph per damage-
070800*    pattern table, each PERFORMed VARYING W-IDX-PAL by 5130
070900*    above, most-severe table first.
071000*----------------------------------------------------------------*
071100 5131-TESTA-UM-SEVERE            SECTION.
071200*----------------------------------------------------------------*
071300
071400     MOVE W-SEVERE-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
071500     PERFORM 5160-CALC-TAM-PALAVRA
071600     PERFORM 5170-PROCURA-PALAVRA-FRONT
071700     IF  W-ACHOU EQUAL "Y"
071800         MOVE "DMG" TO DL-CONDITION
071900         MOVE "PATTERN" TO DL-COND-SOURCE
072000         MOVE "Y" TO W-COND-ACHADA
072100     END-IF.
072200
072300*----------------------------------------------------------------*
072400 5131-99-FIM.                    EXIT.
072500*----------------------------------------------------------------*
072600
072700*----------------------------------------------------------------*
072800 5132-TESTA-UM-HEAVY             SECTION.
072900*----------------------------------------------------------------*
073000
073100     MOVE W-HEAVY-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
073200     PERFORM 5160-CALC-TAM-PALAVRA
073300     PERFORM 5170-PROCURA-PALAVRA-FRONT
073400     IF  W-ACHOU EQUAL "Y"
073500         MOVE "HP" TO DL-CONDITION
073600         MOVE "PATTERN" TO DL-COND-SOURCE
073700         MOVE "Y" TO W-COND-ACHADA
073800     END-IF.
073900
074000*----------------------------------------------------------------*
074100 5132-99-FIM.                    EXIT.
074200*----------------------------------------------------------------*
074300
074400*----------------------------------------------------------------*
074500 5133-TESTA-UM-MODERATE          SECTION.
074600*----------------------------------------------------------------*
074700
074800     MOVE W-MODERATE-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
074900     PERFORM 5160-CALC-TAM-PALAVRA
075000     PERFORM 5170-PROCURA-PALAVRA-FRONT
075100     IF  W-ACHOU EQUAL "Y"
075200         MOVE "MP" TO DL-CONDITION
075300         MOVE "PATTERN" TO DL-COND-SOURCE
075400         MOVE "Y" TO W-COND-ACHADA
075500     END-IF.
075600
075700*----------------------------------------------------------------*
075800 5133-99-FIM.                    EXIT.
075900*----------------------------------------------------------------*
076000
076100*----------------------------------------------------------------*
076200 5134-TESTA-UM-MINOR             SECTION.
076300*----------------------------------------------------------------*
076400
076500     MOVE W-MINOR-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
076600     PERFORM 5160-CALC-TAM-PALAVRA
076700     PERFORM 5170-PROCURA-PALAVRA-FRONT
076800     IF  W-ACHOU EQUAL "Y"
076900         MOVE "LP" TO DL-CONDITION
077000         MOVE "PATTERN" TO DL-COND-SOURCE
077100         MOVE "Y" TO W-COND-ACHADA
077200     END-IF.
077300
077400*----------------------------------------------------------------*
077500 5134-99-FIM.                    EXIT.
077600*----------------------------------------------------------------*
077700
077800*----------------------------------------------------------------*
077900*    5107-PROCURA-SUBSTR-SIMPLES - plain substring scan, no
078000*    boundary test (used by the graded-card rule, where "PSA10"
078100*    is a hit).  Leaves the match start in W-POS.
078200*----------------------------------------------------------------*
078300 5107-PROCURA-SUBSTR-SIMPLES     SECTION.
078400*----------------------------------------------------------------*
078500
078600     MOVE "N" TO W-ACHOU
078700
078800     IF  W-TAM-PALAVRA GREATER ZERO
078900         AND W-TAM-PALAVRA NOT GREATER W-TAM-TEXTO
079000         COMPUTE W-POS-MAX = W-TAM-TEXTO - W-TAM-PALAVRA + 1
079100         PERFORM 5108-TESTA-POSICAO-SIMPLES VARYING W-POS FROM 1 BY 1
079200                 UNTIL W-POS GREATER W-POS-MAX OR W-ACHOU EQUAL "Y"
079300     END-IF.
079400
079500*----------------------------------------------------------------*
079600 5107-99-FIM.                    EXIT.
079700*----------------------------------------------------------------*
079800
079900*----------------------------------------------------------------*
080000*    5108-TESTA-POSICAO-SIMPLES - one candidate position of the
080100*    plain substring scan PERFORMed by 5107 above.
080200*----------------------------------------------------------------*
080300 5108-TESTA-POSICAO-SIMPLES      SECTION.
080400*----------------------------------------------------------------*
080500
080600     IF  W-TEXTO-COND(W-POS:W-TAM-PALAVRA)
080700             EQUAL W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
080800         MOVE "Y" TO W-ACHOU
080900     END-IF.
081000
081100*----------------------------------------------------------------*
081200 5108-99-FIM.                    EXIT.
081300*----------------------------------------------------------------*
081400
081500*----------------------------------------------------------------*
081600*    5160-CALC-TAM-PALAVRA - trailing-space trim.
081700*----------------------------------------------------------------*
081800 5160-CALC-TAM-PALAVRA           SECTION.
081900*----------------------------------------------------------------*
082000
082100     MOVE 20 TO W-TAM-PALAVRA
082200     PERFORM 5161-RECUA-TAM-PALAVRA UNTIL W-TAM-PALAVRA EQUAL ZERO
082300             OR W-PALAVRA-ATUAL(W-TAM-PALAVRA:1) NOT EQUAL SPACE.
082400
082500*----------------------------------------------------------------*
082600 5160-99-FIM.                    EXIT.
082700*----------------------------------------------------------------*
082800
082900*----------------------------------------------------------------*
083000 5161-RECUA-TAM-PALAVRA          SECTION.
083100*----------------------------------------------------------------*
083200
083300     SUBTRACT 1 FROM W-TAM-PALAVRA.
083400
083500*----------------------------------------------------------------*
083600 5161-99-FIM.                    EXIT.
083700*----------------------------------------------------------------*
083800
083900*----------------------------------------------------------------*
084000*    5170-PROCURA-PALAVRA-FRONT - boundary-aware substring scan,
084100*    same rule as PDS011P's keyword filter: multi-word phrases
084200*    match anywhere, single words only on a word boundary.
084300*----------------------------------------------------------------*
084400 5170-PROCURA-PALAVRA-FRONT      SECTION.
084500*----------------------------------------------------------------*
084600
084700     MOVE "N" TO W-ACHOU
084800
084900     IF  W-TAM-PALAVRA GREATER ZERO
085000         AND W-TAM-PALAVRA NOT GREATER W-TAM-TEXTO
085100
085200         MOVE ZERO TO W-CONTADOR-ESPACO
085300         INSPECT W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
085400                 TALLYING W-CONTADOR-ESPACO FOR ALL SPACE
085500         IF  W-CONTADOR-ESPACO GREATER ZERO
085600             MOVE "Y" TO W-MULTI-PALAVRA
085700         ELSE
085800             MOVE "N" TO W-MULTI-PALAVRA
085900         END-IF
086000
086100         COMPUTE W-POS-MAX = W-TAM-TEXTO - W-TAM-PALAVRA + 1
086200
086300         PERFORM 5171-TESTA-POSICAO-FRONT VARYING W-POS FROM 1 BY 1
086400                 UNTIL W-POS GREATER W-POS-MAX
086500                    OR W-ACHOU EQUAL "Y"
086600     END-IF.
086700
086800*----------------------------------------------------------------*
086900 5170-99-FIM.                    EXIT.
087000*----------------------------------------------------------------*
087100
087200*----------------------------------------------------------------*
087300*    5171-TESTA-POSICAO-FRONT - one candidate position of the
087400*    boundary scan PERFORMed by 5170 above.
087500*----------------------------------------------------------------*
087600 5171-TESTA-POSICAO-FRONT        SECTION.
087700*----------------------------------------------------------------*
087800
087900     IF  W-TEXTO-COND(W-POS:W-TAM-PALAVRA)
088000             EQUAL W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
088100
088200         IF  W-MULTI-PALAVRA EQUAL "Y"
088300             MOVE "Y" TO W-ACHOU
088400         ELSE
088500             IF  W-POS EQUAL 1
088600                 MOVE SPACE TO W-CHAR-ANTES
088700             ELSE
088800                 MOVE W-TEXTO-COND(W-POS - 1:1)
088900                                 TO W-CHAR-ANTES
089000             END-IF
089100
089200             COMPUTE W-POS-DEPOIS = W-POS + W-TAM-PALAVRA
089300             IF  W-POS-DEPOIS GREATER W-TAM-TEXTO
089400                 MOVE SPACE TO W-CHAR-DEPOIS
089500             ELSE
089600                 MOVE W-TEXTO-COND(W-POS-DEPOIS:1)
089700                                 TO W-CHAR-DEPOIS
089800             END-IF
089900
090000             IF  (W-CHAR-ANTES IS NOT W-CLASSE-ALFANUM)
090100             AND (W-CHAR-DEPOIS IS NOT W-CLASSE-ALFANUM)
090200                 MOVE "Y" TO W-ACHOU
090300             END-IF
090400         END-IF
090500     END-IF.
090600
090700*----------------------------------------------------------------*
090800 5171-99-FIM.                    EXIT.
090900*----------------------------------------------------------------*
091000
091100*----------------------------------------------------------------*
091200*    5300-CALCULA-TMV - MARKET-VALUE.  Walks the five file-
091300*    backed sources via the CT-PRECOS-GBP REDEFINES, converting
091400*    currency, applying age decay, and accumulating the
091500*    weighted average.  CT-IDX must already be positioned by
091600*    7270-LOCALIZA-CARTAO.
091700*----------------------------------------------------------------*
091800 5300-CALCULA-TMV                SECTION.
091900*----------------------------------------------------------------*
092000
092100     MOVE ZERO TO W-TMV-SOMA-PESO W-TMV-SOMA-VALOR
092200                  W-TMV-QTD-FONTES W-TMV-PESO-MAIOR
092300                  W-TMV-FONTE-PRIMARIA W-TMV-MIN-GBP W-TMV-MAX-GBP
092400
092500     PERFORM 5301-PROCESSA-UMA-FONTE VARYING W-FONTE-IDX FROM 1 BY 1
092600             UNTIL W-FONTE-IDX > 5
092700
092800     IF  W-TMV-QTD-FONTES GREATER ZERO
092900         COMPUTE W-TMV-RESULTADO ROUNDED =
093000                 W-TMV-SOMA-VALOR / W-TMV-SOMA-PESO
093100         COMPUTE W-TMV-AUX-A = 0.25 * W-TMV-QTD-FONTES
093200         IF  W-TMV-AUX-A GREATER 1.00
093300             MOVE 1.00 TO W-TMV-AUX-A
093400         END-IF
093500         COMPUTE W-TMV-AUX-B = W-TMV-SOMA-PESO / W-TMV-QTD-FONTES
093600         COMPUTE W-TMV-CONFIANCA ROUNDED =
093700                 (W-TMV-AUX-A + W-TMV-AUX-B) / 2
093800     ELSE
093900         MOVE ZERO TO W-TMV-RESULTADO W-TMV-CONFIANCA
094000     END-IF.
094100
094200*----------------------------------------------------------------*
094300 5300-99-FIM.                    EXIT.
094400*----------------------------------------------------------------*
094500
094600*----------------------------------------------------------------*
094700*    5301-PROCESSA-UMA-FONTE - one of the five file-backed price
094800*    sources, PERFORMed by 5300 above.
094900*----------------------------------------------------------------*
095000 5301-PROCESSA-UMA-FONTE         SECTION.
095100*----------------------------------------------------------------*
095200
095300     COMPUTE W-TMV-VALOR-GBP ROUNDED =
095400             CT-PRECO(CT-IDX, W-FONTE-IDX)
095500                 * WF-TAXA-CAMBIO(W-FONTE-IDX)
095600     IF  W-TMV-VALOR-GBP GREATER ZERO
095700         ADD 1 TO W-TMV-QTD-FONTES
095800         COMPUTE W-TMV-PESO-EFETIVO ROUNDED =
095900                 WF-PESO-BASE(W-FONTE-IDX)
096000                     * WF-CONFIANCA(W-FONTE-IDX)
096100         IF  CT-DATA-AGE-DAYS(CT-IDX) GREATER ZERO
096200             COMPUTE W-TMV-DECAY =
096300                     1.00 - (0.02 * CT-DATA-AGE-DAYS(CT-IDX))
096400             IF  W-TMV-DECAY LESS THAN 0.10
096500                 MOVE 0.10 TO W-TMV-DECAY
096600             END-IF
096700             COMPUTE W-TMV-PESO-EFETIVO ROUNDED =
096800                     WF-PESO-BASE(W-FONTE-IDX)
096900                         * WF-CONFIANCA(W-FONTE-IDX) * W-TMV-DECAY
097000         END-IF
097100         ADD W-TMV-PESO-EFETIVO TO W-TMV-SOMA-PESO
097200         COMPUTE W-TMV-SOMA-VALOR = W-TMV-SOMA-VALOR
097300                 + (W-TMV-VALOR-GBP * W-TMV-PESO-EFETIVO)
097400         IF  W-TMV-PESO-EFETIVO GREATER W-TMV-PESO-MAIOR
097500             MOVE W-TMV-PESO-EFETIVO TO W-TMV-PESO-MAIOR
097600             MOVE W-FONTE-IDX        TO W-TMV-FONTE-PRIMARIA
097700         END-IF
097800         IF  W-TMV-QTD-FONTES EQUAL 1
097900             MOVE W-TMV-VALOR-GBP TO W-TMV-MIN-GBP W-TMV-MAX-GBP
098000         ELSE
098100             IF  W-TMV-VALOR-GBP LESS THAN W-TMV-MIN-GBP
098200                 MOVE W-TMV-VALOR-GBP TO W-TMV-MIN-GBP
098300             END-IF
098400             IF  W-TMV-VALOR-GBP GREATER THAN W-TMV-MAX-GBP
098500                 MOVE W-TMV-VALOR-GBP TO W-TMV-MAX-GBP
098600             END-IF
098700         END-IF
098800     END-IF.
098900
099000*----------------------------------------------------------------*
099100 5301-99-FIM.                    EXIT.
099200*----------------------------------------------------------------*
099300
099400*----------------------------------------------------------------*
099500*    5320-APLICA-MULTIPLICADOR-COND - condition-adjusted market
099600*    value = TMV x condition multiplier.
099700*----------------------------------------------------------------*
099800 5320-APLICA-MULTIPLICADOR-COND  SECTION.
099900*----------------------------------------------------------------*
100000
100100     MOVE 1.00 TO W-SCORE-VALOR-COND
100200
100300     SEARCH W-COND-TAB
100400         AT END
100500             CONTINUE
100600         WHEN WC-CONDICAO(W-COND-IDX) EQUAL DL-CONDITION
100700             MOVE WC-MULTIPLICADOR(W-COND-IDX) TO W-SCORE-VALOR-COND
100800     END-SEARCH
100900
101000     COMPUTE DL-MARKET-VALUE ROUNDED =
101100             W-TMV-RESULTADO * W-SCORE-VALOR-COND.
101200
101300*----------------------------------------------------------------*
101400 5320-99-FIM.                    EXIT.
101500*----------------------------------------------------------------*
101600
101700*----------------------------------------------------------------*
101800*    5400-CALCULA-SCORE - DEAL-SCORE.  Default shipping when
101900*    absent, platform fee, total cost, profit, percent score.
102000*----------------------------------------------------------------*
102100 5400-CALCULA-SCORE              SECTION.
102200*----------------------------------------------------------------*
102300
102400     MOVE "N" TO W-PLAT-VALIDA
102500     SEARCH ALL W-PLATAFORMA-TAB
102600         AT END
102700             CONTINUE
102800         WHEN W-PLAT-CODIGO(W-PLAT-IDX) EQUAL TR-PLATFORM
102900             MOVE "Y" TO W-PLAT-VALIDA
103000     END-SEARCH
103100
103200     IF  TR-SHIPPING-COST LESS THAN ZERO
103300     OR  TR-SHIPPING-COST NOT LESS 9999.00
103400         MOVE W-PLAT-FRETE-PADRAO(W-PLAT-IDX) TO W-SCORE-FRETE
103500     ELSE
103600         MOVE TR-SHIPPING-COST TO W-SCORE-FRETE
103700     END-IF
103800     MOVE W-SCORE-FRETE TO DL-SHIPPING-COST
103900
104000     COMPUTE W-SCORE-TAXA ROUNDED =
104100             TR-LISTING-PRICE * W-PLAT-TAXA(W-PLAT-IDX)
104200     MOVE W-SCORE-TAXA TO DL-PLATFORM-FEE
104300
104400     COMPUTE W-SCORE-CUSTO-TOTAL ROUNDED =
104500             TR-LISTING-PRICE + W-SCORE-FRETE + W-SCORE-TAXA
104600     MOVE W-SCORE-CUSTO-TOTAL TO DL-TOTAL-COST
104700
104800     IF  DL-MARKET-VALUE GREATER ZERO
104900         COMPUTE W-SCORE-LUCRO ROUNDED =
105000                 DL-MARKET-VALUE - W-SCORE-CUSTO-TOTAL
105100         COMPUTE W-SCORE-PERCENTUAL ROUNDED =
105200                 (W-SCORE-LUCRO / DL-MARKET-VALUE) * 100
105300         IF  W-SCORE-LUCRO GREATER ZERO
105400             MOVE "Y" TO W-SCORE-LUCRATIVO
105500         ELSE
105600             MOVE "N" TO W-SCORE-LUCRATIVO
105700         END-IF
105800         MOVE "Y" TO W-SCORE-PRESENTE
105900     ELSE
106000         MOVE ZERO TO W-SCORE-LUCRO W-SCORE-PERCENTUAL
106100         MOVE "N"  TO W-SCORE-LUCRATIVO W-SCORE-PRESENTE
106200     END-IF
106300
106400     MOVE W-SCORE-LUCRO      TO DL-PROFIT-GBP
106500     MOVE W-SCORE-PERCENTUAL TO DL-DEAL-SCORE.
106600
106700*----------------------------------------------------------------*
106800 5400-99-FIM.                    EXIT.
106900*----------------------------------------------------------------*
107000
107100*----------------------------------------------------------------*
107200*    5450-CALCULA-TETO-COMPRA - maximum profitable buy price
107300*    utility.  Not called by the main flow; an operator drives
107400*    it from an ad-hoc JCL override when pricing a private-sale
107500*    offer.  Loads W-CALCULO-TETO inputs, leaves the answer in
107600*    W-TETO-RESULTADO.
107700*----------------------------------------------------------------*
107800 5450-CALCULA-TETO-COMPRA        SECTION.
107900*----------------------------------------------------------------*
108000
108100     COMPUTE W-TETO-RESULTADO ROUNDED =
108200             (W-TETO-VALOR-MERCADO * (1 - W-TETO-MARGEM)
108300                 - W-TETO-FRETE) / (1 + W-TETO-TAXA-PLATAFORMA)
108400
108500     IF  W-TETO-RESULTADO LESS THAN ZERO
108600         MOVE ZERO TO W-TETO-RESULTADO
108700     END-IF.
108800
108900*----------------------------------------------------------------*
109000 5450-99-FIM.                    EXIT.
109100*----------------------------------------------------------------*
109200
109300*----------------------------------------------------------------*
109400*    5460-GRAVA-DEAL - write one DEAL-RECORD and tally it.
109500*----------------------------------------------------------------*
109600 5460-GRAVA-DEAL                 SECTION.
109700*----------------------------------------------------------------*
109800
109900     ADD 1 TO LK-TOTAL-GRAVADOS
110000     PERFORM 7460-GRAVAR-ARQ-DEAL.
110100
110200*----------------------------------------------------------------*
110300 5460-99-FIM.                    EXIT.
110400*----------------------------------------------------------------*
110500
110600*----------------------------------------------------------------*
110700*    5900-GRAVA-REJEITO-2 - write one REJECT-RECORD (LOW-SCORE
110800*    only reaches here; PDS011P's reasons are written by
110900*    PDS011P itself, this program only ever extends the file).
111000*----------------------------------------------------------------*
111100 5900-GRAVA-REJEITO-2            SECTION.
111200*----------------------------------------------------------------*
111300
111400     MOVE TR-EXTERNAL-ID         TO RJ-EXTERNAL-ID
111500     MOVE TR-PLATFORM            TO RJ-PLATFORM
111600     PERFORM 7560-GRAVAR-ARQ-REJEITO.
111700
111800*----------------------------------------------------------------*
111900 5900-99-FIM.                    EXIT.
112000*----------------------------------------------------------------*
112100
112200 COPY "copybooks-PDS012R".
112300 COPY "copybooks-PDS018R".
112400 COPY "copybooks-PDS014R".
112500 COPY "copybooks-PDS015R".
