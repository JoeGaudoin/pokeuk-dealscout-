000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: FD for the stage-1 carry file.  Same shape as
000600*                  REG-ARQ-LISTAGEM (PDS011FD) - screening does
000700*                  not change a single field, it only drops rows
000800*                  - so the record is carried byte for byte under
000900*                  a TR- prefix to keep it distinct when both FDs
001000*                  are COPYd into PDS011P together.
001100*----------------------------------------------------------------*
001200 FD  ARQ-TRIAGEM.
001300 01  REG-ARQ-TRIAGEM.
001400     05  TR-EXTERNAL-ID          PIC X(20).
001500     05  TR-PLATFORM             PIC X(15).
001600     05  TR-TITLE                PIC X(80).
001700     05  TR-DESCRIPTION          PIC X(120).
001800     05  TR-LISTING-PRICE        PIC S9(7)V99.
001900     05  TR-SHIPPING-COST        PIC S9(5)V99.
002000     05  TR-CONDITION-TEXT       PIC X(20).
002100     05  TR-CARD-ID              PIC X(20).
002200     05  TR-SELLER-NAME          PIC X(30).
002300     05  FILLER                  PIC X(39).
