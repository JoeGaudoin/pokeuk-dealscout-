000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: SELECT for the stage-1 carry file - listings
000600*                  that cleared dedupe/platform/price-window/
000700*                  keyword screening, handed from PDS011P to
000800*                  PDS012P.  Scratch file, not one of the
000900*                  official SPEC files, but the shop always
001000*                  stages multi-step batch jobs through a flat
001100*                  file rather than CALLing across steps with
001200*                  the whole record on the stack.
001300*----------------------------------------------------------------*
001400 SELECT ARQ-TRIAGEM ASSIGN TO "STAGE1-OUT"
001500     ORGANIZATION    IS SEQUENTIAL
001600     FILE STATUS     IS WS-RESULTADO-ACESSO.
