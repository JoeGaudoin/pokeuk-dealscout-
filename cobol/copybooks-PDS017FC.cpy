000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 21/09/1990
000500*    PURPOSE ....: SELECT for the deals report print file.
000600*----------------------------------------------------------------*
000700 SELECT ARQ-RELATO ASSIGN TO "DEALS-REPORT"
000800     ORGANIZATION    IS SEQUENTIAL
000900     FILE STATUS     IS WS-RESULTADO-ACESSO.
001000
001100 SELECT ARQ-SORT ASSIGN TO "DEAL-SORT.TMP"
001200     FILE STATUS     IS WS-RESULTADO-ACESSO.
