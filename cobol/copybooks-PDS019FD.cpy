000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: FD for the card-price-sync refresh file.  190
000600*                  bytes of data (the card master's own fields
000700*                  plus the computed NM value), 30-byte pad to
000800*                  the shop's standard 220-byte record.
000900*----------------------------------------------------------------*
001000 FD  ARQ-SYNC.
001100 01  REG-ARQ-SYNC.
001200     05  SY-CARD-ID              PIC X(20).
001300     05  SY-NAME                 PIC X(40).
001400     05  SY-SET-ID               PIC X(15).
001500     05  SY-SET-NAME             PIC X(30).
001600     05  SY-NUMBER                PIC X(8).
001700     05  SY-RARITY               PIC X(20).
001800     05  SY-EBAY-SOLD-AVG        PIC S9(7)V99.
001900     05  SY-CARDMARKET-TREND     PIC S9(7)V99.
002000     05  SY-CARDMARKET-LOW       PIC S9(7)V99.
002100     05  SY-TCGPLAYER-MARKET     PIC S9(7)V99.
002200     05  SY-TCGPLAYER-LOW        PIC S9(7)V99.
002300     05  SY-DATA-AGE-DAYS        PIC 9(3).
002400     05  SY-NM-VALUE-GBP         PIC S9(7)V99.
002500     05  FILLER                  PIC X(30).
