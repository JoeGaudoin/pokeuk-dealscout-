000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PDS000P.
000500 AUTHOR.                     R. WHITLOCK.
000600 INSTALLATION.               CARD TRADE DATA SERVICES - BRISTOL.
000700 DATE-WRITTEN.               03/06/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH ONLY.
001000*----------------------------------------------------------------*
001100*    MODULE......: PokeUK DealScout Batch Family
001200*    PROGRAM.....: PDS000P
001300*    OBJECTIVE...: Run-control driver.  Sequences the three
001400*                  LISTING-PIPELINE steps (screen, score, report)
001500*                  and, when the operator's control card asks
001600*                  for it, the ERA-CLASSIFIER / CARD-SYNC
001700*                  companion job.  This replaces the GCC family's
001800*                  F-key screen menu - there is no terminal
001900*                  attached to this job, it runs off the
002000*                  overnight batch window.
002100*----------------------------------------------------------------*
002200*    CHANGE LOG
002300*    03/06/87  RW   First cut.  Three CALLs, no control card -
002400*                   the companion job always ran.
002500*    11/14/89  RW   Added W-CARTAO-CONTROLE so an operator can
002600*                   skip the companion job on a short run
002700*                   (ticket PDS-062 - nightly window was too
002800*                   tight to always reload era/price data).
002900*    07/19/91  RW   LK-RUN-STATS now threaded through all three
003000*                   pipeline CALLs instead of each step opening
003100*                   its own copy of REJECTS and recounting it.
003200*    02/02/93  JFK  W-RESUMO-FINAL REDEFINES added so the end-
003300*                   of-run summary could loop over the reject
003400*                   reasons instead of nine separate DISPLAYs.
003500*    09/30/98  RW   Y2K sweep - W-DATA-HOJE carries a 4-digit
003600*                   year end to end; nothing here truncates it.
003700*    04/11/02  TLM  Run-control now reads the UPSI-0 switch
003800*                   (SET ENVIRONMENT at JCL level) as well as
003900*                   the control-card byte, per ticket PDS-201 -
004000*                   belt and suspenders for unattended reruns.
004100*    11/06/03  RW   W-CARTAO-CONTROLE's default was still "YYYY"
004200*                   from the 11/14/89 change above, so the era/
004300*                   sync companion job ran on every unmodified
004400*                   invocation instead of on override only, as
004500*                   this paragraph's own comment has always said
004600*                   (ticket PDS-233).  Default corrected to "YYYN".
004700*================================================================*
004800 ENVIRONMENT                     DIVISION.
004900*================================================================*
005000
005100*----------------------------------------------------------------*
005200 CONFIGURATION                   SECTION.
005300*----------------------------------------------------------------*
005400
005500 SPECIAL-NAMES.
005600     C01                         IS TOP-OF-FORM
005700     UPSI-0                      ON  STATUS IS W-UPSI-0-ON
005800                                  OFF STATUS IS W-UPSI-0-OFF.
005900
006000*================================================================*
006100 DATA                            DIVISION.
006200*================================================================*
006300
006400*----------------------------------------------------------------*
006500 WORKING-STORAGE                 SECTION.
006600*----------------------------------------------------------------*
006700* Fields for common use
006800 COPY "copybooks-PDS000W".
006900 COPY "copybooks-PDS000R".
007000
007100 77  W-UPSI-0-ON                 PIC X(01) VALUE "N".
007200 77  W-UPSI-0-OFF                PIC X(01) VALUE "N".
007300
007400 01  W-DATA-HOJE                 PIC 9(08) VALUE ZEROS.
007500 01  W-DATA-HOJE-R REDEFINES W-DATA-HOJE.
007600     05  W-DATA-HOJE-AAAA        PIC 9(04).
007700     05  W-DATA-HOJE-MM          PIC 9(02).
007800     05  W-DATA-HOJE-DD          PIC 9(02).
007900
008000* Control card - which job steps this run is to execute.  Shop
008100* convention: a four-byte Y/N control field, one byte per step,
008200* set by the operator's JCL override card or defaulted "YYYN"
008300* (full pipeline, no companion job) when no override is given.
008400 01  W-CARTAO-CONTROLE           PIC X(04) VALUE "YYYN".
008500 01  W-CARTAO-CONTROLE-R REDEFINES W-CARTAO-CONTROLE.
008600     05  W-CTL-RODAR-TRIAGEM     PIC X(01).
008700     05  W-CTL-RODAR-SCORE       PIC X(01).
008800     05  W-CTL-RODAR-RELATO      PIC X(01).
008900     05  W-CTL-RODAR-ERA-SYNC    PIC X(01).
009000
009100 COPY "copybooks-PDS000L".
009200
009300* End-of-run summary - same counters as LK-RUN-STATS, walked as
009400* a table so the closing DISPLAY loop is one PERFORM, not nine.
009500 01  W-RESUMO-FINAL REDEFINES LK-RUN-STATS.
009600     05  W-RESUMO-LIDOS          PIC 9(09).
009700     05  W-RESUMO-DUPLICADOS     PIC 9(09).
009800     05  W-RESUMO-GRAVADOS       PIC 9(09).
009900     05  W-RESUMO-REJ-TAB OCCURS 9 TIMES PIC 9(09).
010000     05  FILLER                  PIC X(20).
010100
010200 01  W-RESUMO-ROTULOS.
010300     05  FILLER PIC X(15) VALUE "PROXY-FAKE     ".
010400     05  FILLER PIC X(15) VALUE "DIGITAL-ITEM   ".
010500     05  FILLER PIC X(15) VALUE "LOW-VALUE      ".
010600     05  FILLER PIC X(15) VALUE "CUSTOM-RULE    ".
010700     05  FILLER PIC X(15) VALUE "PRICE-FLOOR    ".
010800     05  FILLER PIC X(15) VALUE "PRICE-CEIL     ".
010900     05  FILLER PIC X(15) VALUE "LOW-SCORE      ".
011000     05  FILLER PIC X(15) VALUE "DUPLICATE      ".
011100     05  FILLER PIC X(15) VALUE "BAD-PLATFORM   ".
011200 01  W-RESUMO-ROTULOS-TAB REDEFINES W-RESUMO-ROTULOS.
011300     05  W-ROTULO-TAB OCCURS 9 TIMES PIC X(15).
011400
011500 77  W-REST-IDX                  PIC 9(02) COMP VALUE ZERO.
011600
011700*================================================================*
011800 PROCEDURE                       DIVISION.
011900*================================================================*
012000
012100*----------------------------------------------------------------*
012200*    MAIN DRIVER - runs the pipeline steps in order, then the
012300*    era/sync companion job if the control card asks for it.
012400*----------------------------------------------------------------*
012500 0000-INICIO                     SECTION.
012600*----------------------------------------------------------------*
012700
012800     ACCEPT W-DATA-HOJE-AAAA     FROM YEAR  YYYY.
012900     ACCEPT W-DATA-HOJE-MM       FROM DAY-OF-WEEK.
013000     MOVE ZEROS                  TO LK-RUN-STATS
013100
013200     IF  W-CTL-RODAR-TRIAGEM EQUAL "Y"
013300         CALL "PDS011P" USING LK-RUN-STATS
013400     END-IF
013500
013600     IF  W-CTL-RODAR-SCORE EQUAL "Y"
013700         CALL "PDS012P" USING LK-RUN-STATS
013800     END-IF
013900
014000     IF  W-CTL-RODAR-RELATO EQUAL "Y"
014100         CALL "PDS013P" USING LK-RUN-STATS
014200     END-IF
014300
014400     IF  W-CTL-RODAR-ERA-SYNC EQUAL "Y" OR W-UPSI-0-ON EQUAL "Y"
014500         CALL "PDS020P"
014600     END-IF
014700
014800     PERFORM 8000-RESUMO-FINAL
014900
015000     STOP RUN.
015100
015200*----------------------------------------------------------------*
015300 0000-99-FIM.                    EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    Walks W-RESUMO-FINAL's reject table and prints the run
015800*    summary to SYSOUT.
015900*----------------------------------------------------------------*
016000 8000-RESUMO-FINAL               SECTION.
016100*----------------------------------------------------------------*
016200
016300     MOVE "Run complete - see SYSOUT for per-step counts"
016400                                 TO W-MSGERRO
016500     PERFORM 8500-MOSTRA-AVISO
016600
016700     DISPLAY "LISTINGS READ....: " W-RESUMO-LIDOS
016800     DISPLAY "DUPLICATES.......: " W-RESUMO-DUPLICADOS
016900     DISPLAY "DEALS WRITTEN....: " W-RESUMO-GRAVADOS
017000
017100     PERFORM 8010-MOSTRA-UM-REJEITO VARYING W-REST-IDX FROM 1 BY 1
017200             UNTIL W-REST-IDX GREATER 9.
017300
017400*----------------------------------------------------------------*
017500 8000-99-FIM.                    EXIT.
017600*----------------------------------------------------------------*
017700
017800*----------------------------------------------------------------*
017900 8010-MOSTRA-UM-REJEITO          SECTION.
018000*----------------------------------------------------------------*
018100
018200     DISPLAY "REJECTED " W-ROTULO-TAB(W-REST-IDX)
018300             ": " W-RESUMO-REJ-TAB(W-REST-IDX).
018400
018500*----------------------------------------------------------------*
018600 8010-99-FIM.                    EXIT.
018700*----------------------------------------------------------------*
