000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: SELECT for the accepted-deals output file -
000600*                  one record per listing that cleared the
000700*                  minimum deal score.
000800*----------------------------------------------------------------*
000900 SELECT ARQ-DEAL ASSIGN TO "DEALS"
001000     ORGANIZATION    IS SEQUENTIAL
001100     FILE STATUS     IS WS-RESULTADO-ACESSO.
