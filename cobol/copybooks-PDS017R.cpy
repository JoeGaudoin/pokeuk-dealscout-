000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 21/09/1990
000500*    PURPOSE ....: Open/write/close for the deals report print
000600*                  file.  COPYd into PDS013P only.
000700*----------------------------------------------------------------*
000800
000900*----------------------------------------------------------------*
001000 7710-ABRIR-ARQ-RELATO           SECTION.
001100*----------------------------------------------------------------*
001200
001300     OPEN OUTPUT ARQ-RELATO.
001400
001500*----------------------------------------------------------------*
001600 7710-99-FIM.                    EXIT.
001700*----------------------------------------------------------------*
001800
001900*----------------------------------------------------------------*
002000 7760-GRAVAR-ARQ-RELATO          SECTION.
002100*----------------------------------------------------------------*
002200
002300     WRITE REG-ARQ-RELATO.
002400
002500*----------------------------------------------------------------*
002600 7760-99-FIM.                    EXIT.
002700*----------------------------------------------------------------*
002800
002900*----------------------------------------------------------------*
003000 7790-FECHAR-ARQ-RELATO          SECTION.
003100*----------------------------------------------------------------*
003200
003300     CLOSE ARQ-RELATO.
003400
003500*----------------------------------------------------------------*
003600 7790-99-FIM.                    EXIT.
003700*----------------------------------------------------------------*
