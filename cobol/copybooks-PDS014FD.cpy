000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: FD for the accepted-deals output file.  203
000600*                  bytes of data, 117-byte pad to the shop's
000700*                  standard 320-byte record - plenty of room
000800*                  left for the next release's fields.
000900*----------------------------------------------------------------*
001000*    CHANGE LOG
001100*    03/06/87  RW   First cut.
001200*    07/19/91  RW   DL-DEAL-SCORE widened to S9(3)V99 - early
001300*                   runs showed a handful of listings scoring
001400*                   over 100% profit margin on near-free pickups.
001500*    11/06/03  RW   FILLER was 108 bytes against a 212-byte data
001600*                   count that never matched the 13 fields above
001700*                   it - real count is 203.  FILLER widened to
001800*                   117 so the record still comes out to the
001900*                   shop's standard 320 bytes (ticket PDS-233).
002000*================================================================*
002100 FD  ARQ-DEAL.
002200 01  REG-ARQ-DEAL.
002300     05  DL-EXTERNAL-ID          PIC X(20).
002400     05  DL-PLATFORM             PIC X(15).
002500     05  DL-CARD-ID              PIC X(20).
002600     05  DL-TITLE                PIC X(80).
002700     05  DL-CONDITION            PIC X(3).
002800     05  DL-COND-SOURCE          PIC X(8).
002900     05  DL-LISTING-PRICE        PIC S9(7)V99.
003000     05  DL-SHIPPING-COST        PIC S9(5)V99.
003100     05  DL-PLATFORM-FEE         PIC S9(7)V99.
003200     05  DL-TOTAL-COST           PIC S9(7)V99.
003300     05  DL-MARKET-VALUE         PIC S9(7)V99.
003400     05  DL-DEAL-SCORE           PIC S9(3)V99.
003500     05  DL-PROFIT-GBP           PIC S9(7)V99.
003600     05  FILLER                  PIC X(117).
