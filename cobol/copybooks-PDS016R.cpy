000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: Open/write/close for the era classifier's
000600*                  output file.  COPYd into PDS020P only.
000700*----------------------------------------------------------------*
000800
000900*----------------------------------------------------------------*
001000 7610-ABRIR-ARQ-ERA              SECTION.
001100*----------------------------------------------------------------*
001200
001300     OPEN OUTPUT ARQ-ERA.
001400
001500*----------------------------------------------------------------*
001600 7610-99-FIM.                    EXIT.
001700*----------------------------------------------------------------*
001800
001900*----------------------------------------------------------------*
002000 7660-GRAVAR-ARQ-ERA             SECTION.
002100*----------------------------------------------------------------*
002200
002300     WRITE REG-ARQ-ERA.
002400
002500*----------------------------------------------------------------*
002600 7660-99-FIM.                    EXIT.
002700*----------------------------------------------------------------*
002800
002900*----------------------------------------------------------------*
003000 7690-FECHAR-ARQ-ERA             SECTION.
003100*----------------------------------------------------------------*
003200
003300     CLOSE ARQ-ERA.
003400
003500*----------------------------------------------------------------*
003600 7690-99-FIM.                    EXIT.
003700*----------------------------------------------------------------*
