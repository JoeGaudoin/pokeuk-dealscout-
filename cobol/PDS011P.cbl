000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PDS011P.
000500 AUTHOR.                     R. WHITLOCK.
000600 INSTALLATION.               CARD TRADE DATA SERVICES - BRISTOL.
000700 DATE-WRITTEN.               14/09/1990.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH ONLY.
001000*----------------------------------------------------------------*
001100*    MODULE......: PokeUK DealScout Batch Family
001200*    PROGRAM.....: PDS011P
001300*    OBJECTIVE...: LISTING-PIPELINE stage 1.  Reads the raw
001400*                  marketplace feed, drops duplicates and rows
001500*                  from a platform we don't trade on, applies
001600*                  the price floor/ceiling, then screens the
001700*                  title+description for proxy/fake, digital,
001800*                  low-value and other junk listings.  Survivors
001900*                  go to the stage-1 carry file for PDS012P to
002000*                  price and score; everything else goes to the
002100*                  REJECTS file with a reason code.
002200*----------------------------------------------------------------*
002300*    CHANGE LOG
002400*    14/09/90  RW   First cut - dedupe, platform check, price
002500*                   window only.  Keyword screen was still done
002600*                   by hand on the Friday print-out.
002700*    22/03/92  RW   Added 5200-FILTRA-PALAVRA-CHAVE - the
002800*                   proxy/fake and digital-code keyword screen,
002900*                   ticket PDS-048.  Dedupe table widened to
003000*                   20,000 entries, the old 2,000 limit abended
003100*                   twice last month (S0C4 on W-CHAVE-IDX).
003200*    16/11/94  JFK  Added the low-value bundle keyword table and
003300*                   the CUSTOM-RULE suspicious-phrase scan -
003400*                   buyer desk kept flagging "fan art" proxies
003500*                   the old table missed (PDS-077).
003600*    05/05/96  JFK  Confidence formula corrected - was adding
003700*                   the 0.2 proxy bonus before capping at 1.0
003800*                   instead of after; a few listings were coming
003900*                   out at confidence 1.20 on the reject report.
004000*    09/30/98  RW   Y2K sweep - nothing date-bearing in this
004100*                   program, logged for the file per audit.
004200*    08/14/02  TLM  Switched the word-boundary test to the new
004300*                   W-CLASSE-ALFANUM CLASS condition instead of
004400*                   a hand-rolled 36-way OR (PDS-201 cleanup).
004500*================================================================*
004600 ENVIRONMENT                     DIVISION.
004700*================================================================*
004800
004900*----------------------------------------------------------------*
005000 CONFIGURATION                   SECTION.
005100*----------------------------------------------------------------*
005200
005300 SPECIAL-NAMES.
005400     CLASS W-CLASSE-ALFANUM  IS "A" THRU "Z", "0" THRU "9".
005500
005600*----------------------------------------------------------------*
005700 INPUT-OUTPUT                    SECTION.
005800*----------------------------------------------------------------*
005900
006000 FILE-CONTROL.
006100     COPY "copybooks-PDS011FC".
006200     COPY "copybooks-PDS018FC".
006300     COPY "copybooks-PDS015FC".
006400
006500*================================================================*
006600 DATA                            DIVISION.
006700*================================================================*
006800
006900*----------------------------------------------------------------*
007000 FILE                            SECTION.
007100*----------------------------------------------------------------*
007200 COPY "copybooks-PDS011FD".
007300 COPY "copybooks-PDS018FD".
007400 COPY "copybooks-PDS015FD".
007500
007600*----------------------------------------------------------------*
007700 WORKING-STORAGE                 SECTION.
007800*----------------------------------------------------------------*
007900 COPY "copybooks-PDS000W".
008000 COPY "copybooks-PDS000R".
008100
008200* Dedupe table (BATCH FLOW 2a) - arrival order, not sorted, so a
008300* plain SEARCH is used, not SEARCH ALL.  20,000 entries covers
008400* the biggest overnight feed we've seen plus headroom.
008500 01  W-TAB-CHAVES-VISTAS.
008600     05  W-CHAVE-VISTA-TAB OCCURS 1 TO 20000 TIMES
008700                            DEPENDING ON W-QTD-VISTAS
008800                            INDEXED BY W-CHAVE-IDX.
008900         10  W-CHAVE-VISTA-PLAT   PIC X(15).
009000         10  W-CHAVE-VISTA-EXTID  PIC X(20).
009100
009200 77  W-QTD-VISTAS                 PIC 9(05) COMP VALUE ZERO.
009300 77  W-JA-VISTO                   PIC X(01) VALUE "N".
009400 77  W-PLAT-VALIDA                PIC X(01) VALUE "N".
009500
009600*----------------------------------------------------------------*
009700* Search buffer for the keyword scan - title + one space +
009800* description, upper-cased.  REDEFINED as a 201-byte char array
009900* so the boundary test can peek at the byte before/after a hit.
010000*----------------------------------------------------------------*
010100 01  W-TEXTO-BUSCA                PIC X(201) VALUE SPACES.
010200 01  W-TEXTO-BUSCA-R REDEFINES W-TEXTO-BUSCA.
010300     05  W-TEXTO-CHAR OCCURS 201 TIMES     PIC X(01).
010400
010500*----------------------------------------------------------------*
010600* Proxy/fake keyword table (highest precedence, reason
010700* PROXY-FAKE).  FILLER block carrying the VALUEs, REDEFINED as
010800* the OCCURS table the scan paragraph indexes.
010900*----------------------------------------------------------------*
011000 01  W-TAB-PROXY-CARGA.
011100     05  FILLER  PIC X(20) VALUE "PROXY".
011200     05  FILLER  PIC X(20) VALUE "REPLICA".
011300     05  FILLER  PIC X(20) VALUE "REPRINT".
011400     05  FILLER  PIC X(20) VALUE "HANDMADE".
011500     05  FILLER  PIC X(20) VALUE "TRIBUTE".
011600     05  FILLER  PIC X(20) VALUE "NON-OFFICIAL".
011700     05  FILLER  PIC X(20) VALUE "UNOFFICIAL".
011800     05  FILLER  PIC X(20) VALUE "CUSTOM".
011900     05  FILLER  PIC X(20) VALUE "ORICA".
012000     05  FILLER  PIC X(20) VALUE "FAKE".
012100     05  FILLER  PIC X(20) VALUE "BOOTLEG".
012200     05  FILLER  PIC X(20) VALUE "CHINESE FAKE".
012300     05  FILLER  PIC X(20) VALUE "NOT REAL".
012400     05  FILLER  PIC X(20) VALUE "FAN MADE".
012500     05  FILLER  PIC X(20) VALUE "FAN-MADE".
012600 01  W-TAB-PROXY-R REDEFINES W-TAB-PROXY-CARGA.
012700     05  W-PROXY-TAB OCCURS 15 TIMES       PIC X(20).
012800
012900*----------------------------------------------------------------*
013000* Digital-item keyword table (reason DIGITAL-ITEM).
013100*----------------------------------------------------------------*
013200 01  W-TAB-DIGITAL-CARGA.
013300     05  FILLER  PIC X(20) VALUE "DIGITAL CARD".
013400     05  FILLER  PIC X(20) VALUE "TCG ONLINE CODE".
013500     05  FILLER  PIC X(20) VALUE "PTCGO".
013600     05  FILLER  PIC X(20) VALUE "TCG LIVE".
013700     05  FILLER  PIC X(20) VALUE "ONLINE CODE".
013800     05  FILLER  PIC X(20) VALUE "REDEMPTION CODE".
013900     05  FILLER  PIC X(20) VALUE "CODE CARD".
014000     05  FILLER  PIC X(20) VALUE "DIGITAL CODE".
014100     05  FILLER  PIC X(20) VALUE "PTCGL".
014200     05  FILLER  PIC X(20) VALUE "POKEMON TCG LIVE".
014300     05  FILLER  PIC X(20) VALUE "TCGO CODE".
014400 01  W-TAB-DIGITAL-R REDEFINES W-TAB-DIGITAL-CARGA.
014500     05  W-DIGITAL-TAB OCCURS 11 TIMES     PIC X(20).
014600
014700*----------------------------------------------------------------*
014800* Low-value bundle keyword table (reason LOW-VALUE).
014900*----------------------------------------------------------------*
015000 01  W-TAB-LOWVAL-CARGA.
015100     05  FILLER  PIC X(20) VALUE "MYSTERY BUNDLE".
015200     05  FILLER  PIC X(20) VALUE "UNSEARCHED".
015300     05  FILLER  PIC X(20) VALUE "ENERGY CARDS".
015400     05  FILLER  PIC X(20) VALUE "CODE CARDS".
015500     05  FILLER  PIC X(20) VALUE "BULK LOT".
015600     05  FILLER  PIC X(20) VALUE "COMMON LOT".
015700     05  FILLER  PIC X(20) VALUE "JUNK LOT".
015800     05  FILLER  PIC X(20) VALUE "DAMAGED LOT".
015900     05  FILLER  PIC X(20) VALUE "PLAY SET".
016000     05  FILLER  PIC X(20) VALUE "STARTER DECK".
016100     05  FILLER  PIC X(20) VALUE "THEME DECK".
016200     05  FILLER  PIC X(20) VALUE "ENERGY LOT".
016300     05  FILLER  PIC X(20) VALUE "TRAINER LOT".
016400     05  FILLER  PIC X(20) VALUE "COMMON BUNDLE".
016500     05  FILLER  PIC X(20) VALUE "UNCOMMON BUNDLE".
016600 01  W-TAB-LOWVAL-R REDEFINES W-TAB-LOWVAL-CARGA.
016700     05  W-LOWVAL-TAB OCCURS 15 TIMES      PIC X(20).
016800
016900*----------------------------------------------------------------*
017000* Suspicious-phrase pattern table (reason CUSTOM-RULE, checked
017100* only when nothing above matched).
017200*----------------------------------------------------------------*
017300 01  W-TAB-CUSTOM-CARGA.
017400     05  FILLER  PIC X(20) VALUE "NOT REAL".
017500     05  FILLER  PIC X(20) VALUE "NOT GENUINE".
017600     05  FILLER  PIC X(20) VALUE "NOT AUTHENTIC".
017700     05  FILLER  PIC X(20) VALUE "CUSTOM MADE".
017800     05  FILLER  PIC X(20) VALUE "CUSTOM ART".
017900     05  FILLER  PIC X(20) VALUE "CUSTOM PRINT".
018000     05  FILLER  PIC X(20) VALUE "FAN ART".
018100     05  FILLER  PIC X(20) VALUE "FAN-ART".
018200     05  FILLER  PIC X(20) VALUE "REPRODUCTION".
018300     05  FILLER  PIC X(20) VALUE "HOME PRINTED".
018400     05  FILLER  PIC X(20) VALUE "SELF PRINTED".
018500     05  FILLER  PIC X(20) VALUE "HOME-PRINT".
018600     05  FILLER  PIC X(20) VALUE "SELF PRINT".
018700 01  W-TAB-CUSTOM-R REDEFINES W-TAB-CUSTOM-CARGA.
018800     05  W-CUSTOM-TAB OCCURS 13 TIMES      PIC X(20).
018900
019000*----------------------------------------------------------------*
019100* Scan work fields
019200*----------------------------------------------------------------*
019300 77  W-PALAVRA-ATUAL              PIC X(20) VALUE SPACES.
019400 77  W-TAM-PALAVRA                PIC 9(02) COMP VALUE ZERO.
019500 77  W-TAM-TEXTO                  PIC 9(03) COMP VALUE 201.
019600 77  W-POS                        PIC 9(03) COMP VALUE ZERO.
019700 77  W-POS-MAX                    PIC 9(03) COMP VALUE ZERO.
019800 77  W-POS-DEPOIS                 PIC 9(03) COMP VALUE ZERO.
019900 77  W-ACHOU                      PIC X(01) VALUE "N".
020000 77  W-MULTI-PALAVRA              PIC X(01) VALUE "N".
020100 77  W-CONTADOR-ESPACO            PIC 9(02) COMP VALUE ZERO.
020200 77  W-CHAR-ANTES                 PIC X(01) VALUE SPACE.
020300 77  W-CHAR-DEPOIS                PIC X(01) VALUE SPACE.
020400 77  W-IDX-PAL                    PIC 9(02) COMP VALUE ZERO.
020500
020600 77  W-CONT-PROXY                 PIC 9(02) COMP VALUE ZERO.
020700 77  W-CONT-DIGITAL               PIC 9(02) COMP VALUE ZERO.
020800 77  W-CONT-LOWVAL                PIC 9(02) COMP VALUE ZERO.
020900 77  W-CONT-CUSTOM                PIC 9(02) COMP VALUE ZERO.
021000 77  W-TOTAL-MATCHES              PIC 9(03) COMP VALUE ZERO.
021100
021200 77  W-TERMO-PROXY                PIC X(20) VALUE SPACES.
021300 77  W-TERMO-DIGITAL              PIC X(20) VALUE SPACES.
021400 77  W-TERMO-LOWVAL               PIC X(20) VALUE SPACES.
021500 77  W-TERMO-CUSTOM               PIC X(20) VALUE SPACES.
021600
021700 77  W-LISTAGEM-BLOQUEADA         PIC X(01) VALUE "N".
021800 77  W-RAZAO-BLOQUEIO             PIC X(15) VALUE SPACES.
021900 77  W-TERMO-BLOQUEIO             PIC X(30) VALUE SPACES.
022000 77  W-CONFIANCA-FILTRO           PIC 9V99  VALUE ZERO.
022100
022200*----------------------------------------------------------------*
022300 LINKAGE                         SECTION.
022400*----------------------------------------------------------------*
022500 COPY "copybooks-PDS000L".
022600
022700*================================================================*
022800 PROCEDURE                       DIVISION USING LK-RUN-STATS.
022900*================================================================*
023000
023100*----------------------------------------------------------------*
023200*    MAIN LOOP - read the raw feed, screen every row, write it
023300*    to the carry file or the rejects file.
023400*----------------------------------------------------------------*
023500 0000-INICIO                     SECTION.
023600*----------------------------------------------------------------*
023700
023800     PERFORM 7111-ABRIR-ARQ-LISTAGEM
023900     PERFORM 7810-ABRIR-ARQ-TRIAGEM-OUTPUT
024000     PERFORM 7510-ABRIR-ARQ-REJEITO-OUTPUT
024100
024200     MOVE "N" TO W-FIM
024300     PERFORM 7153-LER-PROX-ARQ-LISTAGEM
024400     IF FS-FIM MOVE "Y" TO W-FIM END-IF
024500
024600     PERFORM 2000-PROCESSA-LISTAGEM UNTIL W-FIM EQUAL "Y"
024700
024800     PERFORM 7190-FECHAR-ARQ-LISTAGEM
024900     PERFORM 7890-FECHAR-ARQ-TRIAGEM
025000     PERFORM 7590-FECHAR-ARQ-REJEITO
025100
025200     GOBACK.
025300
025400*----------------------------------------------------------------*
025500 0000-99-FIM.                    EXIT.
025600*----------------------------------------------------------------*
025700
025800*----------------------------------------------------------------*
025900*    2000-PROCESSA-LISTAGEM - one raw listing through dedupe,
026000*    platform check, price window and the keyword filter (BATCH
026100*    FLOW steps 2a-2d).
026200*----------------------------------------------------------------*
026300 2000-PROCESSA-LISTAGEM          SECTION.
026400*----------------------------------------------------------------*
026500
026600     ADD 1 TO LK-TOTAL-LIDOS
026700
026800     PERFORM 5050-VERIFICA-DUPLICADO
026900
027000     IF  W-JA-VISTO EQUAL "Y"
027100         ADD 1 TO LK-TOTAL-DUPLICADOS
027200         ADD 1 TO LK-REJ-DUPLICATE
027300         MOVE "DUPLICATE"        TO RJ-REASON
027400         MOVE SPACES             TO RJ-MATCHED-TERM
027500         MOVE 1.00               TO RJ-CONFIDENCE
027600         PERFORM 5900-GRAVA-REJEITO
027700     ELSE
027800         PERFORM 5060-VALIDA-PLATAFORMA
027900         IF  W-PLAT-VALIDA EQUAL "N"
028000             ADD 1 TO LK-REJ-BAD-PLATFORM
028100             MOVE "BAD-PLATFORM" TO RJ-REASON
028200             MOVE SPACES         TO RJ-MATCHED-TERM
028300             MOVE 1.00           TO RJ-CONFIDENCE
028400             PERFORM 5900-GRAVA-REJEITO
028500         ELSE
028600         IF  RL-LISTING-PRICE LESS THAN W-LIMIAR-PRECO-MINIMO
028700             ADD 1 TO LK-REJ-PRICE-FLOOR
028800             MOVE "PRICE-FLOOR"  TO RJ-REASON
028900             MOVE SPACES         TO RJ-MATCHED-TERM
029000             MOVE 1.00           TO RJ-CONFIDENCE
029100             PERFORM 5900-GRAVA-REJEITO
029200         ELSE
029300         IF  RL-LISTING-PRICE GREATER THAN W-LIMIAR-PRECO-MAXIMO
029400             ADD 1 TO LK-REJ-PRICE-CEIL
029500             MOVE "PRICE-CEIL"   TO RJ-REASON
029600             MOVE SPACES         TO RJ-MATCHED-TERM
029700             MOVE 1.00           TO RJ-CONFIDENCE
029800             PERFORM 5900-GRAVA-REJEITO
029900         ELSE
030000             PERFORM 5200-FILTRA-PALAVRA-CHAVE
030100             IF  W-LISTAGEM-BLOQUEADA EQUAL "Y"
030200                 MOVE W-RAZAO-BLOQUEIO  TO RJ-REASON
030300                 MOVE W-TERMO-BLOQUEIO  TO RJ-MATCHED-TERM
030400                 MOVE W-CONFIANCA-FILTRO TO RJ-CONFIDENCE
030500                 EVALUATE W-RAZAO-BLOQUEIO
030600                     WHEN "PROXY-FAKE"
030700                         ADD 1 TO LK-REJ-PROXY-FAKE
030800                     WHEN "DIGITAL-ITEM"
030900                         ADD 1 TO LK-REJ-DIGITAL-ITEM
031000                     WHEN "LOW-VALUE"
031100                         ADD 1 TO LK-REJ-LOW-VALUE
031200                     WHEN "CUSTOM-RULE"
031300                         ADD 1 TO LK-REJ-CUSTOM-RULE
031400                 END-EVALUATE
031500                 PERFORM 5900-GRAVA-REJEITO
031600             ELSE
031700                 PERFORM 5950-GRAVA-ACEITO
031800             END-IF
031900         END-IF
032000         END-IF
032100         END-IF
032200     END-IF
032300
032400     PERFORM 7153-LER-PROX-ARQ-LISTAGEM
032500     IF FS-FIM MOVE "Y" TO W-FIM END-IF.
032600
032700*----------------------------------------------------------------*
032800 2000-99-FIM.                    EXIT.
032900*----------------------------------------------------------------*
033000
033100*----------------------------------------------------------------*
033200*    5050-VERIFICA-DUPLICADO - BATCH FLOW 2a.  Plain SEARCH of
033300*    the arrival-order table; appends the key when it's new.
033400*----------------------------------------------------------------*
033500 5050-VERIFICA-DUPLICADO         SECTION.
033600*----------------------------------------------------------------*
033700
033800     MOVE "N" TO W-JA-VISTO
033900
034000     IF  W-QTD-VISTAS GREATER ZERO
034100         SEARCH W-CHAVE-VISTA-TAB
034200             AT END
034300                 CONTINUE
034400             WHEN W-CHAVE-VISTA-PLAT(W-CHAVE-IDX) EQUAL RL-PLATFORM
034500              AND W-CHAVE-VISTA-EXTID(W-CHAVE-IDX)
034600                                   EQUAL RL-EXTERNAL-ID
034700                 MOVE "Y" TO W-JA-VISTO
034800         END-SEARCH
034900     END-IF
035000
035100     IF  W-JA-VISTO EQUAL "N"
035200         ADD 1 TO W-QTD-VISTAS
035300         MOVE RL-PLATFORM     TO W-CHAVE-VISTA-PLAT(W-QTD-VISTAS)
035400         MOVE RL-EXTERNAL-ID  TO W-CHAVE-VISTA-EXTID(W-QTD-VISTAS)
035500     END-IF.
035600
035700*----------------------------------------------------------------*
035800 5050-99-FIM.                    EXIT.
035900*----------------------------------------------------------------*
036000
036100*----------------------------------------------------------------*
036200*    5060-VALIDA-PLATAFORMA - BATCH FLOW 2b.
036300*----------------------------------------------------------------*
036400 5060-VALIDA-PLATAFORMA          SECTION.
036500*----------------------------------------------------------------*
036600
036700     MOVE "N" TO W-PLAT-VALIDA
036800     SEARCH ALL W-PLATAFORMA-TAB
036900         AT END
037000             CONTINUE
037100         WHEN W-PLAT-CODIGO(W-PLAT-IDX) EQUAL RL-PLATFORM
037200             MOVE "Y" TO W-PLAT-VALIDA
037300     END-SEARCH.
037400
037500*----------------------------------------------------------------*
037600 5060-99-FIM.                    EXIT.
037700*----------------------------------------------------------------*
037800
037900*----------------------------------------------------------------*
038000*    5200-FILTRA-PALAVRA-CHAVE thru 5290-99-FIM - KEYWORD-FILTER.
038100*    Scans title+description against all four tables, tallies
038200*    every hit (for the confidence formula) and decides the
038300*    winning reason by PROXY-FAKE > DIGITAL-ITEM > LOW-VALUE >
038400*    CUSTOM-RULE precedence.
038500*----------------------------------------------------------------*
038600 5200-FILTRA-PALAVRA-CHAVE       SECTION.
038700*----------------------------------------------------------------*
038800
038900     MOVE ZERO   TO W-CONT-PROXY W-CONT-DIGITAL
039000                    W-CONT-LOWVAL W-CONT-CUSTOM
039100     MOVE SPACES TO W-TERMO-PROXY W-TERMO-DIGITAL
039200                    W-TERMO-LOWVAL W-TERMO-CUSTOM
039300     MOVE "N"    TO W-LISTAGEM-BLOQUEADA
039400
039500     PERFORM 5205-MONTA-TEXTO-BUSCA
039600
039700     PERFORM 5210-TESTA-PROXY VARYING W-IDX-PAL FROM 1 BY 1
039800             UNTIL W-IDX-PAL > 15
039900
040000     PERFORM 5220-TESTA-DIGITAL VARYING W-IDX-PAL FROM 1 BY 1
040100             UNTIL W-IDX-PAL > 11
040200
040300     PERFORM 5230-TESTA-LOWVAL VARYING W-IDX-PAL FROM 1 BY 1
040400             UNTIL W-IDX-PAL > 15
040500
040600     PERFORM 5240-TESTA-CUSTOM VARYING W-IDX-PAL FROM 1 BY 1
040700             UNTIL W-IDX-PAL > 13
040800
040900     EVALUATE TRUE
041000         WHEN W-CONT-PROXY GREATER ZERO
041100             MOVE "Y"            TO W-LISTAGEM-BLOQUEADA
041200             MOVE "PROXY-FAKE"   TO W-RAZAO-BLOQUEIO
041300             MOVE W-TERMO-PROXY  TO W-TERMO-BLOQUEIO
041400         WHEN W-CONT-DIGITAL GREATER ZERO
041500             MOVE "Y"            TO W-LISTAGEM-BLOQUEADA
041600             MOVE "DIGITAL-ITEM" TO W-RAZAO-BLOQUEIO
041700             MOVE W-TERMO-DIGITAL TO W-TERMO-BLOQUEIO
041800         WHEN W-CONT-LOWVAL GREATER ZERO
041900             MOVE "Y"            TO W-LISTAGEM-BLOQUEADA
042000             MOVE "LOW-VALUE"    TO W-RAZAO-BLOQUEIO
042100             MOVE W-TERMO-LOWVAL TO W-TERMO-BLOQUEIO
042200         WHEN W-CONT-CUSTOM GREATER ZERO
042300             MOVE "Y"            TO W-LISTAGEM-BLOQUEADA
042400             MOVE "CUSTOM-RULE"  TO W-RAZAO-BLOQUEIO
042500             MOVE W-TERMO-CUSTOM TO W-TERMO-BLOQUEIO
042600         WHEN OTHER
042700             MOVE "N"            TO W-LISTAGEM-BLOQUEADA
042800             MOVE SPACES         TO W-RAZAO-BLOQUEIO W-TERMO-BLOQUEIO
042900     END-EVALUATE
043000
043100     IF  W-LISTAGEM-BLOQUEADA EQUAL "Y"
043200         COMPUTE W-TOTAL-MATCHES = W-CONT-PROXY + W-CONT-DIGITAL
043300                                  + W-CONT-LOWVAL + W-CONT-CUSTOM
043400         COMPUTE W-CONFIANCA-FILTRO ROUNDED =
043500                 0.5 + (0.15 * W-TOTAL-MATCHES)
043600         IF  W-CONFIANCA-FILTRO GREATER 1.00
043700             MOVE 1.00 TO W-CONFIANCA-FILTRO
043800         END-IF
043900         IF  W-CONT-PROXY GREATER ZERO
044000             ADD 0.2 TO W-CONFIANCA-FILTRO
044100             IF  W-CONFIANCA-FILTRO GREATER 1.00
044200                 MOVE 1.00 TO W-CONFIANCA-FILTRO
044300             END-IF
044400         END-IF
044500     ELSE
044600         MOVE 1.00 TO W-CONFIANCA-FILTRO
044700     END-IF.
044800
044900*----------------------------------------------------------------*
045000 5200-99-FIM.                    EXIT.
045100*----------------------------------------------------------------*
045200
045300*----------------------------------------------------------------*
045400*    5210/5220/5230/5240 - one table-walk paragraph per keyword
045500*    table, each PERFORMed VARYING W-IDX-PAL by 5200 above.
045600*----------------------------------------------------------------*
045700 5210-TESTA-PROXY                SECTION.
045800*----------------------------------------------------------------*
045900
046000     MOVE W-PROXY-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
046100     PERFORM 5260-CALC-TAM-PALAVRA
046200     PERFORM 5270-PROCURA-PALAVRA
046300     IF  W-ACHOU EQUAL "Y"
046400         ADD 1 TO W-CONT-PROXY
046500         IF  W-TERMO-PROXY EQUAL SPACES
046600             MOVE W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
046700                             TO W-TERMO-PROXY
046800         END-IF
046900     END-IF.
047000
047100*----------------------------------------------------------------*
047200 5210-99-FIM.                    EXIT.
047300*----------------------------------------------------------------*
047400
047500*----------------------------------------------------------------*
047600 5220-TESTA-DIGITAL               SECTION.
047700*----------------------------------------------------------------*
047800
047900     MOVE W-DIGITAL-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
048000     PERFORM 5260-CALC-TAM-PALAVRA
048100     PERFORM 5270-PROCURA-PALAVRA
048200     IF  W-ACHOU EQUAL "Y"
048300         ADD 1 TO W-CONT-DIGITAL
048400         IF  W-TERMO-DIGITAL EQUAL SPACES
048500             MOVE W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
048600                             TO W-TERMO-DIGITAL
048700         END-IF
048800     END-IF.
048900
049000*----------------------------------------------------------------*
049100 5220-99-FIM.                    EXIT.
049200*----------------------------------------------------------------*
049300
049400*----------------------------------------------------------------*
049500 5230-TESTA-LOWVAL                SECTION.
049600*----------------------------------------------------------------*
049700
049800     MOVE W-LOWVAL-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
049900     PERFORM 5260-CALC-TAM-PALAVRA
050000     PERFORM 5270-PROCURA-PALAVRA
050100     IF  W-ACHOU EQUAL "Y"
050200         ADD 1 TO W-CONT-LOWVAL
050300         IF  W-TERMO-LOWVAL EQUAL SPACES
050400             MOVE W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
050500                             TO W-TERMO-LOWVAL
050600         END-IF
050700     END-IF.
050800
050900*----------------------------------------------------------------*
051000 5230-99-FIM.                    EXIT.
051100*----------------------------------------------------------------*
051200
051300*----------------------------------------------------------------*
051400 5240-TESTA-CUSTOM                SECTION.
051500*----------------------------------------------------------------*
051600
051700     MOVE W-CUSTOM-TAB(W-IDX-PAL) TO W-PALAVRA-ATUAL
051800     PERFORM 5260-CALC-TAM-PALAVRA
051900     PERFORM 5270-PROCURA-PALAVRA
052000     IF  W-ACHOU EQUAL "Y"
052100         ADD 1 TO W-CONT-CUSTOM
052200         IF  W-TERMO-CUSTOM EQUAL SPACES
052300             MOVE W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
052400                             TO W-TERMO-CUSTOM
052500         END-IF
052600     END-IF.
052700
052800*----------------------------------------------------------------*
052900 5240-99-FIM.                    EXIT.
053000*----------------------------------------------------------------*
053100
053200*----------------------------------------------------------------*
053300*    5205-MONTA-TEXTO-BUSCA - title + space + description,
053400*    upper-cased by INSPECT CONVERTING (no intrinsic FUNCTION on
053500*    this compiler).
053600*----------------------------------------------------------------*
053700 5205-MONTA-TEXTO-BUSCA          SECTION.
053800*----------------------------------------------------------------*
053900
054000     MOVE SPACES             TO W-TEXTO-BUSCA
054100     STRING RL-TITLE         DELIMITED BY SIZE
054200            " "              DELIMITED BY SIZE
054300            RL-DESCRIPTION   DELIMITED BY SIZE
054400            INTO W-TEXTO-BUSCA
054500     END-STRING
054600
054700     INSPECT W-TEXTO-BUSCA CONVERTING
054800             "abcdefghijklmnopqrstuvwxyz"
054900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055000
055100*----------------------------------------------------------------*
055200 5205-99-FIM.                    EXIT.
055300*----------------------------------------------------------------*
055400
055500*----------------------------------------------------------------*
055600*    5260-CALC-TAM-PALAVRA - trailing-space trim of a table
055700*    entry, scanning from the right (no FUNCTION LENGTH here).
055800*----------------------------------------------------------------*
055900 5260-CALC-TAM-PALAVRA           SECTION.
056000*----------------------------------------------------------------*
056100
056200     MOVE 20 TO W-TAM-PALAVRA
056300     PERFORM 5265-RECUA-TAM-PALAVRA UNTIL W-TAM-PALAVRA EQUAL ZERO
056400             OR W-PALAVRA-ATUAL(W-TAM-PALAVRA:1) NOT EQUAL SPACE.
056500
056600*----------------------------------------------------------------*
056700 5260-99-FIM.                    EXIT.
056800*----------------------------------------------------------------*
056900
057000*----------------------------------------------------------------*
057100 5265-RECUA-TAM-PALAVRA          SECTION.
057200*----------------------------------------------------------------*
057300
057400     SUBTRACT 1 FROM W-TAM-PALAVRA.
057500
057600*----------------------------------------------------------------*
057700 5265-99-FIM.                    EXIT.
057800*----------------------------------------------------------------*
057900
058000*----------------------------------------------------------------*
058100*    5270-PROCURA-PALAVRA - substring scan of W-TEXTO-BUSCA for
058200*    W-PALAVRA-ATUAL.  Multi-word phrases (an embedded space)
058300*    match anywhere; single words must sit on a word boundary -
058400*    the byte before and after the hit must not be IS
058500*    W-CLASSE-ALFANUM.
058600*----------------------------------------------------------------*
058700 5270-PROCURA-PALAVRA            SECTION.
058800*----------------------------------------------------------------*
058900
059000     MOVE "N" TO W-ACHOU
059100
059200     IF  W-TAM-PALAVRA GREATER ZERO
059300         AND W-TAM-PALAVRA NOT GREATER W-TAM-TEXTO
059400
059500         MOVE ZERO TO W-CONTADOR-ESPACO
059600         INSPECT W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
059700                 TALLYING W-CONTADOR-ESPACO FOR ALL SPACE
059800         IF  W-CONTADOR-ESPACO GREATER ZERO
059900             MOVE "Y" TO W-MULTI-PALAVRA
060000         ELSE
060100             MOVE "N" TO W-MULTI-PALAVRA
060200         END-IF
060300
060400         COMPUTE W-POS-MAX = W-TAM-TEXTO - W-TAM-PALAVRA + 1
060500
060600         PERFORM 5275-TESTA-POSICAO VARYING W-POS FROM 1 BY 1
060700                 UNTIL W-POS GREATER W-POS-MAX
060800                    OR W-ACHOU EQUAL "Y"
060900     END-IF.
061000
061100*----------------------------------------------------------------*
061200 5270-99-FIM.                    EXIT.
061300*----------------------------------------------------------------*
061400
061500*----------------------------------------------------------------*
061600*    5275-TESTA-POSICAO - one candidate position of the boundary
061700*    scan PERFORMed by 5270 above.
061800*----------------------------------------------------------------*
061900 5275-TESTA-POSICAO              SECTION.
062000*----------------------------------------------------------------*
062100
062200     IF  W-TEXTO-BUSCA(W-POS:W-TAM-PALAVRA)
062300             EQUAL W-PALAVRA-ATUAL(1:W-TAM-PALAVRA)
062400
062500         IF  W-MULTI-PALAVRA EQUAL "Y"
062600             MOVE "Y" TO W-ACHOU
062700         ELSE
062800             IF  W-POS EQUAL 1
062900                 MOVE SPACE TO W-CHAR-ANTES
063000             ELSE
063100                 MOVE W-TEXTO-BUSCA(W-POS - 1:1)
063200                                 TO W-CHAR-ANTES
063300             END-IF
063400
063500             COMPUTE W-POS-DEPOIS = W-POS + W-TAM-PALAVRA
063600             IF  W-POS-DEPOIS GREATER W-TAM-TEXTO
063700                 MOVE SPACE TO W-CHAR-DEPOIS
063800             ELSE
063900                 MOVE W-TEXTO-BUSCA(W-POS-DEPOIS:1)
064000                                 TO W-CHAR-DEPOIS
064100             END-IF
064200
064300             IF  (W-CHAR-ANTES IS NOT W-CLASSE-ALFANUM)
064400             AND (W-CHAR-DEPOIS IS NOT W-CLASSE-ALFANUM)
064500                 MOVE "Y" TO W-ACHOU
064600             END-IF
064700         END-IF
064800     END-IF.
064900
065000*----------------------------------------------------------------*
065100 5275-99-FIM.                    EXIT.
065200*----------------------------------------------------------------*
065300
065400*----------------------------------------------------------------*
065500*    5900-GRAVA-REJEITO - write one REJECT-RECORD.
065600*----------------------------------------------------------------*
065700 5900-GRAVA-REJEITO              SECTION.
065800*----------------------------------------------------------------*
065900
066000     MOVE RL-EXTERNAL-ID         TO RJ-EXTERNAL-ID
066100     MOVE RL-PLATFORM            TO RJ-PLATFORM
066200     PERFORM 7560-GRAVAR-ARQ-REJEITO.
066300
066400*----------------------------------------------------------------*
066500 5900-99-FIM.                    EXIT.
066600*----------------------------------------------------------------*
066700
066800*----------------------------------------------------------------*
066900*    5950-GRAVA-ACEITO - survivor of stage 1, carried byte for
067000*    byte into the stage-1 carry file for PDS012P.
067100*----------------------------------------------------------------*
067200 5950-GRAVA-ACEITO               SECTION.
067300*----------------------------------------------------------------*
067400
067500     MOVE RL-EXTERNAL-ID         TO TR-EXTERNAL-ID
067600     MOVE RL-PLATFORM            TO TR-PLATFORM
067700     MOVE RL-TITLE               TO TR-TITLE
067800     MOVE RL-DESCRIPTION         TO TR-DESCRIPTION
067900     MOVE RL-LISTING-PRICE       TO TR-LISTING-PRICE
068000     MOVE RL-SHIPPING-COST       TO TR-SHIPPING-COST
068100     MOVE RL-CONDITION-TEXT      TO TR-CONDITION-TEXT
068200     MOVE RL-CARD-ID             TO TR-CARD-ID
068300     MOVE RL-SELLER-NAME         TO TR-SELLER-NAME
068400     PERFORM 7860-GRAVAR-ARQ-TRIAGEM.
068500
068600*----------------------------------------------------------------*
068700 5950-99-FIM.                    EXIT.
068800*----------------------------------------------------------------*
068900
069000 COPY "copybooks-PDS011R".
069100 COPY "copybooks-PDS018R".
069200 COPY "copybooks-PDS015R".
