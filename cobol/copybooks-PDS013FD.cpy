000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: FD for the card set master.  79 bytes of real
000600*                  data; 4-byte pad added so this record has the
000700*                  same trailing-FILLER headroom as every other
000800*                  file in the family (record bumped to 83).
000900*----------------------------------------------------------------*
001000 FD  ARQ-SET.
001100 01  REG-ARQ-SET.
001200     05  SM-SET-ID               PIC X(15).
001300     05  SM-NAME                 PIC X(30).
001400     05  SM-SERIES               PIC X(30).
001500     05  SM-RELEASE-YEAR         PIC 9(4).
001600     05  FILLER                  PIC X(4).
