000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Open/write/close for the accepted-deals file
000600*                  (output side, COPYd into PDS012P) and open/
000700*                  read-next/close for the same file (input
000800*                  side, COPYd into PDS013P's SORT input
000900*                  procedure).
001000*----------------------------------------------------------------*
001100
001200*----------------------------------------------------------------*
001300 7410-ABRIR-ARQ-DEAL             SECTION.
001400*----------------------------------------------------------------*
001500
001600     OPEN OUTPUT ARQ-DEAL.
001700
001800*----------------------------------------------------------------*
001900 7410-99-FIM.                    EXIT.
002000*----------------------------------------------------------------*
002100
002200*----------------------------------------------------------------*
002300 7460-GRAVAR-ARQ-DEAL            SECTION.
002400*----------------------------------------------------------------*
002500
002600     WRITE REG-ARQ-DEAL.
002700
002800*----------------------------------------------------------------*
002900 7460-99-FIM.                    EXIT.
003000*----------------------------------------------------------------*
003100
003200*----------------------------------------------------------------*
003300 7490-FECHAR-ARQ-DEAL            SECTION.
003400*----------------------------------------------------------------*
003500
003600     CLOSE ARQ-DEAL.
003700
003800*----------------------------------------------------------------*
003900 7490-99-FIM.                    EXIT.
004000*----------------------------------------------------------------*
004100
004200*----------------------------------------------------------------*
004300 7411-ABRIR-ARQ-DEAL-INPUT       SECTION.
004400*----------------------------------------------------------------*
004500
004600     OPEN INPUT ARQ-DEAL.
004700
004800*----------------------------------------------------------------*
004900 7411-99-FIM.                    EXIT.
005000*----------------------------------------------------------------*
005100
005200*----------------------------------------------------------------*
005300 7453-LER-PROX-ARQ-DEAL          SECTION.
005400*----------------------------------------------------------------*
005500
005600     READ ARQ-DEAL NEXT RECORD
005700         AT END MOVE "10" TO WS-RESULTADO-ACESSO
005800     END-READ.
005900
006000*----------------------------------------------------------------*
006100 7453-99-FIM.                    EXIT.
006200*----------------------------------------------------------------*
