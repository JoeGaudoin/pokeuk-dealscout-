000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 PDS013P.
000500 AUTHOR.                     R. WHITLOCK.
000600 INSTALLATION.               CARD TRADE DATA SERVICES - BRISTOL.
000700 DATE-WRITTEN.               21/09/1990.
000800 DATE-COMPILED.
000900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH ONLY.
001000*----------------------------------------------------------------*
001100*    MODULE......: PokeUK DealScout Batch Family
001200*    PROGRAM.....: PDS013P
001300*    OBJECTIVE...: LISTING-PIPELINE step 4.  Sorts the DEALS
001400*                  file by platform ascending / deal score
001500*                  descending and writes the DEALS-REPORT - page
001600*                  headings, one detail line per deal, a
001700*                  control-break footer at every platform
001800*                  change, and a grand-total footer pulling the
001900*                  reject breakdown out of LK-RUN-STATS.
002000*----------------------------------------------------------------*
002100*    CHANGE LOG
002200*    21/09/90  RW   First cut - straight off the GCC021P client
002300*                   report, SORT/INPUT-PROCEDURE/OUTPUT-PROCEDURE
002400*                   and all.
002500*    14/02/92  RW   Platform control break added - one DEALS
002600*                   file, six platforms, nobody could read the
002700*                   flat listing any more (ticket PDS-041).
002800*    02/02/93  JFK  Grand totals now show rejects broken down by
002900*                   reason instead of one combined count.
003000*    09/30/98  RW   Y2K sweep - W-DATA-EXEC-AAAA prints a full
003100*                   4-digit year on the page heading.
003200*    04/11/02  TLM  W-LINHAS page-break test now a named constant
003300*                   (W-LINHAS-POR-PAGINA) instead of a literal
003400*                   61 buried in 2210-GERA-RELATORIO (PDS-201).
003500*================================================================*
003600 ENVIRONMENT                     DIVISION.
003700*================================================================*
003800
003900*----------------------------------------------------------------*
004000 CONFIGURATION                   SECTION.
004100*----------------------------------------------------------------*
004200
004300 SPECIAL-NAMES.
004400     C01                         IS TOP-OF-FORM.
004500
004600*----------------------------------------------------------------*
004700 INPUT-OUTPUT                    SECTION.
004800*----------------------------------------------------------------*
004900
005000 FILE-CONTROL.
005100     COPY "copybooks-PDS014FC".
005200     COPY "copybooks-PDS017FC".
005300
005400*================================================================*
005500 DATA                            DIVISION.
005600*================================================================*
005700
005800*----------------------------------------------------------------*
005900 FILE                            SECTION.
006000*----------------------------------------------------------------*
006100 COPY "copybooks-PDS014FD".
006200
006300 SD  ARQ-SORT.
006400 01  REG-SORT.
006500     05  SORT-PLATFORM           PIC X(15).
006600     05  SORT-DEAL-SCORE         PIC S9(3)V99.
006700     05  SORT-EXTERNAL-ID        PIC X(20).
006800     05  SORT-CARD-ID            PIC X(20).
006900     05  SORT-CONDITION          PIC X(3).
007000     05  SORT-LISTING-PRICE      PIC S9(7)V99.
007100     05  SORT-SHIPPING-COST      PIC S9(5)V99.
007200     05  SORT-PLATFORM-FEE       PIC S9(7)V99.
007300     05  SORT-TOTAL-COST         PIC S9(7)V99.
007400     05  SORT-MARKET-VALUE       PIC S9(7)V99.
007500     05  SORT-PROFIT-GBP         PIC S9(7)V99.
007600     05  FILLER                  PIC X(08).
007700
007800 COPY "copybooks-PDS017FD".
007900
008000*----------------------------------------------------------------*
008100 WORKING-STORAGE                 SECTION.
008200*----------------------------------------------------------------*
008300 COPY "copybooks-PDS000W".
008400 COPY "copybooks-PDS000R".
008500
008600 77  W-LINHAS-POR-PAGINA          PIC 9(02) COMP VALUE 55.
008700 77  W-LINHAS                     PIC 9(02) COMP VALUE ZERO.
008800 77  W-PAGINAS                    PIC 9(04) COMP VALUE ZERO.
008900 77  W-PLAT-ANTERIOR              PIC X(15) VALUE SPACES.
009000 77  W-PRIMEIRA-QUEBRA            PIC X(01) VALUE "Y".
009100
009200 01  W-TRACOS-1                   PIC X(132) VALUE ALL "=".
009300 01  W-TRACOS-2                   PIC X(132) VALUE ALL "-".
009400
009500*----------------------------------------------------------------*
009600* Control-break accumulators - one platform's worth at a time.
009700*----------------------------------------------------------------*
009800 01  W-QUEBRA-PLATAFORMA.
009900     05  W-QP-CONTADOR            PIC 9(07) COMP VALUE ZERO.
010000     05  W-QP-LUCRO-TOTAL         PIC S9(9)V99  VALUE ZERO.
010100     05  W-QP-SCORE-TOTAL         PIC S9(9)V99  VALUE ZERO.
010200     05  W-QP-SCORE-MEDIO         PIC S9(3)V99  VALUE ZERO.
010300     05  FILLER                   PIC X(04)     VALUE SPACES.
010400
010500*----------------------------------------------------------------*
010600* Grand-total accumulators, filled from LK-RUN-STATS at close.
010700*----------------------------------------------------------------*
010800 01  W-TOTAIS-GERAIS.
010900     05  W-TG-CONTADOR            PIC 9(09) COMP VALUE ZERO.
011000     05  W-TG-LUCRO-TOTAL         PIC S9(11)V99 VALUE ZERO.
011100     05  W-TG-SCORE-TOTAL         PIC S9(11)V99 VALUE ZERO.
011200     05  W-TG-SCORE-MEDIO         PIC S9(3)V99  VALUE ZERO.
011300     05  W-TG-REJEITADOS          PIC 9(09)     VALUE ZERO.
011400     05  FILLER                   PIC X(04)     VALUE SPACES.
011500
011600*----------------------------------------------------------------*
011700* Page heading, column heading, detail line, control-break
011800* footer, grand-total footer - same W-CAB/W-DET/W-ROD naming as
011900* the old GCC021P client report.
012000*----------------------------------------------------------------*
012100 01  W-CAB-01.
012200     05  FILLER PIC X(40) VALUE "PokeUK DealScout - Deals Report".
012300     05  FILLER PIC X(10) VALUE "Run date: ".
012400     05  W-CAB-01-AAAA           PIC 9999.
012500     05  FILLER PIC X(01) VALUE "-".
012600     05  W-CAB-01-MM             PIC 99.
012700     05  FILLER PIC X(01) VALUE "-".
012800     05  W-CAB-01-DD             PIC 99.
012900     05  FILLER PIC X(61) VALUE SPACES.
013000     05  FILLER PIC X(08) VALUE "Page:   ".
013100     05  W-CAB-01-PAGINA         PIC ZZZ9.
013200
013300 01  W-CAB-02.
013400     05  FILLER PIC X(01).
013500     05  FILLER PIC X(15) VALUE "PLATFORM".
013600     05  FILLER PIC X(01).
013700     05  FILLER PIC X(20) VALUE "EXTERNAL-ID".
013800     05  FILLER PIC X(01).
013900     05  FILLER PIC X(04) VALUE "COND".
014000     05  FILLER PIC X(02).
014100     05  FILLER PIC X(10) VALUE "LIST-PRICE".
014200     05  FILLER PIC X(02).
014300     05  FILLER PIC X(08) VALUE "SHIPPING".
014400     05  FILLER PIC X(02).
014500     05  FILLER PIC X(03) VALUE "FEE".
014600     05  FILLER PIC X(05).
014700     05  FILLER PIC X(10) VALUE "TOTAL-COST".
014800     05  FILLER PIC X(02).
014900     05  FILLER PIC X(06) VALUE "MARKET".
015000     05  FILLER PIC X(02).
015100     05  FILLER PIC X(06) VALUE "PROFIT".
015200     05  FILLER PIC X(02).
015300     05  FILLER PIC X(05) VALUE "SCORE".
015400
015500 01  W-DET-01.
015600     05  FILLER PIC X(01).
015700     05  W-DET-01-PLATFORM       PIC X(15).
015800     05  FILLER PIC X(01).
015900     05  W-DET-01-EXTERNAL-ID    PIC X(20).
016000     05  FILLER PIC X(01).
016100     05  W-DET-01-CONDITION      PIC X(04).
016200     05  FILLER PIC X(02).
016300     05  W-DET-01-LISTING-PRICE  PIC ZZZ,ZZ9.99.
016400     05  FILLER PIC X(02).
016500     05  W-DET-01-SHIPPING-COST  PIC ZZ,ZZ9.99.
016600     05  FILLER PIC X(02).
016700     05  W-DET-01-FEE            PIC ZZ,ZZ9.99.
016800     05  FILLER PIC X(02).
016900     05  W-DET-01-TOTAL-COST     PIC ZZZ,ZZ9.99.
017000     05  FILLER PIC X(02).
017100     05  W-DET-01-MARKET-VALUE   PIC ZZZ,ZZ9.99.
017200     05  FILLER PIC X(02).
017300     05  W-DET-01-PROFIT         PIC -ZZ,ZZ9.99.
017400     05  FILLER PIC X(02).
017500     05  W-DET-01-SCORE          PIC -ZZ9.99.
017600
017700 01  W-ROD-01.
017800     05  FILLER PIC X(10) VALUE SPACES.
017900     05  FILLER PIC X(20) VALUE "PLATFORM TOTALS FOR ".
018000     05  W-ROD-01-PLATFORM       PIC X(15).
018100     05  FILLER PIC X(02) VALUE SPACES.
018200     05  FILLER PIC X(08) VALUE "DEALS:  ".
018300     05  W-ROD-01-CONTADOR       PIC ZZZ,ZZ9.
018400     05  FILLER PIC X(02) VALUE SPACES.
018500     05  FILLER PIC X(14) VALUE "TOTAL PROFIT: ".
018600     05  W-ROD-01-LUCRO          PIC -ZZZ,ZZ9.99.
018700     05  FILLER PIC X(02) VALUE SPACES.
018800     05  FILLER PIC X(10) VALUE "AVG SCORE:".
018900     05  W-ROD-01-SCORE          PIC -ZZ9.99.
019000
019100 01  W-ROD-02.
019200     05  FILLER PIC X(10) VALUE SPACES.
019300     05  FILLER PIC X(22) VALUE "GRAND TOTAL DEALS....:".
019400     05  W-ROD-02-CONTADOR       PIC ZZZ,ZZZ,ZZ9.
019500
019600 01  W-ROD-03.
019700     05  FILLER PIC X(10) VALUE SPACES.
019800     05  FILLER PIC X(22) VALUE "GRAND TOTAL PROFIT...:".
019900     05  W-ROD-03-LUCRO          PIC -ZZZ,ZZZ,ZZ9.99.
020000
020100 01  W-ROD-04.
020200     05  FILLER PIC X(10) VALUE SPACES.
020300     05  FILLER PIC X(22) VALUE "OVERALL AVG SCORE....:".
020400     05  W-ROD-04-SCORE          PIC -ZZ9.99.
020500
020600 01  W-ROD-05.
020700     05  FILLER PIC X(10) VALUE SPACES.
020800     05  FILLER PIC X(22) VALUE "GRAND TOTAL REJECTED.:".
020900     05  W-ROD-05-CONTADOR       PIC ZZZ,ZZZ,ZZ9.
021000
021100 01  W-ROD-06.
021200     05  FILLER PIC X(10) VALUE SPACES.
021300     05  FILLER PIC X(15) VALUE "   REJECT REASON".
021400     05  FILLER PIC X(15) VALUE SPACES.
021500     05  FILLER PIC X(05) VALUE "COUNT".
021600
021700 01  W-ROD-07.
021800     05  FILLER PIC X(10) VALUE SPACES.
021900     05  FILLER PIC X(03) VALUE "   ".
022000     05  W-ROD-07-ROTULO         PIC X(15).
022100     05  FILLER PIC X(12) VALUE SPACES.
022200     05  W-ROD-07-CONTADOR       PIC ZZZ,ZZ9.
022300
022400*----------------------------------------------------------------*
022500* Reject-reason labels, same order/wording as PDS000P's closing
022600* DISPLAY - printed against W-RESUMO-REJ's table below.
022700*----------------------------------------------------------------*
022800 01  W-ROTULOS-REJ.
022900     05  FILLER PIC X(15) VALUE "PROXY-FAKE".
023000     05  FILLER PIC X(15) VALUE "DIGITAL-ITEM".
023100     05  FILLER PIC X(15) VALUE "LOW-VALUE".
023200     05  FILLER PIC X(15) VALUE "CUSTOM-RULE".
023300     05  FILLER PIC X(15) VALUE "PRICE-FLOOR".
023400     05  FILLER PIC X(15) VALUE "PRICE-CEIL".
023500     05  FILLER PIC X(15) VALUE "LOW-SCORE".
023600     05  FILLER PIC X(15) VALUE "DUPLICATE".
023700     05  FILLER PIC X(15) VALUE "BAD-PLATFORM".
023800 01  W-ROTULOS-REJ-TAB REDEFINES W-ROTULOS-REJ.
023900     05  W-ROTULO-TAB OCCURS 9 TIMES PIC X(15).
024000
024100 77  W-REJ-IDX                    PIC 9(02) COMP VALUE ZERO.
024200
024300*----------------------------------------------------------------*
024400 LINKAGE                         SECTION.
024500*----------------------------------------------------------------*
024600 COPY "copybooks-PDS000L".
024700
024800* Same reject-reason table the run-control driver uses for its
024900* closing DISPLAY, walked here against LK-RUN-STATS for the
025000* grand-totals footer's per-reason breakdown.  Must live in this
025100* SECTION - it REDEFINES a LINKAGE item, not a WORKING-STORAGE one.
025200 01  W-RESUMO-REJ REDEFINES LK-RUN-STATS.
025300     05  FILLER                  PIC 9(09).
025400     05  FILLER                  PIC 9(09).
025500     05  FILLER                  PIC 9(09).
025600     05  W-REJ-TAB OCCURS 9 TIMES PIC 9(09).
025700     05  FILLER                  PIC X(20).
025800
025900*================================================================*
026000 PROCEDURE                       DIVISION USING LK-RUN-STATS.
026100*================================================================*
026200
026300*----------------------------------------------------------------*
026400 0000-INICIO                     SECTION.
026500*----------------------------------------------------------------*
026600
026700     ACCEPT W-DATA-EXEC-AAAA     FROM YEAR  YYYY.
026800     MOVE W-DATA-EXEC-AAAA       TO W-CAB-01-AAAA
026900
027000     PERFORM 2000-PROCESSAR
027100
027200     GOBACK.
027300
027400*----------------------------------------------------------------*
027500 0000-99-FIM.                    EXIT.
027600*----------------------------------------------------------------*
027700
027800*----------------------------------------------------------------*
027900*    2000-PROCESSAR - sort DEALS by platform ascending, deal
028000*    score descending, then drive the report off the sorted
028100*    stream.
028200*----------------------------------------------------------------*
028300 2000-PROCESSAR                  SECTION.
028400*----------------------------------------------------------------*
028500
028600     MOVE ZERO                   TO W-PAGINAS W-LINHAS
028700     MOVE ZERO                   TO W-TOTAIS-GERAIS
028800
028900     SORT ARQ-SORT
029000         ASCENDING  KEY SORT-PLATFORM
029100         DESCENDING KEY SORT-DEAL-SCORE
029200         INPUT PROCEDURE  IS 2100-INPUT-SORT
029300         OUTPUT PROCEDURE IS 2200-OUTPUT-SORT.
029400
029500*----------------------------------------------------------------*
029600 2000-99-FIM.                    EXIT.
029700*----------------------------------------------------------------*
029800
029900*----------------------------------------------------------------*
030000 2100-INPUT-SORT                 SECTION.
030100*----------------------------------------------------------------*
030200
030300     PERFORM 7411-ABRIR-ARQ-DEAL-INPUT
030400     PERFORM 7453-LER-PROX-ARQ-DEAL
030500
030600     PERFORM 2120-PROCESSA-UM-DEAL UNTIL FS-FIM
030700
030800     PERFORM 7490-FECHAR-ARQ-DEAL.
030900
031000*----------------------------------------------------------------*
031100 2100-99-FIM.                    EXIT.
031200*----------------------------------------------------------------*
031300
031400*----------------------------------------------------------------*
031500*    2120-PROCESSA-UM-DEAL - one DEALS record to the sort file,
031600*    then the next read, PERFORMed by 2100 above.
031700*----------------------------------------------------------------*
031800 2120-PROCESSA-UM-DEAL           SECTION.
031900*----------------------------------------------------------------*
032000
032100     PERFORM 2110-MOVER-CAMPOS-SORT
032200     PERFORM 7453-LER-PROX-ARQ-DEAL.
032300
032400*----------------------------------------------------------------*
032500 2120-99-FIM.                    EXIT.
032600*----------------------------------------------------------------*
032700
032800*----------------------------------------------------------------*
032900 2110-MOVER-CAMPOS-SORT          SECTION.
033000*----------------------------------------------------------------*
033100
033200     MOVE DL-PLATFORM             TO SORT-PLATFORM
033300     MOVE DL-DEAL-SCORE           TO SORT-DEAL-SCORE
033400     MOVE DL-EXTERNAL-ID          TO SORT-EXTERNAL-ID
033500     MOVE DL-CARD-ID              TO SORT-CARD-ID
033600     MOVE DL-CONDITION            TO SORT-CONDITION
033700     MOVE DL-LISTING-PRICE        TO SORT-LISTING-PRICE
033800     MOVE DL-SHIPPING-COST        TO SORT-SHIPPING-COST
033900     MOVE DL-PLATFORM-FEE         TO SORT-PLATFORM-FEE
034000     MOVE DL-TOTAL-COST           TO SORT-TOTAL-COST
034100     MOVE DL-MARKET-VALUE         TO SORT-MARKET-VALUE
034200     MOVE DL-PROFIT-GBP           TO SORT-PROFIT-GBP
034300
034400     RELEASE REG-SORT.
034500
034600*----------------------------------------------------------------*
034700 2110-99-FIM.                    EXIT.
034800*----------------------------------------------------------------*
034900
035000*----------------------------------------------------------------*
035100*    2200-OUTPUT-SORT - detail lines, control break per
035200*    platform, grand totals at the end.
035300*----------------------------------------------------------------*
035400 2200-OUTPUT-SORT                SECTION.
035500*----------------------------------------------------------------*
035600
035700     PERFORM 7710-ABRIR-ARQ-RELATO
035800
035900     MOVE "Y"                    TO W-PRIMEIRA-QUEBRA
036000     MOVE SPACES                 TO W-PLAT-ANTERIOR
036100     MOVE ZERO                   TO W-QUEBRA-PLATAFORMA
036200
036300     PERFORM 4310-GRAVAR-CABECALHO
036400
036500     RETURN ARQ-SORT
036600         AT END MOVE "Y"         TO W-FIM
036700     END-RETURN
036800
036900     PERFORM 2220-PROCESSA-UM-REGISTRO-SORT UNTIL W-FIM EQUAL "Y"
037000
037100     IF  W-PRIMEIRA-QUEBRA EQUAL "N"
037200         PERFORM 4320-GRAVAR-RODAPE-PLATAFORMA
037300     END-IF
037400
037500     PERFORM 4330-GRAVAR-TOTAL-GERAL
037600
037700     PERFORM 7790-FECHAR-ARQ-RELATO.
037800
037900*----------------------------------------------------------------*
038000 2200-99-FIM.                    EXIT.
038100*----------------------------------------------------------------*
038200
038300*----------------------------------------------------------------*
038400*    2220-PROCESSA-UM-REGISTRO-SORT - one sorted record to the
038500*    report, then the next RETURN, PERFORMed by 2200 above.
038600*----------------------------------------------------------------*
038700 2220-PROCESSA-UM-REGISTRO-SORT  SECTION.
038800*----------------------------------------------------------------*
038900
039000     PERFORM 2210-GERA-RELATORIO
039100     RETURN ARQ-SORT
039200         AT END MOVE "Y"         TO W-FIM
039300     END-RETURN.
039400
039500*----------------------------------------------------------------*
039600 2220-99-FIM.                    EXIT.
039700*----------------------------------------------------------------*
039800
039900*----------------------------------------------------------------*
040000 2210-GERA-RELATORIO             SECTION.
040100*----------------------------------------------------------------*
040200
040300     IF  SORT-PLATFORM NOT EQUAL W-PLAT-ANTERIOR
040400         IF  W-PRIMEIRA-QUEBRA EQUAL "N"
040500             PERFORM 4320-GRAVAR-RODAPE-PLATAFORMA
040600         END-IF
040700         MOVE "N"                TO W-PRIMEIRA-QUEBRA
040800         MOVE SORT-PLATFORM      TO W-PLAT-ANTERIOR
040900         MOVE ZERO               TO W-QUEBRA-PLATAFORMA
041000     END-IF
041100
041200     IF  W-LINHAS GREATER W-LINHAS-POR-PAGINA
041300         PERFORM 4310-GRAVAR-CABECALHO
041400     END-IF
041500
041600     ADD 1                       TO W-QP-CONTADOR
041700     ADD 1                       TO W-LINHAS
041800     ADD SORT-PROFIT-GBP         TO W-QP-LUCRO-TOTAL
041900     ADD SORT-DEAL-SCORE         TO W-QP-SCORE-TOTAL
042000
042100     ADD 1                       TO W-TG-CONTADOR
042200     ADD SORT-PROFIT-GBP         TO W-TG-LUCRO-TOTAL
042300     ADD SORT-DEAL-SCORE         TO W-TG-SCORE-TOTAL
042400
042500     MOVE SORT-PLATFORM          TO W-DET-01-PLATFORM
042600     MOVE SORT-EXTERNAL-ID       TO W-DET-01-EXTERNAL-ID
042700     MOVE SORT-CONDITION         TO W-DET-01-CONDITION
042800     MOVE SORT-LISTING-PRICE     TO W-DET-01-LISTING-PRICE
042900     MOVE SORT-SHIPPING-COST     TO W-DET-01-SHIPPING-COST
043000     MOVE SORT-PLATFORM-FEE      TO W-DET-01-FEE
043100     MOVE SORT-TOTAL-COST        TO W-DET-01-TOTAL-COST
043200     MOVE SORT-MARKET-VALUE      TO W-DET-01-MARKET-VALUE
043300     MOVE SORT-PROFIT-GBP        TO W-DET-01-PROFIT
043400     MOVE SORT-DEAL-SCORE        TO W-DET-01-SCORE
043500
043600     WRITE REG-ARQ-RELATO FROM W-DET-01 AFTER 1.
043700
043800*----------------------------------------------------------------*
043900 2210-99-FIM.                    EXIT.
044000*----------------------------------------------------------------*
044100
044200*----------------------------------------------------------------*
044300 4310-GRAVAR-CABECALHO           SECTION.
044400*----------------------------------------------------------------*
044500
044600     ADD 1                       TO W-PAGINAS
044700     MOVE 6                      TO W-LINHAS
044800     MOVE W-PAGINAS              TO W-CAB-01-PAGINA
044900
045000     IF  W-PAGINAS EQUAL 1
045100         WRITE REG-ARQ-RELATO FROM W-TRACOS-1 AFTER 1
045200     ELSE
045300         WRITE REG-ARQ-RELATO FROM W-TRACOS-1 AFTER PAGE
045400     END-IF
045500
045600     WRITE REG-ARQ-RELATO FROM W-CAB-01   AFTER 1
045700     WRITE REG-ARQ-RELATO FROM W-TRACOS-1 AFTER 1
045800     WRITE REG-ARQ-RELATO FROM W-CAB-02   AFTER 2
045900     WRITE REG-ARQ-RELATO FROM W-TRACOS-2 AFTER 1.
046000
046100*----------------------------------------------------------------*
046200 4310-99-FIM.                    EXIT.
046300*----------------------------------------------------------------*
046400
046500*----------------------------------------------------------------*
046600*    4320-GRAVAR-RODAPE-PLATAFORMA - control-break footer: count
046700*    of deals, total profit, average deal score for the platform
046800*    that just finished.
046900*----------------------------------------------------------------*
047000 4320-GRAVAR-RODAPE-PLATAFORMA   SECTION.
047100*----------------------------------------------------------------*
047200
047300     IF  W-QP-CONTADOR GREATER ZERO
047400         COMPUTE W-QP-SCORE-MEDIO ROUNDED =
047500                 W-QP-SCORE-TOTAL / W-QP-CONTADOR
047600     ELSE
047700         MOVE ZERO               TO W-QP-SCORE-MEDIO
047800     END-IF
047900
048000     MOVE W-PLAT-ANTERIOR        TO W-ROD-01-PLATFORM
048100     MOVE W-QP-CONTADOR          TO W-ROD-01-CONTADOR
048200     MOVE W-QP-LUCRO-TOTAL       TO W-ROD-01-LUCRO
048300     MOVE W-QP-SCORE-MEDIO       TO W-ROD-01-SCORE
048400
048500     WRITE REG-ARQ-RELATO FROM W-TRACOS-2 AFTER 1
048600     WRITE REG-ARQ-RELATO FROM W-ROD-01   AFTER 1
048700
048800     ADD 2                       TO W-LINHAS.
048900
049000*----------------------------------------------------------------*
049100 4320-99-FIM.                    EXIT.
049200*----------------------------------------------------------------*
049300
049400*----------------------------------------------------------------*
049500*    4330-GRAVAR-TOTAL-GERAL - grand totals: deals written,
049600*    overall profit/score, and rejects broken down by reason
049700*    pulled straight out of LK-RUN-STATS.
049800*----------------------------------------------------------------*
049900 4330-GRAVAR-TOTAL-GERAL         SECTION.
050000*----------------------------------------------------------------*
050100
050200     IF  W-TG-CONTADOR GREATER ZERO
050300         COMPUTE W-TG-SCORE-MEDIO ROUNDED =
050400                 W-TG-SCORE-TOTAL / W-TG-CONTADOR
050500     ELSE
050600         MOVE ZERO               TO W-TG-SCORE-MEDIO
050700     END-IF
050800
050900     MOVE ZERO                   TO W-TG-REJEITADOS
051000     PERFORM 4331-SOMA-UM-REJEITO VARYING W-REJ-IDX FROM 1 BY 1
051100             UNTIL W-REJ-IDX > 9
051200
051300     MOVE W-TG-CONTADOR          TO W-ROD-02-CONTADOR
051400     MOVE W-TG-LUCRO-TOTAL       TO W-ROD-03-LUCRO
051500     MOVE W-TG-SCORE-MEDIO       TO W-ROD-04-SCORE
051600     MOVE W-TG-REJEITADOS        TO W-ROD-05-CONTADOR
051700
051800     WRITE REG-ARQ-RELATO FROM W-TRACOS-1 AFTER 2
051900     WRITE REG-ARQ-RELATO FROM W-ROD-02   AFTER 1
052000     WRITE REG-ARQ-RELATO FROM W-ROD-03   AFTER 1
052100     WRITE REG-ARQ-RELATO FROM W-ROD-04   AFTER 1
052200     WRITE REG-ARQ-RELATO FROM W-ROD-05   AFTER 1
052300     WRITE REG-ARQ-RELATO FROM W-TRACOS-2 AFTER 1
052400     WRITE REG-ARQ-RELATO FROM W-ROD-06   AFTER 1
052500
052600     PERFORM 4332-IMPRIME-UM-REJEITO VARYING W-REJ-IDX FROM 1 BY 1
052700             UNTIL W-REJ-IDX > 9.
052800
052900*----------------------------------------------------------------*
053000 4330-99-FIM.                    EXIT.
053100*----------------------------------------------------------------*
053200
053300*----------------------------------------------------------------*
053400 4331-SOMA-UM-REJEITO            SECTION.
053500*----------------------------------------------------------------*
053600
053700     ADD W-REJ-TAB(W-REJ-IDX)    TO W-TG-REJEITADOS.
053800
053900*----------------------------------------------------------------*
054000 4331-99-FIM.                    EXIT.
054100*----------------------------------------------------------------*
054200
054300*----------------------------------------------------------------*
054400 4332-IMPRIME-UM-REJEITO         SECTION.
054500*----------------------------------------------------------------*
054600
054700     MOVE W-ROTULO-TAB(W-REJ-IDX) TO W-ROD-07-ROTULO
054800     MOVE W-REJ-TAB(W-REJ-IDX)    TO W-ROD-07-CONTADOR
054900     WRITE REG-ARQ-RELATO FROM W-ROD-07 AFTER 1.
055000
055100*----------------------------------------------------------------*
055200 4332-99-FIM.                    EXIT.
055300*----------------------------------------------------------------*
055400
055500 COPY "copybooks-PDS014R".
055600 COPY "copybooks-PDS017R".
