000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: Open/read-next/close routines for the raw
000600*                  listing feed.  COPYd into PDS011P only.
000700*----------------------------------------------------------------*
000800
000900*----------------------------------------------------------------*
001000 7111-ABRIR-ARQ-LISTAGEM         SECTION.
001100*----------------------------------------------------------------*
001200
001300     OPEN INPUT ARQ-LISTAGEM.
001400
001500*----------------------------------------------------------------*
001600 7111-99-FIM.                    EXIT.
001700*----------------------------------------------------------------*
001800
001900*----------------------------------------------------------------*
002000 7153-LER-PROX-ARQ-LISTAGEM      SECTION.
002100*----------------------------------------------------------------*
002200
002300     READ ARQ-LISTAGEM NEXT RECORD
002400         AT END MOVE "10" TO WS-RESULTADO-ACESSO
002500     END-READ.
002600
002700*----------------------------------------------------------------*
002800 7153-99-FIM.                    EXIT.
002900*----------------------------------------------------------------*
003000
003100*----------------------------------------------------------------*
003200 7190-FECHAR-ARQ-LISTAGEM        SECTION.
003300*----------------------------------------------------------------*
003400
003500     CLOSE ARQ-LISTAGEM.
003600
003700*----------------------------------------------------------------*
003800 7190-99-FIM.                    EXIT.
003900*----------------------------------------------------------------*
