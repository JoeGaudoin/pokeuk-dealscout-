000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 14/09/1990
000500*    PURPOSE ....: Open/write/close for the card-price-sync
000600*                  refresh file.  COPYd into PDS020P only.
000700*----------------------------------------------------------------*
000800
000900*----------------------------------------------------------------*
001000 7910-ABRIR-ARQ-SYNC             SECTION.
001100*----------------------------------------------------------------*
001200
001300     OPEN OUTPUT ARQ-SYNC.
001400
001500*----------------------------------------------------------------*
001600 7910-99-FIM.                    EXIT.
001700*----------------------------------------------------------------*
001800
001900*----------------------------------------------------------------*
002000 7960-GRAVAR-ARQ-SYNC            SECTION.
002100*----------------------------------------------------------------*
002200
002300     WRITE REG-ARQ-SYNC.
002400
002500*----------------------------------------------------------------*
002600 7960-99-FIM.                    EXIT.
002700*----------------------------------------------------------------*
002800
002900*----------------------------------------------------------------*
003000 7990-FECHAR-ARQ-SYNC            SECTION.
003100*----------------------------------------------------------------*
003200
003300     CLOSE ARQ-SYNC.
003400
003500*----------------------------------------------------------------*
003600 7990-99-FIM.                    EXIT.
003700*----------------------------------------------------------------*
