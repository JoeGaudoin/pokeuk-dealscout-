000100*================================================================*
000200*    MODULE......: PokeUK DealScout Batch Family
000300*    AUTHOR......: R. Whitlock
000400*    DATE........: 06/03/1987
000500*    PURPOSE ....: LINKAGE passed PDS000P -> PDS011P/012P/013P so
000600*                  the three pipeline steps tally into one run
000700*                  statistics block that PDS013P prints as the
000800*                  DEALS-REPORT grand totals.
000900*----------------------------------------------------------------*
001000*    CHANGE LOG
001100*    03/06/87  RW   First cut.
001200*    07/19/91  RW   Added LK-REJ-* per reason counters - card
001300*                   shop wanted the breakdown on the report, not
001400*                   just a single reject total.
001500*    05/05/96  JFK  LK-TOTAL-LIDOS widened to 9(09), the test
001600*                   file from the scraper topped 1,000,000 rows.
001700*================================================================*
001800 01  LK-RUN-STATS.
001900     05  LK-TOTAL-LIDOS          PIC 9(09) VALUE ZEROS.
002000     05  LK-TOTAL-DUPLICADOS     PIC 9(09) VALUE ZEROS.
002100     05  LK-TOTAL-GRAVADOS       PIC 9(09) VALUE ZEROS.
002200     05  LK-REJ-PROXY-FAKE       PIC 9(09) VALUE ZEROS.
002300     05  LK-REJ-DIGITAL-ITEM     PIC 9(09) VALUE ZEROS.
002400     05  LK-REJ-LOW-VALUE        PIC 9(09) VALUE ZEROS.
002500     05  LK-REJ-CUSTOM-RULE      PIC 9(09) VALUE ZEROS.
002600     05  LK-REJ-PRICE-FLOOR      PIC 9(09) VALUE ZEROS.
002700     05  LK-REJ-PRICE-CEIL       PIC 9(09) VALUE ZEROS.
002800     05  LK-REJ-LOW-SCORE        PIC 9(09) VALUE ZEROS.
002900     05  LK-REJ-DUPLICATE        PIC 9(09) VALUE ZEROS.
003000     05  LK-REJ-BAD-PLATFORM     PIC 9(09) VALUE ZEROS.
003100     05  FILLER                  PIC X(20) VALUE SPACES.
